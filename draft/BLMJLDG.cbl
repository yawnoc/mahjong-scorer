      ******************************************************************
      *                                                                *
      *   C O P Y B O O K   B L M J L D G                              *
      *                                                                *
      *   LAYOUT DEL REGISTRO DE ENTRADA "BITACORA DE ANOTACION" DE    *
      *   LA LIGA DE MAHJONG.  ES UN ARCHIVO DE TEXTO, UNA LINEA POR   *
      *   REGISTRO, DE LONGITUD VARIABLE, CON SIETE FORMAS POSIBLES:   *
      *   FECHA, BASE, MAXIMO, RESPONSABILIDAD, PICANTEZ, JUGADORES,   *
      *   JUEGO Y COMENTARIO/BLANCO.  SE DEFINE UN AREA CRUDA UNICA    *
      *   Y UNA VISTA DE TEXTO LIBRE.  LAS VISTAS DE COLUMNA FIJA DE   *
      *   LAS FORMAS FECHA Y PARAMETRO SE DEFINEN SOBRE LA COPIA        *
      *   RECORTADA DE LA LINEA (WKS-LINEA-TRABAJO, COPY BLMJWRK),      *
      *   NO AQUI, PORQUE LOS BLANCOS INICIALES SE QUITAN ANTES DE      *
      *   UBICAR LAS COLUMNAS FIJAS.  LAS DEMAS FORMAS SE ANALIZAN      *
      *   POR TOKENS EN LA RUTINA 220 DEL PROGRAMA PRINCIPAL.           *
      *                                                                *
      ******************************************************************
      * FECHA       : 04/08/2026                                       *
      * PROGRAMADOR : CARLOS ALBERTO LEMUS PAIZ (CALP)                 *
      * APLICACION  : BIENESTAR LABORAL - LIGA DE MAHJONG              *
      * PROGRAMA    : BLMJLDG                                          *
      * TIPO        : COPY DE FD (ARCHIVO DE ENTRADA)                  *
      * DESCRIPCION : REGISTRO DE LA BITACORA DE ANOTACION, LEIDO EN   *
      *             : FORMA SECUENCIAL POR LINEA (LINE SEQUENTIAL).    *
      * ARCHIVOS    : BITACORA (LEDGERIN)                              *
      * PROGRAMA(S) : BLMJ0100                                         *
      ******************************************************************
      *             H I S T O R I A L   D E   C A M B I O S
      ******************************************************************
      * DD/MM/AAAA  INIC  TICKET     DESCRIPCION                       *
      * ----------  ----  ---------  -------------------------------- *
      * 04/08/2026  CALP  BL-4471    VERSION INICIAL, REEMPLAZA LA     *
      *                              HOJA DE CALCULO QUE SE USABA      *
      *                              PARA CERRAR LA LIGA CADA MES.     *
      ******************************************************************
      *
      *----------------------------------------------------------------*
      *     AREA CRUDA DE LA LINEA LEIDA (132 POSICIONES, LS)          *
      *----------------------------------------------------------------*
       01  LL-LINEA-CRUDA                  PIC X(132).
      *
      *----------------------------------------------------------------*
      *     VISTA UNICA - TEXTO LIBRE PARA EL UNSTRING DE TOKENS       *
      *     (JUGADORES, JUEGO) Y PARA MOVER LA LINEA CRUDA A LA        *
      *     COPIA RECORTADA DE TRABAJO ANTES DE CLASIFICARLA           *
      *----------------------------------------------------------------*
       01  LL-VISTA-TEXTO-LIBRE REDEFINES LL-LINEA-CRUDA.
           05  LL-VT-TEXTO                 PIC X(132).
