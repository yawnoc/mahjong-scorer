      ******************************************************************
      *                                                                *
      *   C O P Y B O O K   B L M J G A M                              *
      *                                                                *
      *   TABLA EN MEMORIA DE LOS JUEGOS VALIDOS EXTRAIDOS DE LA       *
      *   BITACORA.  SE CARGA UNA ENTRADA POR CADA LINEA DE JUEGO      *
      *   ACEPTADA POR EL VALIDADOR (RUTINA 200), EN EL ORDEN EN QUE   *
      *   APARECEN EN EL ARCHIVO, Y SE RECORRE UNA SOLA VEZ EN LA      *
      *   RUTINA 400 PARA ACUMULAR LAS ESTADISTICAS DE JUGADOR.        *
      *                                                                *
      *   EL TAMANO OCCURS (1000) ES HOLGADO PARA UNA TEMPORADA        *
      *   COMPLETA DE LA LIGA (4 MESAS, 3 VECES POR SEMANA, UN ANO);   *
      *   SI ALGUN DIA SE EXCEDE, AUMENTAR EL OCCURS Y RECOMPILAR.     *
      *                                                                *
      ******************************************************************
      * FECHA       : 04/08/2026                                       *
      * PROGRAMADOR : CARLOS ALBERTO LEMUS PAIZ (CALP)                 *
      * APLICACION  : BIENESTAR LABORAL - LIGA DE MAHJONG              *
      * PROGRAMA    : BLMJGAM                                          *
      * TIPO        : COPY DE WORKING-STORAGE (TABLA EN MEMORIA)       *
      * DESCRIPCION : UNA ENTRADA POR JUEGO VALIDO, CON LOS            *
      *             : PARAMETROS VIGENTES AL MOMENTO DE ANOTARLO Y     *
      *             : EL RESULTADO (GANADOR, RESPONSABLE, ANOTACION    *
      *             : NETA POR ASIENTO) YA CALCULADO.                  *
      * PROGRAMA(S) : BLMJ0100                                         *
      ******************************************************************
      *             H I S T O R I A L   D E   C A M B I O S
      ******************************************************************
      * DD/MM/AAAA  INIC  TICKET     DESCRIPCION                       *
      * ----------  ----  ---------  -------------------------------- *
      * 04/08/2026  CALP  BL-4471    VERSION INICIAL DE LA TABLA DE    *
      *                              JUEGOS.                           *
      ******************************************************************
      *
       01  WKS-TABLA-JUEGOS.
           05  WKS-JUEGO-ENTRADA OCCURS 1000 TIMES
                                  DEPENDING ON WKS-TOTAL-JUEGOS
                                  INDEXED BY IDX-JUEGO-TBL.
      *
      *----------------------------------------------------------------*
      *            FECHA VIGENTE AL MOMENTO DE ANOTAR EL JUEGO         *
      *            (PUEDE ESTAR EN BLANCO SI AUN NO SE HA VISTO        *
      *            NINGUNA LINEA DE FECHA EN LA BITACORA)              *
      *----------------------------------------------------------------*
               10  JG-FECHA                PIC X(10).
               10  JG-FECHA-R REDEFINES JG-FECHA.
                   15  JG-FECHA-ANIO       PIC 9(04).
                   15  FILLER              PIC X(01).
                   15  JG-FECHA-MES        PIC 9(02).
                   15  FILLER              PIC X(01).
                   15  JG-FECHA-DIA        PIC 9(02).
      *
      *----------------------------------------------------------------*
      *            PARAMETROS DE ANOTACION VIGENTES                   *
      *----------------------------------------------------------------*
               10  JG-BASE                 PIC S9(05)V9(04).
               10  JG-MAXIMO-FAAN           PIC 9(02).
               10  JG-RESPONSABILIDAD      PIC X(04).
                   88  JG-RESP-HALF                VALUE 'HALF'.
                   88  JG-RESP-FULL                VALUE 'FULL'.
               10  JG-PICANTEZ              PIC X(05).
                   88  JG-PICANTEZ-HALF             VALUE 'HALF '.
                   88  JG-PICANTEZ-SPICY            VALUE 'SPICY'.
      *
      *----------------------------------------------------------------*
      *            NOMBRES DE LOS CUATRO ASIENTOS EN EL JUEGO          *
      *----------------------------------------------------------------*
               10  JG-NOMBRE-ASIENTO       PIC X(30) OCCURS 4 TIMES.
      *
      *----------------------------------------------------------------*
      *            GANADOR Y RESPONSABLE EXTRAIDOS DE LA LINEA         *
      *----------------------------------------------------------------*
               10  JG-INDICE-GANADOR       PIC 9(01).
                   88  JG-NO-HAY-GANADOR           VALUE 0.
               10  JG-FAAN-GANADOR          PIC 9(02).
               10  JG-INDICE-RESPONSABLE    PIC 9(01).
                   88  JG-NO-HAY-RESPONSABLE        VALUE 0.
               10  JG-TIPO-RESPONSABLE      PIC X(01).
                   88  JG-SIN-RESPONSABLE           VALUE SPACE.
                   88  JG-RESP-DESCARTE             VALUE 'd'.
                   88  JG-RESP-DESCARTE-GARANTIA    VALUE 'D'.
                   88  JG-RESP-AUTOROBO-GARANTIA    VALUE 'S'.
                   88  JG-RESP-FALSO-HU             VALUE 'f'.
      *
      *----------------------------------------------------------------*
      *            ANOTACION NETA YA CALCULADA, UNA POR ASIENTO        *
      *----------------------------------------------------------------*
               10  JG-ANOTACION-NETA        PIC S9(07)V9(04)
                                             OCCURS 4 TIMES.
      *
               10  FILLER                   PIC X(10).
