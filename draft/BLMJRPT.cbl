      ******************************************************************
      *                                                                *
      *   C O P Y B O O K   B L M J R P T                              *
      *                                                                *
      *   LAYOUT DEL REPORTE DE ESTADISTICAS DE LA LIGA (SALIDA,       *
      *   TEXTO SEPARADO POR TABULADORES) Y DEL REGISTRO DE TRABAJO    *
      *   DEL SORT QUE LO ORDENA.  EL SORT ORDENA POR:                 *
      *     1) FILA AGREGADA "*" SIEMPRE DE ULTIMA                     *
      *     2) PROMEDIO INDEFINIDO (SIN JUEGOS) DE ULTIMO ENTRE LOS    *
      *        JUGADORES REALES                                       *
      *     3) ANOTACION NETA POR JUEGO, DE MAYOR A MENOR              *
      *     4) NOMBRE, ASCENDENTE, PARA ROMPER EMPATES                 *
      *                                                                *
      ******************************************************************
      * FECHA       : 04/08/2026                                       *
      * PROGRAMADOR : CARLOS ALBERTO LEMUS PAIZ (CALP)                 *
      * APLICACION  : BIENESTAR LABORAL - LIGA DE MAHJONG              *
      * PROGRAMA    : BLMJRPT                                          *
      * TIPO        : COPY DE FD/SD (ARCHIVO DE SALIDA Y SORT)         *
      * DESCRIPCION : RENGLON DEL REPORTE TSV Y REGISTRO DE TRABAJO    *
      *             : DEL SORT DE ESTADISTICAS.                        *
      * ARCHIVOS    : ESTADISTICAS (REPORTOUT), SORTWK1                *
      * PROGRAMA(S) : BLMJ0100                                         *
      ******************************************************************
      *             H I S T O R I A L   D E   C A M B I O S
      ******************************************************************
      * DD/MM/AAAA  INIC  TICKET     DESCRIPCION                       *
      * ----------  ----  ---------  -------------------------------- *
      * 04/08/2026  CALP  BL-4471    VERSION INICIAL DEL REPORTE.      *
      ******************************************************************
      *
      *----------------------------------------------------------------*
      *      REGISTRO DE TRABAJO DEL SORT (SD), UNO POR JUGADOR        *
      *      INCLUYENDO LA FILA AGREGADA "*"                          *
      *----------------------------------------------------------------*
       01  WKS-REG-ORDEN.
      *        LLAVES DE ORDENAMIENTO, EN EL ORDEN QUE EL SORT LAS USA
           05  SK-ES-FILA-AGREGADA          PIC 9(01).
               88  SK-FILA-AGREGADA                VALUE 1.
               88  SK-FILA-NORMAL                   VALUE 0.
           05  SK-PROMEDIO-INDEFINIDO       PIC 9(01).
               88  SK-PROMEDIO-ES-INDEFINIDO        VALUE 1.
               88  SK-PROMEDIO-ES-DEFINIDO           VALUE 0.
           05  SK-NETA-POR-JUEGO-INVERTIDA  PIC S9(09)V9(04).
           05  SK-NOMBRE                    PIC X(30).
      *        CARGA UTIL QUE VIAJA CON EL REGISTRO HASTA LA ESCRITURA
           05  SK-GAME-COUNT                PIC 9(06).
           05  SK-WIN-COUNT                 PIC 9(06).
           05  SK-WIN-FRACCION              PIC S9(01)V9(04).
           05  SK-WIN-FRACCION-SW           PIC X(01).
               88  SK-WIN-FRACCION-INDEF            VALUE 'I'.
           05  SK-BLAME-COUNT               PIC 9(06).
           05  SK-BLAME-FRACCION            PIC S9(01)V9(04).
           05  SK-BLAME-FRACCION-SW         PIC X(01).
               88  SK-BLAME-FRACCION-INDEF          VALUE 'I'.
           05  SK-NET-SCORE                 PIC S9(09)V9(04).
           05  SK-NETA-POR-JUEGO            PIC S9(09)V9(04).
           05  SK-NETA-POR-JUEGO-SW         PIC X(01).
               88  SK-NETA-POR-JUEGO-INDEF          VALUE 'I'.
           05  FILLER                       PIC X(10) VALUE SPACES.
