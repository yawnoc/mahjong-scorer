      ******************************************************************
      * FECHA       : 14/09/1987                                       *
      * PROGRAMADOR : HECTOR RAUL SOLIS MEJIA (HRSM)                   *
      * APLICACION  : BIENESTAR LABORAL - LIGA DE MAHJONG              *
      * PROGRAMA    : BLMJ0100                                         *
      * TIPO        : BATCH                                            *
      * DESCRIPCION : VALIDADOR Y LIQUIDADOR DE LA BITACORA DE         *
      *             : ANOTACION DE LA LIGA DE MAHJONG (REGLAS DE HONG  *
      *             : KONG).  LEE LA BITACORA LINEA POR LINEA, VALIDA  *
      *             : SU SINTAXIS Y SUS REGLAS DE NEGOCIO, CALCULA LA  *
      *             : ANOTACION NETA DE CADA JUEGO Y ESCRIBE UN        *
      *             : REPORTE DE ESTADISTICAS POR JUGADOR EN FORMA DE  *
      *             : TEXTO SEPARADO POR TABULADORES (TSV).            *
      * ARCHIVOS    : LEDGERIN=S, REPORTOUT=S, SORTWK1=T               *
      * ACCION (ES) : V=VALIDAR, L=LIQUIDAR, R=REPORTAR                *
      * PROGRAMA(S) : BLMJLDG, BLMJRPT, BLMJWRK, BLMJGAM, BLMJPLY      *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. BLMJ0100.
       AUTHOR. HECTOR RAUL SOLIS MEJIA.
       INSTALLATION. BIENESTAR LABORAL - COMITE DE RECREACION.
       DATE-WRITTEN. 14/09/1987.
       DATE-COMPILED.
       SECURITY.  USO INTERNO DEL COMITE DE RECREACION.  NO CONTIENE
           INFORMACION CONFIDENCIAL DE NOMINA; LOS MONTOS SON FICHAS
           DE JUEGO, NO PRESTACIONES.
      ******************************************************************
      *             H I S T O R I A L   D E   C A M B I O S
      ******************************************************************
      * DD/MM/AAAA  INIC  TICKET     DESCRIPCION                       *
      * ----------  ----  ---------  -------------------------------- *
      * 14/09/1987  HRSM  BL-0012    VERSION INICIAL.  LEIA TARJETAS   *
      *                              PERFORADAS CON EL RESULTADO DE    *
      *                              CADA MESA Y SOLO SUMABA FICHAS.   *
      * 02/03/1989  HRSM  BL-0041    SE AGREGA EL CONCEPTO DE "BASE"   *
      *                              POR MESA (ANTES ERA FIJA).        *
      * 21/11/1991  JCLR  BL-0077    SOPORTE PARA RESPONSABILIDAD      *
      *                              MEDIA (BANCA ROTA PARCIAL).       *
      * 09/06/1994  JCLR  BL-0103    SE AGREGA LA FORMA "PICANTE" DEL  *
      *                              CALCULO DE PORCION POR FAAN.      *
      * 17/02/1996  MPAG  BL-0140    CORRIGE REDONDEO DE LA ANOTACION  *
      *                              NETA PROMEDIO POR JUGADOR.        *
      * 30/10/1998  MPAG  BL-0162    REVISION DE FECHAS PARA EL ANO    *
      *                              2000 (Y2K); LA FECHA SE GUARDA    *
      *                              COMPLETA DESDE ESTE CAMBIO.       *
      * 14/01/1999  MPAG  BL-0165    Y2K - PRUEBAS DE CORTE DE ANO Y   *
      *                              ORDEN CRONOLOGICO EN LA BITACORA. *
      * 08/08/2001  RTQV  BL-0210    SE AGREGA LA GARANTIA DE AUTOROBO *
      *                              Y LA GARANTIA DE DESCARTE.        *
      * 19/05/2004  RTQV  BL-0249    FILTRO DE VENTANA DE FECHAS POR   *
      *                              PARAMETRO (DESDE/HASTA).          *
      * 11/09/2007  RTQV  BL-0287    SALIDA DEL REPORTE EN FORMATO TSV *
      *                              PARA IMPORTAR A LA HOJA DE CALCULO*
      * 04/08/2026  CALP  BL-4471    REESCRITURA TOTAL.  LA BITACORA Y *
      *                              LA HOJA DE CALCULO QUE EL COMITE  *
      *                              VENIA USANDO PARA CERRAR LA LIGA  *
      *                              CADA MES SE SUSTITUYEN POR ESTE   *
      *                              PROCESO BATCH UNICO; SE CONSERVA  *
      *                              EL MOTOR DE ANOTACION (RUTINA     *
      *                              400) TAL COMO SE VENIA CALCULANDO *
      *                              A MANO, AHORA VALIDADO LINEA POR  *
      *                              LINEA ANTES DE LIQUIDAR.          *
      * 10/08/2026  CALP  BL-4488    EL COMENTARIO DE COLA "#" SOLO SE *
      *                              QUITABA CUANDO ERA TODA LA LINEA; *
      *                              AHORA LA RUTINA 215 LO RECORTA EN *
      *                              CUALQUIER FORMA DE LINEA ANTES DE *
      *                              CLASIFICARLA (SE DETECTARON       *
      *                              TARJETAS "B=1.5  # COMENTARIO"    *
      *                              QUE LA CORRIDA DE JULIO RECHAZABA *
      *                              COMO LINEA INVALIDA).  TAMBIEN SE *
      *                              RECHAZA EL "#" DENTRO DE UN       *
      *                              NOMBRE DE JUGADOR (RUTINA 238).   *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-4341.
       OBJECT-COMPUTER. IBM-4341.
       SPECIAL-NAMES.
           CLASS CLASE-DIGITO IS '0' THRU '9'
           CLASS CLASE-NUM-PUNTO IS '0' THRU '9' '.'
           UPSI-0 ON STATUS IS WKS-MODO-DIAGNOSTICO
                  OFF STATUS IS WKS-MODO-NORMAL.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT LEDGERIN ASSIGN TO LEDGERIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-LEDGERIN.
           SELECT REPORTOUT ASSIGN TO REPORTOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-REPORTOUT.
           SELECT SORTWK1 ASSIGN TO SORTWK1.
      *
       DATA DIVISION.
       FILE SECTION.
       FD  LEDGERIN
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
           COPY BLMJLDG.
      *
       FD  REPORTOUT
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
       01  RPT-LINEA-SALIDA               PIC X(150).
      *
       SD  SORTWK1.
           COPY BLMJRPT.
      *
       WORKING-STORAGE SECTION.
      *
           COPY BLMJWRK.
           COPY BLMJGAM.
           COPY BLMJPLY.
      *
      *----------------------------------------------------------------*
      *      RENGLONES SUELTOS (77) DE USO EXCLUSIVO DE ESTE PROGRAMA  *
      *      (NO SON DE LA TABLA EN MEMORIA NI DEL LECTOR DE LINEAS,   *
      *      SE QUEDAN AQUI EN VEZ DE EN LA COPY)                      *
      *----------------------------------------------------------------*
       77  WKS-VERSION-PROGRAMA        PIC X(08) VALUE 'BLMJ0100'.
       77  WKS-HORA-CORRIDA            PIC X(08) VALUE SPACES.
       77  WKS-LINEAS-REPORTOUT        PIC 9(05) COMP VALUE ZERO.
      *
      *----------------------------------------------------------------*
      *       ESTADOS DE ARCHIVO Y TARJETA DE PARAMETROS (SYSIN)       *
      *----------------------------------------------------------------*
       01  WKS-ESTADOS-ARCHIVO.
           05  FS-LEDGERIN                 PIC 9(02) VALUE ZEROS.
           05  FS-REPORTOUT                PIC 9(02) VALUE ZEROS.
           05  FILLER                      PIC X(06) VALUE SPACES.
      *
       01  WKS-TARJETA-PARAMETROS.
           05  WKS-TP-DESDE                PIC X(10) VALUE SPACES.
           05  WKS-TP-HASTA                PIC X(10) VALUE SPACES.
           05  FILLER                      PIC X(60) VALUE SPACES.
      *
       01  WKS-NUMERO-LINEA-EDITADO        PIC ZZZZZZ9.
       01  WKS-TABULADOR                   PIC X(01) VALUE X'09'.
      *
      *----------------------------------------------------------------*
      *        AREA DE FORMATO DE NUMEROS PARA EL REPORTE TSV          *
      *        (SIN FUNCIONES INTRINSECAS - SOLO EDICION DE PICTURE    *
      *        Y ARITMETICA DE CADENAS)                                *
      *----------------------------------------------------------------*
       01  WKS-AREA-DE-FORMATO.
           05  WKS-FMT-VALOR                PIC S9(09)V9(04).
           05  WKS-FMT-INDEFINIDO-SW         PIC X(01).
               88  WKS-FMT-INDEFINIDO               VALUE 'I'.
           05  WKS-FMT-EDITADO               PIC -(9)9.9999.
           05  WKS-FMT-DEC4                  PIC X(04).
           05  WKS-FMT-DEC-STRIPPED          PIC X(04).
           05  WKS-FMT-DEC-LEN               PIC 9(01) COMP.
           05  WKS-FMT-POS-INICIO            PIC 9(02) COMP.
           05  WKS-FMT-INT-LEN               PIC 9(02) COMP.
           05  WKS-FMT-INT-TEXTO             PIC X(10).
           05  WKS-FMT-TEXTO                 PIC X(16).
           05  WKS-FMT-COL-WIN-FRACCION      PIC X(16).
           05  WKS-FMT-COL-BLAME-FRACCION    PIC X(16).
           05  WKS-FMT-COL-NET-SCORE         PIC X(16).
           05  WKS-FMT-COL-NETA-POR-JUEGO    PIC X(16).
      *        AREA DE FORMATO DE LOS CONTADORES (SIN CEROS DE
      *        SUPRESION, PUES EL REPORTE LOS QUIERE COMO ENTEROS)
           05  WKS-FMT-CONTADOR-EDIT          PIC ZZZZZ9.
           05  WKS-FMT-CONTADOR-POS           PIC 9(02) COMP.
           05  WKS-FMT-CONTADOR-LEN           PIC 9(02) COMP.
           05  WKS-FMT-COL-GAME-COUNT         PIC X(06).
           05  WKS-FMT-COL-WIN-COUNT          PIC X(06).
           05  WKS-FMT-COL-BLAME-COUNT        PIC X(06).
           05  FILLER                        PIC X(08) VALUE SPACES.
      *
      *----------------------------------------------------------------*
      *          VARIABLES AUXILIARES DEL SORT DE ESTADISTICAS         *
      *----------------------------------------------------------------*
       01  WKS-FIN-SORT-SW                  PIC X(01) VALUE 'N'.
           88  WKS-FIN-DEL-SORT                    VALUE 'S'.
      *
       PROCEDURE DIVISION.
      *
      ******************************************************************
      *    100 - RUTINA PRINCIPAL                                      *
      ******************************************************************
       100-RUTINA-PRINCIPAL SECTION.
           PERFORM 110-INICIALIZAR-PROCESO
           PERFORM 200-VALIDAR-Y-CARGAR-BITACORA
           IF NOT WKS-ABORTA-LA-CORRIDA
               PERFORM 400-CALCULAR-ESTADISTICAS
               PERFORM 500-ORDENAR-Y-ESCRIBIR-REPORTE
           END-IF
           PERFORM 900-CERRAR-ARCHIVOS THRU 905-MOSTRAR-RESUMEN-FINAL-EXIT
           IF WKS-ABORTA-LA-CORRIDA
               MOVE 16 TO RETURN-CODE
           END-IF
           STOP RUN.
       100-RUTINA-PRINCIPAL-EXIT. EXIT.
      *
      ******************************************************************
      *    110 - INICIALIZACION DE PARAMETROS Y ARCHIVOS                *
      ******************************************************************
       110-INICIALIZAR-PROCESO SECTION.
           ACCEPT WKS-HORA-CORRIDA FROM TIME
           ACCEPT WKS-TARJETA-PARAMETROS FROM SYSIN
           IF WKS-TP-DESDE NOT = SPACES
               MOVE WKS-TP-DESDE TO WKS-FECHA-DESDE
               SET WKS-HAY-FECHA-DESDE TO TRUE
           END-IF
           IF WKS-TP-HASTA NOT = SPACES
               MOVE WKS-TP-HASTA TO WKS-FECHA-HASTA
               SET WKS-HAY-FECHA-HASTA TO TRUE
           END-IF
           OPEN INPUT LEDGERIN
           IF FS-LEDGERIN = 97
               MOVE ZEROS TO FS-LEDGERIN
           END-IF
           IF FS-LEDGERIN NOT = 0
               DISPLAY 'ERROR (`LEDGERIN`): NO SE PUDO ABRIR LA '
                       'BITACORA, FILE STATUS ' FS-LEDGERIN
                       UPON CONSOLE
               SET WKS-ABORTA-LA-CORRIDA TO TRUE
           END-IF
           IF NOT WKS-ABORTA-LA-CORRIDA
               OPEN OUTPUT REPORTOUT
               IF FS-REPORTOUT NOT = 0
                   DISPLAY 'ERROR (`REPORTOUT`): NO SE PUDO ABRIR EL '
                           'REPORTE, FILE STATUS ' FS-REPORTOUT
                           UPON CONSOLE
                   SET WKS-ABORTA-LA-CORRIDA TO TRUE
               END-IF
           END-IF.
       110-INICIALIZAR-PROCESO-EXIT. EXIT.
      *
      ******************************************************************
      *    200 - LECTURA Y VALIDACION DE LA BITACORA, LINEA POR LINEA   *
      ******************************************************************
       200-VALIDAR-Y-CARGAR-BITACORA SECTION.
           IF WKS-ABORTA-LA-CORRIDA
               GO TO 200-VALIDAR-Y-CARGAR-BITACORA-EXIT
           END-IF
           PERFORM 205-LEER-UNA-LINEA
           PERFORM 210-PROCESAR-UNA-LINEA
               UNTIL WKS-FIN-BITACORA OR WKS-ABORTA-LA-CORRIDA.
       200-VALIDAR-Y-CARGAR-BITACORA-EXIT. EXIT.
      *
       205-LEER-UNA-LINEA SECTION.
           READ LEDGERIN
               AT END
                   SET WKS-FIN-BITACORA TO TRUE
               NOT AT END
                   ADD 1 TO WKS-NUMERO-LINEA
           END-READ.
       205-LEER-UNA-LINEA-EXIT. EXIT.
      *
       210-PROCESAR-UNA-LINEA SECTION.
           PERFORM 212-RECORTAR-LINEA
           SET WKS-LINEA-ES-INVALIDA TO TRUE
           PERFORM 214-PROBAR-FORMA-FECHA
           IF WKS-LINEA-ES-FECHA
               PERFORM 300-PROCESAR-LINEA-FECHA
           ELSE
               PERFORM 250-FILTRAR-POR-VENTANA
               IF NOT WKS-LINEA-FUERA-DE-VENTANA
                   PERFORM 220-CLASIFICAR-RESTO-DE-LINEA
                   PERFORM 290-DESPACHAR-LINEA-CLASIFICADA
               END-IF
           END-IF
           IF NOT WKS-ABORTA-LA-CORRIDA
               PERFORM 205-LEER-UNA-LINEA
           END-IF.
       210-PROCESAR-UNA-LINEA-EXIT. EXIT.
      *
      ******************************************************************
      *    212 - QUITA BLANCOS INICIALES Y COMENTARIO DE COLA "#"       *
      ******************************************************************
       212-RECORTAR-LINEA SECTION.
           MOVE LL-LINEA-CRUDA TO WKS-LINEA-INTERMEDIA
           PERFORM 213-QUITAR-BLANCOS-INICIALES
               VARYING WKS-POSICION-NUMERAL FROM 1 BY 1
               UNTIL WKS-POSICION-NUMERAL > 132
                  OR WKS-LINEA-INTERMEDIA(WKS-POSICION-NUMERAL:1)
                                                          NOT = SPACE
           MOVE SPACES TO WKS-LINEA-RECORTADA
           IF WKS-POSICION-NUMERAL <= 132
               MOVE WKS-LINEA-INTERMEDIA(WKS-POSICION-NUMERAL:
                                          133 - WKS-POSICION-NUMERAL)
                 TO WKS-LINEA-RECORTADA(1:133 - WKS-POSICION-NUMERAL)
           END-IF
           PERFORM 215-QUITAR-COMENTARIO-DE-COLA
           PERFORM 216-HALLAR-LONGITUD-REAL.
       212-RECORTAR-LINEA-EXIT. EXIT.
      *
       213-QUITAR-BLANCOS-INICIALES SECTION.
           CONTINUE.
       213-QUITAR-BLANCOS-INICIALES-EXIT. EXIT.
      *
      ******************************************************************
      *    215 - RECORTA EL COMENTARIO DE COLA "#" DE CUALQUIER FORMA   *
      *          DE LINEA (FECHA, PARAMETRO, JUGADORES O JUEGO), NO     *
      *          SOLO DE LA LINEA QUE ES COMENTARIO COMPLETO.  SE       *
      *          BORRA DESDE EL PRIMER "#" HASTA EL FINAL ANTES DE      *
      *          PROBAR NINGUNA FORMA (TICKET BL-4488)                  *
      ******************************************************************
       215-QUITAR-COMENTARIO-DE-COLA SECTION.
           PERFORM 218-AVANZAR-BUSCA-NUMERAL
               VARYING WKS-POSICION-NUMERAL FROM 1 BY 1
               UNTIL WKS-POSICION-NUMERAL > 132
                  OR WKS-LINEA-RECORTADA(WKS-POSICION-NUMERAL:1) = '#'
           IF WKS-POSICION-NUMERAL <= 132
               MOVE SPACES
                 TO WKS-LINEA-RECORTADA(WKS-POSICION-NUMERAL:
                                         133 - WKS-POSICION-NUMERAL)
           END-IF.
       215-QUITAR-COMENTARIO-DE-COLA-EXIT. EXIT.
      *
       218-AVANZAR-BUSCA-NUMERAL SECTION.
           CONTINUE.
       218-AVANZAR-BUSCA-NUMERAL-EXIT. EXIT.
      *
      ******************************************************************
      *    216 - CALCULA LA LONGITUD REAL (SIN BLANCOS DE COLA)         *
      ******************************************************************
       216-HALLAR-LONGITUD-REAL SECTION.
           MOVE 132 TO WKS-LINEA-LONGITUD
           PERFORM 217-RETROCEDER-UNA-POSICION
               UNTIL WKS-LINEA-LONGITUD = 0
                  OR WKS-LINEA-RECORTADA(WKS-LINEA-LONGITUD:1) NOT = SPACE.
       216-HALLAR-LONGITUD-REAL-EXIT. EXIT.
      *
       217-RETROCEDER-UNA-POSICION SECTION.
           SUBTRACT 1 FROM WKS-LINEA-LONGITUD.
       217-RETROCEDER-UNA-POSICION-EXIT. EXIT.
      *
      ******************************************************************
      *    214 - PRUEBA LA FORMA FECHA (AAAA-MM-DD, LINEA COMPLETA)     *
      ******************************************************************
       214-PROBAR-FORMA-FECHA SECTION.
           IF WKS-LINEA-LONGITUD = 10
              AND WKS-LR-VF-ANIO IS CLASE-DIGITO
              AND WKS-LR-VF-GUION-1 = '-'
              AND WKS-LR-VF-MES IS CLASE-DIGITO
              AND WKS-LR-VF-GUION-2 = '-'
              AND WKS-LR-VF-DIA IS CLASE-DIGITO
               SET WKS-LINEA-ES-FECHA TO TRUE
           END-IF.
       214-PROBAR-FORMA-FECHA-EXIT. EXIT.
      *
      ******************************************************************
      *    220 - CLASIFICACION DEL RESTO DE LAS FORMAS DE LINEA         *
      ******************************************************************
       220-CLASIFICAR-RESTO-DE-LINEA SECTION.
      *        NOTA: LA RUTINA 215 YA QUITO EL COMENTARIO DE COLA "#" DE
      *        LA LINEA RECORTADA, ASI QUE UNA LINEA QUE ERA PURO
      *        COMENTARIO LLEGA AQUI CON LONGITUD CERO
           IF WKS-LINEA-LONGITUD = 0
               SET WKS-LINEA-ES-COMENTARIO TO TRUE
           ELSE
               PERFORM 222-PROBAR-FORMA-BASE
               IF WKS-LINEA-ES-INVALIDA
                   PERFORM 224-PROBAR-FORMA-MAXIMO
               END-IF
               IF WKS-LINEA-ES-INVALIDA
                   PERFORM 226-PROBAR-FORMA-RESPONS
               END-IF
               IF WKS-LINEA-ES-INVALIDA
                   PERFORM 228-PROBAR-FORMA-PICANTEZ
               END-IF
               IF WKS-LINEA-ES-INVALIDA
                   PERFORM 234-TOKENIZAR-LINEA
                   IF WKS-CONTADOR-TOKENS = 4
                      AND WKS-TOKEN-SOBRANTE = SPACES
                       PERFORM 230-PROBAR-FORMA-JUGADORES
                       IF WKS-LINEA-ES-INVALIDA
                           PERFORM 232-PROBAR-FORMA-JUEGO
                       END-IF
                   END-IF
               END-IF
           END-IF.
       220-CLASIFICAR-RESTO-DE-LINEA-EXIT. EXIT.
      *
      ******************************************************************
      *    222/224/226/228 - PRUEBAN LAS FORMAS B=/M=/R=/S=             *
      ******************************************************************
       222-PROBAR-FORMA-BASE SECTION.
           IF WKS-LR-VP-CODIGO = 'B' AND WKS-LR-VP-IGUAL = '='
              AND WKS-LINEA-LONGITUD > 2
              AND WKS-LR-VP-VALOR(1:WKS-LINEA-LONGITUD - 2)
                                           IS CLASE-NUM-PUNTO
               SET WKS-LINEA-ES-BASE TO TRUE
               MOVE WKS-LR-VP-VALOR(1:WKS-LINEA-LONGITUD - 2)
                                           TO WKS-VALOR-PARAMETRO
           END-IF.
       222-PROBAR-FORMA-BASE-EXIT. EXIT.
      *
       224-PROBAR-FORMA-MAXIMO SECTION.
           IF WKS-LR-VP-CODIGO = 'M' AND WKS-LR-VP-IGUAL = '='
              AND WKS-LINEA-LONGITUD > 2
              AND WKS-LINEA-LONGITUD < 5
              AND WKS-LR-VP-VALOR(1:WKS-LINEA-LONGITUD - 2)
                                           IS CLASE-DIGITO
               SET WKS-LINEA-ES-MAXIMO TO TRUE
               MOVE WKS-LR-VP-VALOR(1:WKS-LINEA-LONGITUD - 2)
                                           TO WKS-VALOR-PARAMETRO
           END-IF.
       224-PROBAR-FORMA-MAXIMO-EXIT. EXIT.
      *
       226-PROBAR-FORMA-RESPONS SECTION.
           IF WKS-LR-VP-CODIGO = 'R' AND WKS-LR-VP-IGUAL = '='
              AND WKS-LINEA-LONGITUD = 6
              AND WKS-LR-VP-VALOR(1:4) = 'half'
               SET WKS-LINEA-ES-RESPONS TO TRUE
               MOVE WKS-LR-VP-VALOR(1:4) TO WKS-VALOR-PARAMETRO
           END-IF
           IF WKS-LR-VP-CODIGO = 'R' AND WKS-LR-VP-IGUAL = '='
              AND WKS-LINEA-LONGITUD = 6
              AND WKS-LR-VP-VALOR(1:4) = 'full'
               SET WKS-LINEA-ES-RESPONS TO TRUE
               MOVE WKS-LR-VP-VALOR(1:4) TO WKS-VALOR-PARAMETRO
           END-IF.
       226-PROBAR-FORMA-RESPONS-EXIT. EXIT.
      *
       228-PROBAR-FORMA-PICANTEZ SECTION.
           IF WKS-LR-VP-CODIGO = 'S' AND WKS-LR-VP-IGUAL = '='
              AND WKS-LINEA-LONGITUD = 6
              AND WKS-LR-VP-VALOR(1:4) = 'half'
               SET WKS-LINEA-ES-PICANTEZ TO TRUE
               MOVE WKS-LR-VP-VALOR(1:4) TO WKS-VALOR-PARAMETRO
           END-IF
           IF WKS-LR-VP-CODIGO = 'S' AND WKS-LR-VP-IGUAL = '='
              AND WKS-LINEA-LONGITUD = 7
              AND WKS-LR-VP-VALOR(1:5) = 'spicy'
               SET WKS-LINEA-ES-PICANTEZ TO TRUE
               MOVE WKS-LR-VP-VALOR(1:5) TO WKS-VALOR-PARAMETRO
           END-IF.
       228-PROBAR-FORMA-PICANTEZ-EXIT. EXIT.
      *
      ******************************************************************
      *    234 - PARTE LA LINEA EN CUATRO TOKENS SEPARADOS POR BLANCOS  *
      ******************************************************************
       234-TOKENIZAR-LINEA SECTION.
           MOVE SPACES TO WKS-TOKEN(1) WKS-TOKEN(2)
                          WKS-TOKEN(3) WKS-TOKEN(4) WKS-TOKEN-SOBRANTE
           MOVE ZEROS TO WKS-CONTADOR-TOKENS
           UNSTRING WKS-LINEA-RECORTADA(1:WKS-LINEA-LONGITUD)
               DELIMITED BY ALL SPACE
               INTO WKS-TOKEN(1) COUNT IN WKS-TOKEN-LONGITUD(1)
                    WKS-TOKEN(2) COUNT IN WKS-TOKEN-LONGITUD(2)
                    WKS-TOKEN(3) COUNT IN WKS-TOKEN-LONGITUD(3)
                    WKS-TOKEN(4) COUNT IN WKS-TOKEN-LONGITUD(4)
                    WKS-TOKEN-SOBRANTE
               TALLYING IN WKS-CONTADOR-TOKENS.
       234-TOKENIZAR-LINEA-EXIT. EXIT.
      *
      ******************************************************************
      *    230 - PRUEBA LA FORMA JUGADORES (CUATRO NOMBRES)             *
      ******************************************************************
       230-PROBAR-FORMA-JUGADORES SECTION.
           PERFORM 236-VALIDAR-CUATRO-NOMBRES
           IF WKS-CUATRO-SON-NOMBRES
               SET WKS-LINEA-ES-JUGADORES TO TRUE
           END-IF.
       230-PROBAR-FORMA-JUGADORES-EXIT. EXIT.
      *
       236-VALIDAR-CUATRO-NOMBRES SECTION.
           SET WKS-CUATRO-SON-NOMBRES TO TRUE
           PERFORM 238-VALIDAR-UN-NOMBRE
               VARYING IDX-ASIENTO FROM 1 BY 1
               UNTIL IDX-ASIENTO > 4 OR WKS-NOMBRES-INVALIDOS.
       236-VALIDAR-CUATRO-NOMBRES-EXIT. EXIT.
      *
       238-VALIDAR-UN-NOMBRE SECTION.
           MOVE ZEROS TO WKS-CONTADOR-ASTERISCOS
           MOVE ZEROS TO WKS-CONTADOR-NUMERALES
           INSPECT WKS-TOKEN(IDX-ASIENTO)
               TALLYING WKS-CONTADOR-ASTERISCOS FOR ALL '*'
           INSPECT WKS-TOKEN(IDX-ASIENTO)
               TALLYING WKS-CONTADOR-NUMERALES FOR ALL '#'
           IF WKS-TOKEN(IDX-ASIENTO)(1:1) IS CLASE-DIGITO
              OR WKS-TOKEN(IDX-ASIENTO)(1:1) = '-'
              OR WKS-CONTADOR-ASTERISCOS > 0
              OR WKS-CONTADOR-NUMERALES > 0
               SET WKS-NOMBRES-INVALIDOS TO TRUE
           END-IF.
       238-VALIDAR-UN-NOMBRE-EXIT. EXIT.
      *
      ******************************************************************
      *    232 - PRUEBA LA FORMA JUEGO (CUATRO CAMPOS FAAN/CULPA)       *
      ******************************************************************
       232-PROBAR-FORMA-JUEGO SECTION.
           PERFORM 239-VALIDAR-CUATRO-CAMPOS-JUEGO
           IF WKS-CUATRO-SON-JUEGO
               SET WKS-LINEA-ES-JUEGO TO TRUE
           END-IF.
       232-PROBAR-FORMA-JUEGO-EXIT. EXIT.
      *
       239-VALIDAR-CUATRO-CAMPOS-JUEGO SECTION.
           SET WKS-CUATRO-SON-JUEGO TO TRUE
           PERFORM 241-VALIDAR-UN-CAMPO-JUEGO
               VARYING IDX-ASIENTO FROM 1 BY 1
               UNTIL IDX-ASIENTO > 4 OR WKS-CAMPOS-JUEGO-INVALIDOS.
       239-VALIDAR-CUATRO-CAMPOS-JUEGO-EXIT. EXIT.
      *
       241-VALIDAR-UN-CAMPO-JUEGO SECTION.
           IF WKS-TOKEN-LONGITUD(IDX-ASIENTO) = 1
              AND (WKS-TOKEN(IDX-ASIENTO)(1:1) = '-'
               OR WKS-TOKEN(IDX-ASIENTO)(1:1) = 'd'
               OR WKS-TOKEN(IDX-ASIENTO)(1:1) = 'D'
               OR WKS-TOKEN(IDX-ASIENTO)(1:1) = 'S'
               OR WKS-TOKEN(IDX-ASIENTO)(1:1) = 'f')
               CONTINUE
           ELSE
               IF WKS-TOKEN-LONGITUD(IDX-ASIENTO) > 0
                  AND WKS-TOKEN(IDX-ASIENTO)
                        (1:WKS-TOKEN-LONGITUD(IDX-ASIENTO)) IS CLASE-DIGITO
                   CONTINUE
               ELSE
                   SET WKS-CAMPOS-JUEGO-INVALIDOS TO TRUE
               END-IF
           END-IF.
       241-VALIDAR-UN-CAMPO-JUEGO-EXIT. EXIT.
      *
      ******************************************************************
      *    250 - FILTRA LA LINEA POR LA VENTANA DE FECHAS DEL REPORTE   *
      ******************************************************************
       250-FILTRAR-POR-VENTANA SECTION.
           MOVE 'N' TO WKS-FUERA-VENTANA-SW
           IF WKS-HAY-FECHA-DESDE
               IF (NOT WKS-HAY-FECHA-VIGENTE)
                  OR WKS-FECHA-VIGENTE < WKS-FECHA-DESDE
                   MOVE 'S' TO WKS-FUERA-VENTANA-SW
               END-IF
           END-IF
           IF WKS-HAY-FECHA-HASTA AND NOT WKS-LINEA-FUERA-DE-VENTANA
               IF (NOT WKS-HAY-FECHA-VIGENTE)
                  OR WKS-FECHA-VIGENTE >= WKS-FECHA-HASTA
                   MOVE 'S' TO WKS-FUERA-VENTANA-SW
               END-IF
           END-IF.
       250-FILTRAR-POR-VENTANA-EXIT. EXIT.
      *
      ******************************************************************
      *    290 - DESPACHA LA LINEA YA CLASIFICADA A SU RUTINA           *
      ******************************************************************
       290-DESPACHAR-LINEA-CLASIFICADA SECTION.
           EVALUATE TRUE
               WHEN WKS-LINEA-ES-BASE
                   PERFORM 310-PROCESAR-LINEA-BASE
               WHEN WKS-LINEA-ES-MAXIMO
                   PERFORM 320-PROCESAR-LINEA-MAXIMO
               WHEN WKS-LINEA-ES-RESPONS
                   PERFORM 330-PROCESAR-LINEA-RESPONS
               WHEN WKS-LINEA-ES-PICANTEZ
                   PERFORM 340-PROCESAR-LINEA-PICANTEZ
               WHEN WKS-LINEA-ES-JUGADORES
                   PERFORM 350-PROCESAR-LINEA-JUGADORES
               WHEN WKS-LINEA-ES-JUEGO
                   PERFORM 360-PROCESAR-LINEA-JUEGO
               WHEN WKS-LINEA-ES-COMENTARIO
                   CONTINUE
               WHEN OTHER
                   MOVE 'LINEA INVALIDA' TO WKS-MENSAJE-ERROR
                   PERFORM 690-ABORTAR-CON-MENSAJE
           END-EVALUATE.
       290-DESPACHAR-LINEA-CLASIFICADA-EXIT. EXIT.
      *
      ******************************************************************
      *    300 - PROCESA LA LINEA FECHA                                 *
      ******************************************************************
       300-PROCESAR-LINEA-FECHA SECTION.
           IF WKS-HAY-FECHA-VIGENTE
              AND WKS-LINEA-RECORTADA(1:10) < WKS-FECHA-VIGENTE
               MOVE 'ORDEN CRONOLOGICO INCORRECTO' TO WKS-MENSAJE-ERROR
               PERFORM 690-ABORTAR-CON-MENSAJE
           ELSE
               MOVE WKS-LINEA-RECORTADA(1:10) TO WKS-FECHA-VIGENTE
               SET WKS-HAY-FECHA-VIGENTE TO TRUE
           END-IF.
       300-PROCESAR-LINEA-FECHA-EXIT. EXIT.
      *
      ******************************************************************
      *    310 - PROCESA LA LINEA BASE (CONVIERTE TEXTO A DECIMAL)      *
      ******************************************************************
       310-PROCESAR-LINEA-BASE SECTION.
           PERFORM 710-CONVERTIR-TEXTO-A-DECIMAL
           IF WKS-CN-ES-VALIDO
               COMPUTE WKS-BASE-VIGENTE =
                   WKS-CN-PARTE-ENTERA-NUM + (WKS-CN-PARTE-DECIMAL-NUM / 10000)
           ELSE
               STRING 'NO SE PUDO CONVERTIR "' DELIMITED BY SIZE
                      WKS-VALOR-PARAMETRO DELIMITED BY SIZE
                      '" A DECIMAL' DELIMITED BY SIZE
                      INTO WKS-MENSAJE-ERROR
               PERFORM 690-ABORTAR-CON-MENSAJE
           END-IF.
       310-PROCESAR-LINEA-BASE-EXIT. EXIT.
      *
      ******************************************************************
      *    320 - PROCESA LA LINEA MAXIMO                                *
      ******************************************************************
       320-PROCESAR-LINEA-MAXIMO SECTION.
           PERFORM 710-CONVERTIR-TEXTO-A-DECIMAL
           MOVE WKS-CN-PARTE-ENTERA-NUM TO WKS-MAXFAAN-VIGENTE.
       320-PROCESAR-LINEA-MAXIMO-EXIT. EXIT.
      *
      ******************************************************************
      *    330 - PROCESA LA LINEA RESPONSABILIDAD                       *
      ******************************************************************
       330-PROCESAR-LINEA-RESPONS SECTION.
           IF WKS-VALOR-PARAMETRO(1:4) = 'half'
               SET WKS-RESPONS-ES-HALF TO TRUE
           ELSE
               SET WKS-RESPONS-ES-FULL TO TRUE
           END-IF.
       330-PROCESAR-LINEA-RESPONS-EXIT. EXIT.
      *
      ******************************************************************
      *    340 - PROCESA LA LINEA PICANTEZ                               *
      ******************************************************************
       340-PROCESAR-LINEA-PICANTEZ SECTION.
           IF WKS-VALOR-PARAMETRO(1:4) = 'half'
               SET WKS-PICANTEZ-ES-HALF TO TRUE
           ELSE
               SET WKS-PICANTEZ-ES-SPICY TO TRUE
           END-IF.
       340-PROCESAR-LINEA-PICANTEZ-EXIT. EXIT.
      *
      ******************************************************************
      *    350 - PROCESA LA LINEA JUGADORES                             *
      ******************************************************************
       350-PROCESAR-LINEA-JUGADORES SECTION.
           PERFORM 351-BUSCAR-NOMBRE-DUPLICADO
           IF WKS-ABORTA-LA-CORRIDA
               GO TO 350-PROCESAR-LINEA-JUGADORES-EXIT
           END-IF
           PERFORM 354-BUSCAR-O-REGISTRAR-JUGADOR
               VARYING IDX-ASIENTO FROM 1 BY 1 UNTIL IDX-ASIENTO > 4
           MOVE WKS-TOKEN(1) TO WKS-ASIENTO-VIGENTE(1)
           MOVE WKS-TOKEN(2) TO WKS-ASIENTO-VIGENTE(2)
           MOVE WKS-TOKEN(3) TO WKS-ASIENTO-VIGENTE(3)
           MOVE WKS-TOKEN(4) TO WKS-ASIENTO-VIGENTE(4)
           SET WKS-HAY-JUGADORES-VIGENTES TO TRUE.
       350-PROCESAR-LINEA-JUGADORES-EXIT. EXIT.
      *
       351-BUSCAR-NOMBRE-DUPLICADO SECTION.
           IF WKS-TOKEN(1) = WKS-TOKEN(2) OR WKS-TOKEN(1) = WKS-TOKEN(3)
              OR WKS-TOKEN(1) = WKS-TOKEN(4) OR WKS-TOKEN(2) = WKS-TOKEN(3)
              OR WKS-TOKEN(2) = WKS-TOKEN(4) OR WKS-TOKEN(3) = WKS-TOKEN(4)
               MOVE 'NOMBRES DE JUGADOR DUPLICADOS EN LA MESA'
                                           TO WKS-MENSAJE-ERROR
               PERFORM 690-ABORTAR-CON-MENSAJE
           END-IF.
       351-BUSCAR-NOMBRE-DUPLICADO-EXIT. EXIT.
      *
       354-BUSCAR-O-REGISTRAR-JUGADOR SECTION.
           SET IDX-JUGADOR-TBL TO 1
           SEARCH WKS-JUGADOR-ENTRADA
               AT END
                   PERFORM 356-AGREGAR-NUEVO-JUGADOR
               WHEN PLY-NOMBRE(IDX-JUGADOR-TBL) = WKS-TOKEN(IDX-ASIENTO)
                   CONTINUE
           END-SEARCH.
       354-BUSCAR-O-REGISTRAR-JUGADOR-EXIT. EXIT.
      *
       356-AGREGAR-NUEVO-JUGADOR SECTION.
           ADD 1 TO WKS-TOTAL-JUGADORES
           SET IDX-JUGADOR-TBL TO WKS-TOTAL-JUGADORES
           MOVE WKS-TOKEN(IDX-ASIENTO) TO PLY-NOMBRE(IDX-JUGADOR-TBL)
           MOVE ZEROS TO PLY-JUEGOS-JUGADOS(IDX-JUGADOR-TBL)
                         PLY-JUEGOS-GANADOS(IDX-JUGADOR-TBL)
                         PLY-JUEGOS-RESPONSABLE(IDX-JUGADOR-TBL)
                         PLY-ANOTACION-NETA(IDX-JUGADOR-TBL).
       356-AGREGAR-NUEVO-JUGADOR-EXIT. EXIT.
      *
      ******************************************************************
      *    360 - PROCESA LA LINEA JUEGO                                 *
      ******************************************************************
       360-PROCESAR-LINEA-JUEGO SECTION.
           IF NOT WKS-HAY-JUGADORES-VIGENTES
               MOVE 'JUEGO DECLARADO SIN ANTES DECLARAR JUGADORES'
                                           TO WKS-MENSAJE-ERROR
               PERFORM 690-ABORTAR-CON-MENSAJE
               GO TO 360-PROCESAR-LINEA-JUEGO-EXIT
           END-IF
           PERFORM 362-EXTRAER-GANADOR
           IF WKS-ABORTA-LA-CORRIDA
               GO TO 360-PROCESAR-LINEA-JUEGO-EXIT
           END-IF
           PERFORM 364-EXTRAER-RESPONSABLE
           IF WKS-ABORTA-LA-CORRIDA
               GO TO 360-PROCESAR-LINEA-JUEGO-EXIT
           END-IF
           PERFORM 366-VALIDAR-CRUCE-GANADOR-RESPONSABLE
           IF WKS-ABORTA-LA-CORRIDA
               GO TO 360-PROCESAR-LINEA-JUEGO-EXIT
           END-IF
           PERFORM 368-AGREGAR-REGISTRO-JUEGO.
       360-PROCESAR-LINEA-JUEGO-EXIT. EXIT.
      *
      ******************************************************************
      *    362 - EXTRAE EL GANADOR (CAMPO NUMERICO UNICO)               *
      ******************************************************************
       362-EXTRAER-GANADOR SECTION.
           MOVE ZEROS TO WKS-EX-INDICE-GANADOR WKS-EX-FAAN-GANADOR
                         WKS-EX-CONTADOR-GANADORES
           PERFORM 363-PROBAR-UN-CAMPO-COMO-FAAN
               VARYING IDX-ASIENTO FROM 1 BY 1 UNTIL IDX-ASIENTO > 4
           IF WKS-EX-CONTADOR-GANADORES > 1
               MOVE 'JUEGO DECLARADO CON MULTIPLES GANADORES'
                                           TO WKS-MENSAJE-ERROR
               PERFORM 690-ABORTAR-CON-MENSAJE
           ELSE
               IF WKS-EX-INDICE-GANADOR NOT = 0
                  AND WKS-EX-FAAN-GANADOR > WKS-MAXFAAN-VIGENTE
                   STRING 'JUEGO DECLARADO CON FAAN DEL GANADOR '
                            DELIMITED BY SIZE
                          'MAYOR AL MAXIMO PERMITIDO' DELIMITED BY SIZE
                          INTO WKS-MENSAJE-ERROR
                   PERFORM 690-ABORTAR-CON-MENSAJE
               END-IF
           END-IF.
       362-EXTRAER-GANADOR-EXIT. EXIT.
      *
       363-PROBAR-UN-CAMPO-COMO-FAAN SECTION.
           IF WKS-TOKEN-LONGITUD(IDX-ASIENTO) > 0
              AND WKS-TOKEN(IDX-ASIENTO)
                    (1:WKS-TOKEN-LONGITUD(IDX-ASIENTO)) IS CLASE-DIGITO
               ADD 1 TO WKS-EX-CONTADOR-GANADORES
               MOVE IDX-ASIENTO TO WKS-EX-INDICE-GANADOR
               EVALUATE WKS-TOKEN-LONGITUD(IDX-ASIENTO)
                   WHEN 1
                       MOVE WKS-TOKEN(IDX-ASIENTO)(1:1)
                                           TO WKS-CN-DIGITO-NUM
                       MOVE WKS-CN-DIGITO-NUM TO WKS-EX-FAAN-GANADOR
                   WHEN 2
                       MOVE WKS-TOKEN(IDX-ASIENTO)(1:2)
                                           TO WKS-EX-FAAN-GANADOR
                   WHEN OTHER
                       MOVE 99 TO WKS-EX-FAAN-GANADOR
               END-EVALUATE
           END-IF.
       363-PROBAR-UN-CAMPO-COMO-FAAN-EXIT. EXIT.
      *
      ******************************************************************
      *    364 - EXTRAE EL RESPONSABLE (CAMPO DE UNA LETRA DE CULPA)    *
      ******************************************************************
       364-EXTRAER-RESPONSABLE SECTION.
           MOVE ZEROS TO WKS-EX-INDICE-RESPONSABLE WKS-EX-CONTADOR-RESPONS
           MOVE SPACE TO WKS-EX-TIPO-RESPONSABLE
           PERFORM 365-PROBAR-UN-CAMPO-COMO-CULPA
               VARYING IDX-ASIENTO FROM 1 BY 1 UNTIL IDX-ASIENTO > 4
           IF WKS-EX-CONTADOR-RESPONS > 1
               MOVE 'JUEGO DECLARADO CON MULTIPLES RESPONSABLES'
                                           TO WKS-MENSAJE-ERROR
               PERFORM 690-ABORTAR-CON-MENSAJE
           END-IF.
       364-EXTRAER-RESPONSABLE-EXIT. EXIT.
      *
       365-PROBAR-UN-CAMPO-COMO-CULPA SECTION.
           IF WKS-TOKEN-LONGITUD(IDX-ASIENTO) = 1
              AND WKS-TOKEN(IDX-ASIENTO)(1:1) NOT = '-'
              AND (WKS-TOKEN(IDX-ASIENTO)(1:1) = 'd'
               OR WKS-TOKEN(IDX-ASIENTO)(1:1) = 'D'
               OR WKS-TOKEN(IDX-ASIENTO)(1:1) = 'S'
               OR WKS-TOKEN(IDX-ASIENTO)(1:1) = 'f')
               ADD 1 TO WKS-EX-CONTADOR-RESPONS
               MOVE IDX-ASIENTO TO WKS-EX-INDICE-RESPONSABLE
               MOVE WKS-TOKEN(IDX-ASIENTO)(1:1) TO WKS-EX-TIPO-RESPONSABLE
           END-IF.
       365-PROBAR-UN-CAMPO-COMO-CULPA-EXIT. EXIT.
      *
      ******************************************************************
      *    366 - CRUZA GANADOR/RESPONSABLE CONTRA LA RESPONSABILIDAD    *
      ******************************************************************
       366-VALIDAR-CRUCE-GANADOR-RESPONSABLE SECTION.
           IF WKS-EX-INDICE-GANADOR = 0
               IF WKS-EX-TIPO-RESPONSABLE NOT = SPACE
                  AND WKS-EX-TIPO-RESPONSABLE NOT = 'f'
                   STRING 'JUEGO SIN GANADOR CON RESPONSABLE QUE NO ES '
                            DELIMITED BY SIZE
                          'HU FALSO' DELIMITED BY SIZE
                          INTO WKS-MENSAJE-ERROR
                   PERFORM 690-ABORTAR-CON-MENSAJE
               END-IF
           ELSE
               IF WKS-EX-TIPO-RESPONSABLE = 'f'
                   MOVE 'JUEGO CON GANADOR Y RESPONSABLE DE HU FALSO'
                                           TO WKS-MENSAJE-ERROR
                   PERFORM 690-ABORTAR-CON-MENSAJE
               END-IF
           END-IF
           IF NOT WKS-ABORTA-LA-CORRIDA
              AND WKS-RESPONS-ES-FULL
              AND WKS-EX-TIPO-RESPONSABLE = 'D'
               STRING 'LA GARANTIA DE DESCARTE ES REDUNDANTE BAJO '
                        DELIMITED BY SIZE
                      'RESPONSABILIDAD TOTAL' DELIMITED BY SIZE
                      INTO WKS-MENSAJE-ERROR
               PERFORM 690-ABORTAR-CON-MENSAJE
           END-IF.
       366-VALIDAR-CRUCE-GANADOR-RESPONSABLE-EXIT. EXIT.
      *
      ******************************************************************
      *    368 - AGREGA EL REGISTRO DE JUEGO A LA TABLA EN MEMORIA      *
      ******************************************************************
       368-AGREGAR-REGISTRO-JUEGO SECTION.
           ADD 1 TO WKS-TOTAL-JUEGOS
           SET IDX-JUEGO-TBL TO WKS-TOTAL-JUEGOS
           MOVE WKS-FECHA-VIGENTE      TO JG-FECHA(IDX-JUEGO-TBL)
           MOVE WKS-BASE-VIGENTE       TO JG-BASE(IDX-JUEGO-TBL)
           MOVE WKS-MAXFAAN-VIGENTE    TO JG-MAXIMO-FAAN(IDX-JUEGO-TBL)
           MOVE WKS-RESPONS-VIGENTE    TO JG-RESPONSABILIDAD(IDX-JUEGO-TBL)
           MOVE WKS-PICANTEZ-VIGENTE   TO JG-PICANTEZ(IDX-JUEGO-TBL)
           MOVE WKS-ASIENTO-VIGENTE(1) TO JG-NOMBRE-ASIENTO(IDX-JUEGO-TBL,1)
           MOVE WKS-ASIENTO-VIGENTE(2) TO JG-NOMBRE-ASIENTO(IDX-JUEGO-TBL,2)
           MOVE WKS-ASIENTO-VIGENTE(3) TO JG-NOMBRE-ASIENTO(IDX-JUEGO-TBL,3)
           MOVE WKS-ASIENTO-VIGENTE(4) TO JG-NOMBRE-ASIENTO(IDX-JUEGO-TBL,4)
           MOVE WKS-EX-INDICE-GANADOR  TO JG-INDICE-GANADOR(IDX-JUEGO-TBL)
           MOVE WKS-EX-FAAN-GANADOR    TO JG-FAAN-GANADOR(IDX-JUEGO-TBL)
           MOVE WKS-EX-INDICE-RESPONSABLE
                                  TO JG-INDICE-RESPONSABLE(IDX-JUEGO-TBL)
           MOVE WKS-EX-TIPO-RESPONSABLE
                                  TO JG-TIPO-RESPONSABLE(IDX-JUEGO-TBL).
       368-AGREGAR-REGISTRO-JUEGO-EXIT. EXIT.
      *
      ******************************************************************
      *    400 - MOTOR DE ANOTACION: LIQUIDA TODOS LOS JUEGOS           *
      ******************************************************************
       400-CALCULAR-ESTADISTICAS SECTION.
           PERFORM 410-LIQUIDAR-UN-JUEGO
               VARYING IDX-JUEGO FROM 1 BY 1 UNTIL IDX-JUEGO > WKS-TOTAL-JUEGOS
           PERFORM 450-CONSTRUIR-FILA-AGREGADA
           PERFORM 460-CALCULAR-PROMEDIOS-UN-JUGADOR
               VARYING IDX-JUGADOR FROM 1 BY 1
               UNTIL IDX-JUGADOR > WKS-TOTAL-JUGADORES.
       400-CALCULAR-ESTADISTICAS-EXIT. EXIT.
      *
       410-LIQUIDAR-UN-JUEGO SECTION.
           SET IDX-JUEGO-TBL TO IDX-JUEGO
           PERFORM 420-CALCULAR-PORCION
           PERFORM 430-CALCULAR-NETOS-DEL-JUEGO
           PERFORM 444-ACUMULAR-ASIENTOS-DEL-JUEGO.
       410-LIQUIDAR-UN-JUEGO-EXIT. EXIT.
      *
      ******************************************************************
      *    420 - CALCULA LA PORCION (BASE * MULTIPLICADOR DE FAAN)      *
      ******************************************************************
       420-CALCULAR-PORCION SECTION.
           IF JG-NO-HAY-GANADOR(IDX-JUEGO-TBL)
              AND JG-SIN-RESPONSABLE(IDX-JUEGO-TBL)
               MOVE ZEROS TO WKS-MA-PORCION
           ELSE
               IF JG-NO-HAY-GANADOR(IDX-JUEGO-TBL)
                   MOVE JG-MAXIMO-FAAN(IDX-JUEGO-TBL) TO WKS-MA-FAAN
               ELSE
                   MOVE JG-FAAN-GANADOR(IDX-JUEGO-TBL) TO WKS-MA-FAAN
               END-IF
               PERFORM 424-CALCULAR-MULTIPLICADOR
               COMPUTE WKS-MA-PORCION =
                   JG-BASE(IDX-JUEGO-TBL) * WKS-MA-MULTIPLICADOR
           END-IF.
       420-CALCULAR-PORCION-EXIT. EXIT.
      *
       424-CALCULAR-MULTIPLICADOR SECTION.
           MOVE 1 TO WKS-MA-MULTIPLICADOR
           IF JG-PICANTEZ-SPICY(IDX-JUEGO-TBL)
               MOVE WKS-MA-FAAN TO WKS-MA-POTENCIA
           ELSE
               IF WKS-MA-FAAN <= 4
                   MOVE WKS-MA-FAAN TO WKS-MA-POTENCIA
               ELSE
                   COMPUTE WKS-MA-RESIDUO-FAAN = WKS-MA-FAAN - 4
                   COMPUTE WKS-MA-POTENCIA =
                       4 + (WKS-MA-RESIDUO-FAAN / 2)
               END-IF
           END-IF
           PERFORM 426-DUPLICAR-MULTIPLICADOR
               VARYING WKS-MA-CONTADOR-DOBLE FROM 1 BY 1
               UNTIL WKS-MA-CONTADOR-DOBLE > WKS-MA-POTENCIA
           IF (NOT JG-PICANTEZ-SPICY(IDX-JUEGO-TBL))
              AND WKS-MA-FAAN > 4
               DIVIDE WKS-MA-FAAN BY 2 GIVING WKS-MA-COCIENTE-DESCARTE
                   REMAINDER WKS-MA-RESIDUO-PARIDAD
               IF WKS-MA-RESIDUO-PARIDAD NOT = 0
                   PERFORM 428-CORREGIR-FAAN-NON
               END-IF
           END-IF.
       424-CALCULAR-MULTIPLICADOR-EXIT. EXIT.
      *
       426-DUPLICAR-MULTIPLICADOR SECTION.
           MULTIPLY 2 BY WKS-MA-MULTIPLICADOR.
       426-DUPLICAR-MULTIPLICADOR-EXIT. EXIT.
      *
       428-CORREGIR-FAAN-NON SECTION.
           MULTIPLY WKS-MA-MULTIPLICADOR BY 3 GIVING WKS-MA-MULTIPLICADOR
           DIVIDE WKS-MA-MULTIPLICADOR BY 2 GIVING WKS-MA-MULTIPLICADOR.
       428-CORREGIR-FAAN-NON-EXIT. EXIT.
      *
      ******************************************************************
      *    430 - CALCULA LA ANOTACION NETA DE LOS CUATRO ASIENTOS       *
      ******************************************************************
       430-CALCULAR-NETOS-DEL-JUEGO SECTION.
           MOVE ZEROS TO JG-ANOTACION-NETA(IDX-JUEGO-TBL,1)
                         JG-ANOTACION-NETA(IDX-JUEGO-TBL,2)
                         JG-ANOTACION-NETA(IDX-JUEGO-TBL,3)
                         JG-ANOTACION-NETA(IDX-JUEGO-TBL,4)
           EVALUATE TRUE
               WHEN JG-NO-HAY-GANADOR(IDX-JUEGO-TBL)
                    AND JG-SIN-RESPONSABLE(IDX-JUEGO-TBL)
                   CONTINUE
               WHEN JG-NO-HAY-GANADOR(IDX-JUEGO-TBL)
                    AND JG-RESP-FALSO-HU(IDX-JUEGO-TBL)
                   PERFORM 432-NETOS-FALSO-HU
               WHEN (NOT JG-NO-HAY-GANADOR(IDX-JUEGO-TBL))
                    AND JG-SIN-RESPONSABLE(IDX-JUEGO-TBL)
                   PERFORM 434-NETOS-AUTOROBO
               WHEN (NOT JG-NO-HAY-GANADOR(IDX-JUEGO-TBL))
                    AND JG-RESP-DESCARTE(IDX-JUEGO-TBL)
                    AND JG-RESP-HALF(IDX-JUEGO-TBL)
                   PERFORM 436-NETOS-DESCARTE-MEDIO
               WHEN (NOT JG-NO-HAY-GANADOR(IDX-JUEGO-TBL))
                    AND JG-RESP-DESCARTE(IDX-JUEGO-TBL)
                    AND JG-RESP-FULL(IDX-JUEGO-TBL)
                   PERFORM 438-NETOS-DESCARTE-TOTAL
               WHEN (NOT JG-NO-HAY-GANADOR(IDX-JUEGO-TBL))
                    AND JG-RESP-DESCARTE-GARANTIA(IDX-JUEGO-TBL)
                   PERFORM 438-NETOS-DESCARTE-TOTAL
               WHEN (NOT JG-NO-HAY-GANADOR(IDX-JUEGO-TBL))
                    AND JG-RESP-AUTOROBO-GARANTIA(IDX-JUEGO-TBL)
                   PERFORM 439-NETOS-AUTOROBO-GARANTIA
           END-EVALUATE.
       430-CALCULAR-NETOS-DEL-JUEGO-EXIT. EXIT.
      *
       432-NETOS-FALSO-HU SECTION.
           MOVE ZERO TO WKS-MA-FACTOR-GAN-NUM
           MOVE +1   TO WKS-MA-FACTOR-GAN-DEN
           MOVE -9   TO WKS-MA-FACTOR-BLM-NUM
           MOVE +1   TO WKS-MA-FACTOR-BLM-DEN
           MOVE +3   TO WKS-MA-FACTOR-OTR-NUM
           MOVE +1   TO WKS-MA-FACTOR-OTR-DEN
           PERFORM 440-APLICAR-FACTORES-A-ASIENTOS.
       432-NETOS-FALSO-HU-EXIT. EXIT.
      *
       434-NETOS-AUTOROBO SECTION.
           MOVE +3 TO WKS-MA-FACTOR-GAN-NUM
           MOVE +1 TO WKS-MA-FACTOR-GAN-DEN
           MOVE ZERO TO WKS-MA-FACTOR-BLM-NUM
           MOVE +1 TO WKS-MA-FACTOR-BLM-DEN
           MOVE -1 TO WKS-MA-FACTOR-OTR-NUM
           MOVE +1 TO WKS-MA-FACTOR-OTR-DEN
           PERFORM 440-APLICAR-FACTORES-A-ASIENTOS.
       434-NETOS-AUTOROBO-EXIT. EXIT.
      *
       436-NETOS-DESCARTE-MEDIO SECTION.
           MOVE +2 TO WKS-MA-FACTOR-GAN-NUM
           MOVE +1 TO WKS-MA-FACTOR-GAN-DEN
           MOVE -1 TO WKS-MA-FACTOR-BLM-NUM
           MOVE +1 TO WKS-MA-FACTOR-BLM-DEN
           MOVE -1 TO WKS-MA-FACTOR-OTR-NUM
           MOVE +2 TO WKS-MA-FACTOR-OTR-DEN
           PERFORM 440-APLICAR-FACTORES-A-ASIENTOS.
       436-NETOS-DESCARTE-MEDIO-EXIT. EXIT.
      *
       438-NETOS-DESCARTE-TOTAL SECTION.
           MOVE +2 TO WKS-MA-FACTOR-GAN-NUM
           MOVE +1 TO WKS-MA-FACTOR-GAN-DEN
           MOVE -2 TO WKS-MA-FACTOR-BLM-NUM
           MOVE +1 TO WKS-MA-FACTOR-BLM-DEN
           MOVE ZERO TO WKS-MA-FACTOR-OTR-NUM
           MOVE +1 TO WKS-MA-FACTOR-OTR-DEN
           PERFORM 440-APLICAR-FACTORES-A-ASIENTOS.
       438-NETOS-DESCARTE-TOTAL-EXIT. EXIT.
      *
       439-NETOS-AUTOROBO-GARANTIA SECTION.
           MOVE +3 TO WKS-MA-FACTOR-GAN-NUM
           MOVE +1 TO WKS-MA-FACTOR-GAN-DEN
           MOVE -3 TO WKS-MA-FACTOR-BLM-NUM
           MOVE +1 TO WKS-MA-FACTOR-BLM-DEN
           MOVE ZERO TO WKS-MA-FACTOR-OTR-NUM
           MOVE +1 TO WKS-MA-FACTOR-OTR-DEN
           PERFORM 440-APLICAR-FACTORES-A-ASIENTOS.
       439-NETOS-AUTOROBO-GARANTIA-EXIT. EXIT.
      *
       440-APLICAR-FACTORES-A-ASIENTOS SECTION.
           PERFORM 442-ASIGNAR-UN-ASIENTO
               VARYING IDX-ASIENTO FROM 1 BY 1 UNTIL IDX-ASIENTO > 4.
       440-APLICAR-FACTORES-A-ASIENTOS-EXIT. EXIT.
      *
       442-ASIGNAR-UN-ASIENTO SECTION.
           EVALUATE TRUE
               WHEN JG-INDICE-GANADOR(IDX-JUEGO-TBL) NOT = 0
                    AND IDX-ASIENTO = JG-INDICE-GANADOR(IDX-JUEGO-TBL)
                   COMPUTE JG-ANOTACION-NETA(IDX-JUEGO-TBL, IDX-ASIENTO) =
                       (WKS-MA-PORCION * WKS-MA-FACTOR-GAN-NUM)
                                           / WKS-MA-FACTOR-GAN-DEN
               WHEN JG-INDICE-RESPONSABLE(IDX-JUEGO-TBL) NOT = 0
                    AND IDX-ASIENTO = JG-INDICE-RESPONSABLE(IDX-JUEGO-TBL)
                   COMPUTE JG-ANOTACION-NETA(IDX-JUEGO-TBL, IDX-ASIENTO) =
                       (WKS-MA-PORCION * WKS-MA-FACTOR-BLM-NUM)
                                           / WKS-MA-FACTOR-BLM-DEN
               WHEN OTHER
                   COMPUTE JG-ANOTACION-NETA(IDX-JUEGO-TBL, IDX-ASIENTO) =
                       (WKS-MA-PORCION * WKS-MA-FACTOR-OTR-NUM)
                                           / WKS-MA-FACTOR-OTR-DEN
           END-EVALUATE.
       442-ASIGNAR-UN-ASIENTO-EXIT. EXIT.
      *
      ******************************************************************
      *    444 - ACUMULA LOS CUATRO ASIENTOS DEL JUEGO EN LA TABLA DE   *
      *          JUGADORES                                             *
      ******************************************************************
       444-ACUMULAR-ASIENTOS-DEL-JUEGO SECTION.
           PERFORM 446-ACUMULAR-UN-ASIENTO
               VARYING IDX-ASIENTO FROM 1 BY 1 UNTIL IDX-ASIENTO > 4.
       444-ACUMULAR-ASIENTOS-DEL-JUEGO-EXIT. EXIT.
      *
       446-ACUMULAR-UN-ASIENTO SECTION.
           SET IDX-JUGADOR-TBL TO 1
           SEARCH WKS-JUGADOR-ENTRADA
               AT END
                   MOVE 'JUGADOR DEL JUEGO NO ENCONTRADO EN EL ROSTER'
                                           TO WKS-MENSAJE-ERROR
                   PERFORM 690-ABORTAR-CON-MENSAJE
               WHEN PLY-NOMBRE(IDX-JUGADOR-TBL) =
                    JG-NOMBRE-ASIENTO(IDX-JUEGO-TBL, IDX-ASIENTO)
                   ADD 1 TO PLY-JUEGOS-JUGADOS(IDX-JUGADOR-TBL)
                   IF IDX-ASIENTO = JG-INDICE-GANADOR(IDX-JUEGO-TBL)
                      AND JG-INDICE-GANADOR(IDX-JUEGO-TBL) NOT = 0
                       ADD 1 TO PLY-JUEGOS-GANADOS(IDX-JUGADOR-TBL)
                   END-IF
                   IF IDX-ASIENTO = JG-INDICE-RESPONSABLE(IDX-JUEGO-TBL)
                      AND JG-INDICE-RESPONSABLE(IDX-JUEGO-TBL) NOT = 0
                       ADD 1 TO PLY-JUEGOS-RESPONSABLE(IDX-JUGADOR-TBL)
                   END-IF
                   ADD JG-ANOTACION-NETA(IDX-JUEGO-TBL, IDX-ASIENTO)
                       TO PLY-ANOTACION-NETA(IDX-JUGADOR-TBL)
           END-SEARCH.
       446-ACUMULAR-UN-ASIENTO-EXIT. EXIT.
      *
      ******************************************************************
      *    450 - CONSTRUYE LA FILA AGREGADA "*" (TODOS LOS JUGADORES)   *
      ******************************************************************
       450-CONSTRUIR-FILA-AGREGADA SECTION.
           ADD 1 TO WKS-TOTAL-JUGADORES
           SET IDX-JUGADOR-TBL TO WKS-TOTAL-JUGADORES
           MOVE '*' TO PLY-NOMBRE(IDX-JUGADOR-TBL)
           MOVE ZEROS TO PLY-JUEGOS-JUGADOS(IDX-JUGADOR-TBL)
                         PLY-JUEGOS-GANADOS(IDX-JUGADOR-TBL)
                         PLY-JUEGOS-RESPONSABLE(IDX-JUGADOR-TBL)
                         PLY-ANOTACION-NETA(IDX-JUGADOR-TBL)
           PERFORM 452-SUMAR-UN-JUGADOR-AL-AGREGADO
               VARYING IDX-JUGADOR FROM 1 BY 1
               UNTIL IDX-JUGADOR > WKS-TOTAL-JUGADORES - 1.
       450-CONSTRUIR-FILA-AGREGADA-EXIT. EXIT.
      *
       452-SUMAR-UN-JUGADOR-AL-AGREGADO SECTION.
           ADD PLY-JUEGOS-JUGADOS(IDX-JUGADOR)
                                 TO PLY-JUEGOS-JUGADOS(IDX-JUGADOR-TBL)
           ADD PLY-JUEGOS-GANADOS(IDX-JUGADOR)
                                 TO PLY-JUEGOS-GANADOS(IDX-JUGADOR-TBL)
           ADD PLY-JUEGOS-RESPONSABLE(IDX-JUGADOR)
                                 TO PLY-JUEGOS-RESPONSABLE(IDX-JUGADOR-TBL)
           ADD PLY-ANOTACION-NETA(IDX-JUGADOR)
                                 TO PLY-ANOTACION-NETA(IDX-JUGADOR-TBL).
       452-SUMAR-UN-JUGADOR-AL-AGREGADO-EXIT. EXIT.
      *
      ******************************************************************
      *    460 - CALCULA LOS TRES PROMEDIOS DERIVADOS DE UN JUGADOR     *
      ******************************************************************
       460-CALCULAR-PROMEDIOS-UN-JUGADOR SECTION.
           SET IDX-JUGADOR-TBL TO IDX-JUGADOR
           IF PLY-JUEGOS-JUGADOS(IDX-JUGADOR-TBL) = 0
               SET PLY-GANADOS-INDEFINIDO(IDX-JUGADOR-TBL) TO TRUE
               SET PLY-RESPONS-INDEFINIDO(IDX-JUGADOR-TBL) TO TRUE
               SET PLY-NETA-INDEFINIDA(IDX-JUGADOR-TBL) TO TRUE
               MOVE ZEROS TO PLY-FRACCION-GANADOS(IDX-JUGADOR-TBL)
                             PLY-FRACCION-RESPONS(IDX-JUGADOR-TBL)
                             PLY-NETA-POR-JUEGO(IDX-JUGADOR-TBL)
           ELSE
               MOVE SPACE TO PLY-FRACCION-GANADOS-SW(IDX-JUGADOR-TBL)
                             PLY-FRACCION-RESPONS-SW(IDX-JUGADOR-TBL)
                             PLY-NETA-POR-JUEGO-SW(IDX-JUGADOR-TBL)
               COMPUTE PLY-FRACCION-GANADOS(IDX-JUGADOR-TBL) ROUNDED =
                   PLY-JUEGOS-GANADOS(IDX-JUGADOR-TBL)
                                     / PLY-JUEGOS-JUGADOS(IDX-JUGADOR-TBL)
               COMPUTE PLY-FRACCION-RESPONS(IDX-JUGADOR-TBL) ROUNDED =
                   PLY-JUEGOS-RESPONSABLE(IDX-JUGADOR-TBL)
                                     / PLY-JUEGOS-JUGADOS(IDX-JUGADOR-TBL)
               COMPUTE PLY-NETA-POR-JUEGO(IDX-JUGADOR-TBL) ROUNDED =
                   PLY-ANOTACION-NETA(IDX-JUGADOR-TBL)
                                     / PLY-JUEGOS-JUGADOS(IDX-JUGADOR-TBL)
           END-IF.
       460-CALCULAR-PROMEDIOS-UN-JUGADOR-EXIT. EXIT.
      *
      ******************************************************************
      *    500 - ORDENA LA TABLA DE JUGADORES Y ESCRIBE EL REPORTE TSV  *
      ******************************************************************
       500-ORDENAR-Y-ESCRIBIR-REPORTE SECTION.
           SORT SORTWK1
               ASCENDING KEY SK-ES-FILA-AGREGADA
               ASCENDING KEY SK-PROMEDIO-INDEFINIDO
               ASCENDING KEY SK-NETA-POR-JUEGO-INVERTIDA
               ASCENDING KEY SK-NOMBRE
               INPUT PROCEDURE IS 510-CARGAR-SORT-WORK
               OUTPUT PROCEDURE IS 520-ESCRIBIR-FILAS-REPORTE.
       500-ORDENAR-Y-ESCRIBIR-REPORTE-EXIT. EXIT.
      *
       510-CARGAR-SORT-WORK SECTION.
           PERFORM 512-CARGAR-UN-JUGADOR
               VARYING IDX-JUGADOR FROM 1 BY 1
               UNTIL IDX-JUGADOR > WKS-TOTAL-JUGADORES.
       510-CARGAR-SORT-WORK-EXIT. EXIT.
      *
       512-CARGAR-UN-JUGADOR SECTION.
           SET IDX-JUGADOR-TBL TO IDX-JUGADOR
           IF PLY-ES-FILA-AGREGADA(IDX-JUGADOR-TBL)
               MOVE 1 TO SK-ES-FILA-AGREGADA
           ELSE
               MOVE 0 TO SK-ES-FILA-AGREGADA
           END-IF
           IF PLY-NETA-INDEFINIDA(IDX-JUGADOR-TBL)
               MOVE 1 TO SK-PROMEDIO-INDEFINIDO
               MOVE ZEROS TO SK-NETA-POR-JUEGO-INVERTIDA
           ELSE
               MOVE 0 TO SK-PROMEDIO-INDEFINIDO
               COMPUTE SK-NETA-POR-JUEGO-INVERTIDA =
                   PLY-NETA-POR-JUEGO(IDX-JUGADOR-TBL) * -1
           END-IF
           MOVE PLY-NOMBRE(IDX-JUGADOR-TBL)           TO SK-NOMBRE
           MOVE PLY-JUEGOS-JUGADOS(IDX-JUGADOR-TBL)    TO SK-GAME-COUNT
           MOVE PLY-JUEGOS-GANADOS(IDX-JUGADOR-TBL)    TO SK-WIN-COUNT
           MOVE PLY-FRACCION-GANADOS(IDX-JUGADOR-TBL)  TO SK-WIN-FRACCION
           MOVE PLY-FRACCION-GANADOS-SW(IDX-JUGADOR-TBL)
                                               TO SK-WIN-FRACCION-SW
           MOVE PLY-JUEGOS-RESPONSABLE(IDX-JUGADOR-TBL) TO SK-BLAME-COUNT
           MOVE PLY-FRACCION-RESPONS(IDX-JUGADOR-TBL)  TO SK-BLAME-FRACCION
           MOVE PLY-FRACCION-RESPONS-SW(IDX-JUGADOR-TBL)
                                               TO SK-BLAME-FRACCION-SW
           MOVE PLY-ANOTACION-NETA(IDX-JUGADOR-TBL)    TO SK-NET-SCORE
           MOVE PLY-NETA-POR-JUEGO(IDX-JUGADOR-TBL)    TO SK-NETA-POR-JUEGO
           MOVE PLY-NETA-POR-JUEGO-SW(IDX-JUGADOR-TBL) TO SK-NETA-POR-JUEGO-SW
           RELEASE WKS-REG-ORDEN.
       512-CARGAR-UN-JUGADOR-EXIT. EXIT.
      *
      ******************************************************************
      *    520 - ESCRIBE EL ENCABEZADO Y LAS FILAS DEL REPORTE TSV      *
      ******************************************************************
       520-ESCRIBIR-FILAS-REPORTE SECTION.
           PERFORM 521-ESCRIBIR-ENCABEZADO
           MOVE 'N' TO WKS-FIN-SORT-SW
           PERFORM 522-ESCRIBIR-UNA-FILA UNTIL WKS-FIN-DEL-SORT.
       520-ESCRIBIR-FILAS-REPORTE-EXIT. EXIT.
      *
       521-ESCRIBIR-ENCABEZADO SECTION.
           MOVE SPACES TO RPT-LINEA-SALIDA
           STRING 'name'               DELIMITED BY SIZE
                  WKS-TABULADOR        DELIMITED BY SIZE
                  'game_count'         DELIMITED BY SIZE
                  WKS-TABULADOR        DELIMITED BY SIZE
                  'win_count'          DELIMITED BY SIZE
                  WKS-TABULADOR        DELIMITED BY SIZE
                  'win_fraction'       DELIMITED BY SIZE
                  WKS-TABULADOR        DELIMITED BY SIZE
                  'blame_count'        DELIMITED BY SIZE
                  WKS-TABULADOR        DELIMITED BY SIZE
                  'blame_fraction'     DELIMITED BY SIZE
                  WKS-TABULADOR        DELIMITED BY SIZE
                  'net_score'          DELIMITED BY SIZE
                  WKS-TABULADOR        DELIMITED BY SIZE
                  'net_score_per_game' DELIMITED BY SIZE
                  INTO RPT-LINEA-SALIDA
           WRITE RPT-LINEA-SALIDA
           ADD 1 TO WKS-LINEAS-REPORTOUT.
       521-ESCRIBIR-ENCABEZADO-EXIT. EXIT.
      *
       522-ESCRIBIR-UNA-FILA SECTION.
           RETURN SORTWK1
               AT END
                   SET WKS-FIN-DEL-SORT TO TRUE
           END-RETURN
           IF NOT WKS-FIN-DEL-SORT
               PERFORM 528-FORMATEAR-LOS-CONTADORES
               PERFORM 530-FORMATEAR-LAS-CUATRO-COLUMNAS
               MOVE SPACES TO RPT-LINEA-SALIDA
               STRING SK-NOMBRE               DELIMITED BY SPACE
                      WKS-TABULADOR            DELIMITED BY SIZE
                      WKS-FMT-COL-GAME-COUNT   DELIMITED BY SPACE
                      WKS-TABULADOR            DELIMITED BY SIZE
                      WKS-FMT-COL-WIN-COUNT    DELIMITED BY SPACE
                      WKS-TABULADOR            DELIMITED BY SIZE
                      WKS-FMT-COL-WIN-FRACCION DELIMITED BY SPACE
                      WKS-TABULADOR            DELIMITED BY SIZE
                      WKS-FMT-COL-BLAME-COUNT  DELIMITED BY SPACE
                      WKS-TABULADOR            DELIMITED BY SIZE
                      WKS-FMT-COL-BLAME-FRACCION DELIMITED BY SPACE
                      WKS-TABULADOR            DELIMITED BY SIZE
                      WKS-FMT-COL-NET-SCORE    DELIMITED BY SPACE
                      WKS-TABULADOR            DELIMITED BY SIZE
                      WKS-FMT-COL-NETA-POR-JUEGO DELIMITED BY SPACE
                      INTO RPT-LINEA-SALIDA
               WRITE RPT-LINEA-SALIDA
               ADD 1 TO WKS-LINEAS-REPORTOUT
           END-IF.
       522-ESCRIBIR-UNA-FILA-EXIT. EXIT.
      *
      ******************************************************************
      *    528 - FORMATEA LOS TRES CONTADORES DE LA FILA (SIN CEROS     *
      *          DE SUPRESION - EL COMITE LOS QUIERE COMO ENTEROS)      *
      ******************************************************************
       528-FORMATEAR-LOS-CONTADORES SECTION.
           MOVE SK-GAME-COUNT TO WKS-FMT-CONTADOR-EDIT
           PERFORM 531-RECORTAR-UN-CONTADOR
           MOVE WKS-FMT-CONTADOR-EDIT(WKS-FMT-CONTADOR-POS:
                                       WKS-FMT-CONTADOR-LEN)
                                           TO WKS-FMT-COL-GAME-COUNT
           MOVE SK-WIN-COUNT TO WKS-FMT-CONTADOR-EDIT
           PERFORM 531-RECORTAR-UN-CONTADOR
           MOVE WKS-FMT-CONTADOR-EDIT(WKS-FMT-CONTADOR-POS:
                                       WKS-FMT-CONTADOR-LEN)
                                           TO WKS-FMT-COL-WIN-COUNT
           MOVE SK-BLAME-COUNT TO WKS-FMT-CONTADOR-EDIT
           PERFORM 531-RECORTAR-UN-CONTADOR
           MOVE WKS-FMT-CONTADOR-EDIT(WKS-FMT-CONTADOR-POS:
                                       WKS-FMT-CONTADOR-LEN)
                                           TO WKS-FMT-COL-BLAME-COUNT.
       528-FORMATEAR-LOS-CONTADORES-EXIT. EXIT.
      *
       531-RECORTAR-UN-CONTADOR SECTION.
           PERFORM 533-AVANZAR-POS-CONTADOR
               VARYING WKS-FMT-CONTADOR-POS FROM 1 BY 1
               UNTIL WKS-FMT-CONTADOR-POS > 6
                  OR WKS-FMT-CONTADOR-EDIT(WKS-FMT-CONTADOR-POS:1)
                       NOT = SPACE
           COMPUTE WKS-FMT-CONTADOR-LEN = 6 - WKS-FMT-CONTADOR-POS + 1.
       531-RECORTAR-UN-CONTADOR-EXIT. EXIT.
      *
       533-AVANZAR-POS-CONTADOR SECTION.
           CONTINUE.
       533-AVANZAR-POS-CONTADOR-EXIT. EXIT.
      *
      ******************************************************************
      *    530 - FORMATEA LAS CUATRO COLUMNAS NUMERICAS DE LA FILA      *
      ******************************************************************
       530-FORMATEAR-LAS-CUATRO-COLUMNAS SECTION.
           MOVE SK-WIN-FRACCION TO WKS-FMT-VALOR
           MOVE SK-WIN-FRACCION-SW TO WKS-FMT-INDEFINIDO-SW
           PERFORM 560-FORMATEAR-NUMERO
           MOVE WKS-FMT-TEXTO TO WKS-FMT-COL-WIN-FRACCION
      *
           MOVE SK-BLAME-FRACCION TO WKS-FMT-VALOR
           MOVE SK-BLAME-FRACCION-SW TO WKS-FMT-INDEFINIDO-SW
           PERFORM 560-FORMATEAR-NUMERO
           MOVE WKS-FMT-TEXTO TO WKS-FMT-COL-BLAME-FRACCION
      *
           MOVE SK-NET-SCORE TO WKS-FMT-VALOR
           MOVE SPACE TO WKS-FMT-INDEFINIDO-SW
           PERFORM 560-FORMATEAR-NUMERO
           MOVE WKS-FMT-TEXTO TO WKS-FMT-COL-NET-SCORE
      *
           MOVE SK-NETA-POR-JUEGO TO WKS-FMT-VALOR
           MOVE SK-NETA-POR-JUEGO-SW TO WKS-FMT-INDEFINIDO-SW
           PERFORM 560-FORMATEAR-NUMERO
           MOVE WKS-FMT-TEXTO TO WKS-FMT-COL-NETA-POR-JUEGO.
       530-FORMATEAR-LAS-CUATRO-COLUMNAS-EXIT. EXIT.
      *
      ******************************************************************
      *    560 - FORMATEA UN NUMERO SEGUN LA REGLA DEL REPORTE:         *
      *          CERO IMPRIME "0", INDEFINIDO IMPRIME "nan", LOS DEMAS  *
      *          SE IMPRIMEN SIN CEROS NI PUNTO DECIMAL SOBRANTES       *
      ******************************************************************
       560-FORMATEAR-NUMERO SECTION.
           MOVE SPACES TO WKS-FMT-TEXTO
           IF WKS-FMT-INDEFINIDO
               MOVE 'nan' TO WKS-FMT-TEXTO
           ELSE
               IF WKS-FMT-VALOR = 0
                   MOVE '0' TO WKS-FMT-TEXTO
               ELSE
                   PERFORM 562-FORMATEAR-NUMERO-NO-CERO
               END-IF
           END-IF.
       560-FORMATEAR-NUMERO-EXIT. EXIT.
      *
       562-FORMATEAR-NUMERO-NO-CERO SECTION.
           MOVE WKS-FMT-VALOR TO WKS-FMT-EDITADO
           PERFORM 564-RECORTAR-PARTE-ENTERA
           PERFORM 566-RECORTAR-PARTE-DECIMAL
           IF WKS-FMT-DEC-LEN = 0
               MOVE WKS-FMT-INT-TEXTO(1:WKS-FMT-INT-LEN) TO WKS-FMT-TEXTO
           ELSE
               STRING WKS-FMT-INT-TEXTO(1:WKS-FMT-INT-LEN)
                                           DELIMITED BY SIZE
                      '.'                  DELIMITED BY SIZE
                      WKS-FMT-DEC-STRIPPED(1:WKS-FMT-DEC-LEN)
                                           DELIMITED BY SIZE
                      INTO WKS-FMT-TEXTO
               END-STRING
           END-IF.
       562-FORMATEAR-NUMERO-NO-CERO-EXIT. EXIT.
      *
      ******************************************************************
      *    564 - RECORTA LOS BLANCOS DE SUPRESION DE LA PARTE ENTERA    *
      ******************************************************************
       564-RECORTAR-PARTE-ENTERA SECTION.
           PERFORM 565-AVANZAR-POSICION-INICIO
               VARYING WKS-FMT-POS-INICIO FROM 1 BY 1
               UNTIL WKS-FMT-POS-INICIO > 10
                  OR WKS-FMT-EDITADO(WKS-FMT-POS-INICIO:1) NOT = SPACE
           COMPUTE WKS-FMT-INT-LEN = 10 - WKS-FMT-POS-INICIO + 1
           MOVE WKS-FMT-EDITADO(WKS-FMT-POS-INICIO:WKS-FMT-INT-LEN)
                                           TO WKS-FMT-INT-TEXTO.
       564-RECORTAR-PARTE-ENTERA-EXIT. EXIT.
      *
       565-AVANZAR-POSICION-INICIO SECTION.
           CONTINUE.
       565-AVANZAR-POSICION-INICIO-EXIT. EXIT.
      *
      ******************************************************************
      *    566 - QUITA LOS CEROS DE COLA DE LA PARTE DECIMAL            *
      ******************************************************************
       566-RECORTAR-PARTE-DECIMAL SECTION.
           MOVE WKS-FMT-EDITADO(12:4) TO WKS-FMT-DEC4
           EVALUATE TRUE
               WHEN WKS-FMT-DEC4 = '0000'
                   MOVE SPACES TO WKS-FMT-DEC-STRIPPED
                   MOVE 0 TO WKS-FMT-DEC-LEN
               WHEN WKS-FMT-DEC4(4:1) NOT = '0'
                   MOVE WKS-FMT-DEC4 TO WKS-FMT-DEC-STRIPPED
                   MOVE 4 TO WKS-FMT-DEC-LEN
               WHEN WKS-FMT-DEC4(3:1) NOT = '0'
                   MOVE WKS-FMT-DEC4(1:3) TO WKS-FMT-DEC-STRIPPED
                   MOVE 3 TO WKS-FMT-DEC-LEN
               WHEN WKS-FMT-DEC4(2:1) NOT = '0'
                   MOVE WKS-FMT-DEC4(1:2) TO WKS-FMT-DEC-STRIPPED
                   MOVE 2 TO WKS-FMT-DEC-LEN
               WHEN OTHER
                   MOVE WKS-FMT-DEC4(1:1) TO WKS-FMT-DEC-STRIPPED
                   MOVE 1 TO WKS-FMT-DEC-LEN
           END-EVALUATE.
       566-RECORTAR-PARTE-DECIMAL-EXIT. EXIT.
      *
      ******************************************************************
      *    690 - RUTINA DE ABORTO CON MENSAJE DE ERROR Y NUMERO DE      *
      *          LINEA, EN EL FORMATO QUE EL COMITE YA CONOCE           *
      ******************************************************************
       690-ABORTAR-CON-MENSAJE SECTION.
           MOVE WKS-NUMERO-LINEA TO WKS-NUMERO-LINEA-EDITADO
           DISPLAY 'ERROR (`LEDGERIN`, LINE '
                   WKS-NUMERO-LINEA-EDITADO
                   '): ' WKS-MENSAJE-ERROR
                   UPON CONSOLE
           SET WKS-ABORTA-LA-CORRIDA TO TRUE.
       690-ABORTAR-CON-MENSAJE-EXIT. EXIT.
      *
      ******************************************************************
      *    710 - CONVIERTE UN TEXTO DECIMAL (SIN FUNCIONES INTRINSECAS) *
      *          A LOS DOS CAMPOS NUMERICOS ENTERO/DECIMAL              *
      ******************************************************************
       710-CONVERTIR-TEXTO-A-DECIMAL SECTION.
           MOVE SPACES TO WKS-CN-PARTE-DECIMAL-TXT
           MOVE ZEROS TO WKS-CN-PARTE-ENTERA-NUM WKS-CN-PARTE-DECIMAL-NUM
                         WKS-CN-CONTADOR-DECIMALES
           MOVE 'N' TO WKS-CN-HAY-PUNTO-SW WKS-CN-HAY-DIGITO-SW
           SET WKS-CN-ES-VALIDO TO TRUE
           PERFORM 715-ESCANEAR-UN-CARACTER
               VARYING WKS-CN-POSICION FROM 1 BY 1
               UNTIL WKS-CN-POSICION > 20
                  OR WKS-VALOR-PARAMETRO(WKS-CN-POSICION:1) = SPACE
           IF NOT WKS-CN-HAY-DIGITO
               SET WKS-CN-ES-VALIDO TO FALSE
           END-IF
           IF WKS-CN-ES-VALIDO
               PERFORM 718-CONVERTIR-PARTE-DECIMAL
           END-IF.
       710-CONVERTIR-TEXTO-A-DECIMAL-EXIT. EXIT.
      *
      ******************************************************************
      *    715 - CLASIFICA UN CARACTER DEL VALOR (DIGITO O PUNTO) Y VA  *
      *          ACUMULANDO LA PARTE ENTERA DIGITO POR DIGITO (NUNCA    *
      *          SE MUEVE UN CAMPO ALFANUMERICO ENTERO A UN CAMPO       *
      *          NUMERICO - SOLO UN CARACTER A LA VEZ A WKS-CN-         *
      *          DIGITO-NUM, QUE ES DEL MISMO TAMANO)                   *
      ******************************************************************
       715-ESCANEAR-UN-CARACTER SECTION.
           MOVE WKS-VALOR-PARAMETRO(WKS-CN-POSICION:1)
                                           TO WKS-CN-CARACTER-ACTUAL
           IF WKS-CN-CARACTER-ACTUAL = '.'
               IF WKS-CN-HAY-PUNTO
                   SET WKS-CN-ES-VALIDO TO FALSE
               ELSE
                   SET WKS-CN-HAY-PUNTO TO TRUE
               END-IF
           ELSE
               IF WKS-CN-CARACTER-ACTUAL IS NOT CLASE-DIGITO
                   SET WKS-CN-ES-VALIDO TO FALSE
               ELSE
                   SET WKS-CN-HAY-DIGITO TO TRUE
                   IF WKS-CN-HAY-PUNTO
                       IF WKS-CN-CONTADOR-DECIMALES < 20
                           ADD 1 TO WKS-CN-CONTADOR-DECIMALES
                           MOVE WKS-CN-CARACTER-ACTUAL
                             TO WKS-CN-PARTE-DECIMAL-TXT
                                  (WKS-CN-CONTADOR-DECIMALES:1)
                       END-IF
                   ELSE
                       PERFORM 716-ACUMULAR-PARTE-ENTERA
                   END-IF
               END-IF
           END-IF.
       715-ESCANEAR-UN-CARACTER-EXIT. EXIT.
      *
       716-ACUMULAR-PARTE-ENTERA SECTION.
           MULTIPLY WKS-CN-PARTE-ENTERA-NUM BY 10
                                        GIVING WKS-CN-PARTE-ENTERA-NUM
           MOVE WKS-CN-CARACTER-ACTUAL TO WKS-CN-DIGITO-NUM
           ADD WKS-CN-DIGITO-NUM TO WKS-CN-PARTE-ENTERA-NUM.
       716-ACUMULAR-PARTE-ENTERA-EXIT. EXIT.
      *
      ******************************************************************
      *    718 - CONVIERTE LOS PRIMEROS CUATRO DIGITOS DECIMALES        *
      *          RECOGIDOS A WKS-CN-PARTE-DECIMAL-NUM (MILESIMOS DE     *
      *          FAAN, AQUI MILESIMOS DE FICHA)                         *
      ******************************************************************
       718-CONVERTIR-PARTE-DECIMAL SECTION.
           MOVE 0 TO WKS-CN-POSICION
           PERFORM 719-AGREGAR-UN-DIGITO-DECIMAL
               VARYING WKS-CN-POSICION FROM 1 BY 1 UNTIL WKS-CN-POSICION > 4.
       718-CONVERTIR-PARTE-DECIMAL-EXIT. EXIT.
      *
       719-AGREGAR-UN-DIGITO-DECIMAL SECTION.
           MULTIPLY WKS-CN-PARTE-DECIMAL-NUM BY 10
                                        GIVING WKS-CN-PARTE-DECIMAL-NUM
           IF WKS-CN-PARTE-DECIMAL-TXT(WKS-CN-POSICION:1) NOT = SPACE
               MOVE WKS-CN-PARTE-DECIMAL-TXT(WKS-CN-POSICION:1)
                                           TO WKS-CN-DIGITO-NUM
               ADD WKS-CN-DIGITO-NUM TO WKS-CN-PARTE-DECIMAL-NUM
           END-IF.
       719-AGREGAR-UN-DIGITO-DECIMAL-EXIT. EXIT.
      *
      ******************************************************************
      *    900 - CIERRA LOS ARCHIVOS ABIERTOS                          *
      ******************************************************************
       900-CERRAR-ARCHIVOS SECTION.
      *        EL SWITCH UPSI-0 ENCENDIDO EN EL JCL PIDE EL VOLCADO DE
      *        DIAGNOSTICO QUE EL COMITE USA CUANDO SOSPECHA DE LA
      *        BITACORA DE UN MES (VER TICKET BL-0287)
           IF WKS-MODO-DIAGNOSTICO
               DISPLAY 'DIAGNOSTICO: LINEAS LEIDAS     = '
                       WKS-NUMERO-LINEA UPON CONSOLE
               DISPLAY 'DIAGNOSTICO: JUEGOS ACEPTADOS   = '
                       WKS-TOTAL-JUEGOS UPON CONSOLE
               DISPLAY 'DIAGNOSTICO: JUGADORES DISTINTOS = '
                       WKS-TOTAL-JUGADORES UPON CONSOLE
               DISPLAY 'DIAGNOSTICO: RENGLONES ESCRITOS  = '
                       WKS-LINEAS-REPORTOUT UPON CONSOLE
           END-IF
           IF FS-LEDGERIN = 0
               CLOSE LEDGERIN
           END-IF
           IF FS-REPORTOUT = 0
               CLOSE REPORTOUT
           END-IF.
       900-CERRAR-ARCHIVOS-EXIT. EXIT.
      *
      ******************************************************************
      *    905 - ROTULO FINAL DE BITACORA DE OPERACION (SYSOUT).  SE    *
      *          EJECUTA SIEMPRE A CONTINUACION DE LA 900 EN UN SOLO    *
      *          PERFORM...THRU DESDE LA 100, YA CERRADOS LOS ARCHIVOS  *
      ******************************************************************
       905-MOSTRAR-RESUMEN-FINAL SECTION.
           DISPLAY WKS-VERSION-PROGRAMA ' - FIN DE CORRIDA '
                   WKS-HORA-CORRIDA UPON CONSOLE
           DISPLAY '  JUGADORES=' WKS-TOTAL-JUGADORES
                   ' JUEGOS=' WKS-TOTAL-JUEGOS
                   ' RENGLONES-REPORTE=' WKS-LINEAS-REPORTOUT
                   UPON CONSOLE.
       905-MOSTRAR-RESUMEN-FINAL-EXIT. EXIT.
