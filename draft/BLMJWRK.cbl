      ******************************************************************
      *                                                                *
      *   C O P Y B O O K   B L M J W R K                              *
      *                                                                *
      *   CAMPOS DE TRABAJO COMPARTIDOS DEL PROCESO BATCH DE LA LIGA   *
      *   DE MAHJONG DE BIENESTAR LABORAL (REGLAS DE HONG KONG).       *
      *   CONTIENE LOS PARAMETROS DE ANOTACION VIGENTES, LOS           *
      *   CONTADORES DE CONTROL, Y LAS AREAS DE TRABAJO PARA EL        *
      *   ANALISIS LINEA POR LINEA DE LA BITACORA DE JUEGO.            *
      *                                                                *
      ******************************************************************
      * FECHA       : 04/08/2026                                       *
      * PROGRAMADOR : CARLOS ALBERTO LEMUS PAIZ (CALP)                 *
      * APLICACION  : BIENESTAR LABORAL - LIGA DE MAHJONG              *
      * PROGRAMA    : BLMJWRK                                          *
      * TIPO        : COPY DE WORKING-STORAGE                          *
      * DESCRIPCION : AREAS DE TRABAJO DEL LECTOR/VALIDADOR DE LA      *
      *             : BITACORA Y DEL MOTOR DE ANOTACION.               *
      * PROGRAMA(S) : BLMJ0100                                         *
      ******************************************************************
      *             H I S T O R I A L   D E   C A M B I O S
      ******************************************************************
      * DD/MM/AAAA  INIC  TICKET     DESCRIPCION                       *
      * ----------  ----  ---------  -------------------------------- *
      * 04/08/2026  CALP  BL-4471    VERSION INICIAL DE LA COPY PARA   *
      *                              EL PROCESO BATCH DE LA LIGA.      *
      * 10/08/2026  CALP  BL-4488    SE AGREGA CONTADOR DE "#" PARA LA *
      *                              VALIDACION DE NOMBRES (RUTINA     *
      *                              238) Y PARA EL RECORTE DEL        *
      *                              COMENTARIO DE COLA (RUTINA 215).  *
      ******************************************************************
      *
      *----------------------------------------------------------------*
      *        PARAMETROS DE ANOTACION VIGENTES EN LA BITACORA         *
      *----------------------------------------------------------------*
       01  WKS-PARAMETROS-VIGENTES.
      *        FECHA VIGENTE (AAAA-MM-DD, COMPARADA COMO CADENA)
           05  WKS-FECHA-VIGENTE           PIC X(10) VALUE SPACES.
           05  WKS-FECHA-VIGENTE-SW        PIC X(01) VALUE 'N'.
               88  WKS-HAY-FECHA-VIGENTE          VALUE 'S'.
      *        BASE (APUESTA POR FICHA), PIC S9(05)V9(04), DEFECTO 1
           05  WKS-BASE-VIGENTE            PIC S9(05)V9(04)
                                            VALUE +1.0000.
      *        MAXIMO FAAN PERMITIDO, DEFECTO 13
           05  WKS-MAXFAAN-VIGENTE         PIC 9(02) VALUE 13.
      *        RESPONSABILIDAD VIGENTE, DEFECTO FULL (TOTAL)
           05  WKS-RESPONS-VIGENTE         PIC X(04) VALUE 'FULL'.
               88  WKS-RESPONS-ES-HALF            VALUE 'HALF'.
               88  WKS-RESPONS-ES-FULL            VALUE 'FULL'.
      *        PICANTEZ VIGENTE, DEFECTO HALF (MEDIO RAS)
           05  WKS-PICANTEZ-VIGENTE        PIC X(05) VALUE 'HALF '.
               88  WKS-PICANTEZ-ES-HALF            VALUE 'HALF '.
               88  WKS-PICANTEZ-ES-SPICY            VALUE 'SPICY'.
      *        NOMBRES DE LOS CUATRO ASIENTOS VIGENTES
           05  WKS-ASIENTO-VIGENTE         PIC X(30) OCCURS 4 TIMES.
           05  WKS-HAY-JUGADORES-SW        PIC X(01) VALUE 'N'.
               88  WKS-HAY-JUGADORES-VIGENTES     VALUE 'S'.
           05  FILLER                      PIC X(08) VALUE SPACES.
      *
      *----------------------------------------------------------------*
      *          VENTANA DE FECHAS DEL REPORTE (PARAMETROS)            *
      *----------------------------------------------------------------*
       01  WKS-VENTANA-REPORTE.
           05  WKS-FECHA-DESDE             PIC X(10) VALUE SPACES.
           05  WKS-FECHA-DESDE-SW          PIC X(01) VALUE 'N'.
               88  WKS-HAY-FECHA-DESDE             VALUE 'S'.
           05  WKS-FECHA-HASTA             PIC X(10) VALUE SPACES.
           05  WKS-FECHA-HASTA-SW          PIC X(01) VALUE 'N'.
               88  WKS-HAY-FECHA-HASTA             VALUE 'S'.
           05  WKS-FUERA-VENTANA-SW        PIC X(01) VALUE 'N'.
               88  WKS-LINEA-FUERA-DE-VENTANA      VALUE 'S'.
           05  FILLER                      PIC X(08) VALUE SPACES.
      *
      *----------------------------------------------------------------*
      *      CONTADORES DE CONTROL DEL PROCESO (TODOS EN BINARIO)      *
      *----------------------------------------------------------------*
       01  WKS-CONTADORES.
           05  WKS-NUMERO-LINEA            PIC 9(07) COMP VALUE ZEROS.
           05  WKS-TOTAL-JUEGOS            PIC 9(07) COMP VALUE ZEROS.
           05  WKS-TOTAL-JUGADORES         PIC 9(05) COMP VALUE ZEROS.
           05  IDX-JUEGO                   PIC 9(07) COMP VALUE ZEROS.
           05  IDX-JUGADOR                 PIC 9(05) COMP VALUE ZEROS.
           05  IDX-ASIENTO                 PIC 9(01) COMP VALUE ZEROS.
           05  IDX-BUSQUEDA                PIC 9(05) COMP VALUE ZEROS.
           05  WKS-CONTADOR-TOKENS         PIC 9(02) COMP VALUE ZEROS.
           05  FILLER                      PIC X(08) VALUE SPACES.
      *
      *----------------------------------------------------------------*
      *          SENTINELAS DE FIN DE ARCHIVO Y DE ABORTO              *
      *----------------------------------------------------------------*
       01  WKS-SENTINELAS.
           05  WKS-FIN-BITACORA-SW         PIC X(01) VALUE 'N'.
               88  WKS-FIN-BITACORA                VALUE 'S'.
           05  WKS-ABORTA-CORRIDA-SW       PIC X(01) VALUE 'N'.
               88  WKS-ABORTA-LA-CORRIDA            VALUE 'S'.
           05  WKS-MENSAJE-ERROR           PIC X(90) VALUE SPACES.
           05  FILLER                      PIC X(08) VALUE SPACES.
      *
      *----------------------------------------------------------------*
      *   AREA DE TRABAJO PARA LA CLASIFICACION DE LA LINEA LEIDA      *
      *----------------------------------------------------------------*
       01  WKS-LINEA-TRABAJO.
      *        COPIA INTERMEDIA DE LA LINEA CRUDA, USADA SOLO POR LA
      *        RUTINA 212 PARA LOCALIZAR EL PRIMER CARACTER NO BLANCO
      *        SIN DESPLAZAR LA LINEA SOBRE SI MISMA
           05  WKS-LINEA-INTERMEDIA        PIC X(132) VALUE SPACES.
           05  WKS-LINEA-RECORTADA         PIC X(132) VALUE SPACES.
      *        VISTA DE LA LINEA RECORTADA PARA LA FORMA FECHA
           05  WKS-LR-VISTA-FECHA REDEFINES WKS-LINEA-RECORTADA.
               10  WKS-LR-VF-ANIO          PIC X(04).
               10  WKS-LR-VF-GUION-1        PIC X(01).
               10  WKS-LR-VF-MES           PIC X(02).
               10  WKS-LR-VF-GUION-2        PIC X(01).
               10  WKS-LR-VF-DIA           PIC X(02).
               10  FILLER                   PIC X(122).
      *        VISTA DE LA LINEA RECORTADA PARA LAS FORMAS B=/M=/R=/S=
           05  WKS-LR-VISTA-PARAM REDEFINES WKS-LINEA-RECORTADA.
               10  WKS-LR-VP-CODIGO         PIC X(01).
               10  WKS-LR-VP-IGUAL          PIC X(01).
               10  WKS-LR-VP-VALOR          PIC X(130).
           05  WKS-LINEA-LONGITUD          PIC 9(03) COMP VALUE ZEROS.
           05  WKS-POSICION-NUMERAL        PIC 9(03) COMP VALUE ZEROS.
           05  WKS-TIPO-LINEA              PIC X(02) VALUE SPACES.
               88  WKS-LINEA-ES-FECHA             VALUE 'FC'.
               88  WKS-LINEA-ES-BASE              VALUE 'BA'.
               88  WKS-LINEA-ES-MAXIMO            VALUE 'MX'.
               88  WKS-LINEA-ES-RESPONS           VALUE 'RS'.
               88  WKS-LINEA-ES-PICANTEZ          VALUE 'PI'.
               88  WKS-LINEA-ES-JUGADORES         VALUE 'JU'.
               88  WKS-LINEA-ES-JUEGO             VALUE 'JG'.
               88  WKS-LINEA-ES-COMENTARIO        VALUE 'CO'.
               88  WKS-LINEA-ES-INVALIDA          VALUE 'XX'.
      *        LOS CUATRO TOKENS (CAMPOS) SEPARADOS POR BLANCOS
           05  WKS-TOKEN PIC X(30) OCCURS 4 TIMES.
           05  WKS-TOKEN-LONGITUD PIC 9(02) COMP OCCURS 4 TIMES.
      *        QUINTO TOKEN "SOBRANTE" - SI VIENE LLENO, HAY MAS DE
      *        CUATRO CAMPOS EN LA LINEA Y NO ES FORMA JUGADORES/JUEGO
           05  WKS-TOKEN-SOBRANTE          PIC X(30) VALUE SPACES.
           05  WKS-CONTADOR-ASTERISCOS     PIC 9(02) COMP VALUE ZEROS.
           05  WKS-CONTADOR-NUMERALES      PIC 9(02) COMP VALUE ZEROS.
           05  WKS-NOMBRES-VALIDOS-SW      PIC X(01) VALUE 'N'.
               88  WKS-CUATRO-SON-NOMBRES          VALUE 'S'.
               88  WKS-NOMBRES-INVALIDOS           VALUE 'N'.
           05  WKS-CAMPOS-JUEGO-VALIDOS-SW PIC X(01) VALUE 'N'.
               88  WKS-CUATRO-SON-JUEGO             VALUE 'S'.
               88  WKS-CAMPOS-JUEGO-INVALIDOS       VALUE 'N'.
      *        CODIGO DEL PARAMETRO (B, M, R O S) Y SU VALOR DE TEXTO
           05  WKS-COD-PARAMETRO           PIC X(01) VALUE SPACE.
           05  WKS-VALOR-PARAMETRO         PIC X(20) VALUE SPACES.
           05  FILLER                      PIC X(08) VALUE SPACES.
      *
      *----------------------------------------------------------------*
      *      AREA DE TRABAJO DE LA CONVERSION DE TEXTO A NUMERO        *
      *      (NO SE USAN FUNCIONES INTRINSECAS, SOLO ARITMETICA)       *
      *----------------------------------------------------------------*
       01  WKS-CONVIERTE-NUMERO.
           05  WKS-CN-PARTE-DECIMAL-TXT    PIC X(20) VALUE SPACES.
           05  WKS-CN-HAY-PUNTO-SW         PIC X(01) VALUE 'N'.
               88  WKS-CN-HAY-PUNTO                VALUE 'S'.
           05  WKS-CN-HAY-DIGITO-SW        PIC X(01) VALUE 'N'.
               88  WKS-CN-HAY-DIGITO                VALUE 'S'.
           05  WKS-CN-ES-VALIDO-SW         PIC X(01) VALUE 'S'.
               88  WKS-CN-ES-VALIDO                 VALUE 'S'.
           05  WKS-CN-PARTE-ENTERA-NUM     PIC 9(05) COMP VALUE ZEROS.
           05  WKS-CN-PARTE-DECIMAL-NUM    PIC 9(04) COMP VALUE ZEROS.
           05  WKS-CN-CONTADOR-DECIMALES   PIC 9(02) COMP VALUE ZEROS.
           05  WKS-CN-CARACTER-ACTUAL      PIC X(01) VALUE SPACE.
           05  WKS-CN-POSICION             PIC 9(02) COMP VALUE ZEROS.
           05  WKS-CN-DIGITO-NUM           PIC 9(01) VALUE ZERO.
           05  FILLER                      PIC X(08) VALUE SPACES.
      *
      *----------------------------------------------------------------*
      *          AREA DE TRABAJO DEL MOTOR DE ANOTACION (FAAN->PUNTO)  *
      *----------------------------------------------------------------*
       01  WKS-MOTOR-ANOTACION.
           05  WKS-MA-FAAN                 PIC 9(02) COMP VALUE ZEROS.
           05  WKS-MA-POTENCIA             PIC 9(02) COMP VALUE ZEROS.
           05  WKS-MA-MULTIPLICADOR        PIC 9(09) COMP VALUE ZEROS.
           05  WKS-MA-PORCION              PIC S9(07)V9(04) VALUE ZEROS.
           05  WKS-MA-RESIDUO-FAAN         PIC 9(02) COMP VALUE ZEROS.
           05  WKS-MA-CONTADOR-DOBLE       PIC 9(02) COMP VALUE ZEROS.
           05  WKS-MA-COCIENTE-DESCARTE    PIC 9(02) COMP VALUE ZEROS.
           05  WKS-MA-RESIDUO-PARIDAD      PIC 9(01) COMP VALUE ZEROS.
      *        FACTORES GANADOR/RESPONSABLE/OTROS (FRACCION N/D) QUE
      *        APLICA LA RUTINA 442 A CADA UNO DE LOS CUATRO ASIENTOS
           05  WKS-MA-FACTOR-GAN-NUM       PIC S9(02) COMP VALUE ZEROS.
           05  WKS-MA-FACTOR-GAN-DEN       PIC S9(02) COMP VALUE +1.
           05  WKS-MA-FACTOR-BLM-NUM       PIC S9(02) COMP VALUE ZEROS.
           05  WKS-MA-FACTOR-BLM-DEN       PIC S9(02) COMP VALUE +1.
           05  WKS-MA-FACTOR-OTR-NUM       PIC S9(02) COMP VALUE ZEROS.
           05  WKS-MA-FACTOR-OTR-DEN       PIC S9(02) COMP VALUE +1.
           05  FILLER                      PIC X(08) VALUE SPACES.
      *
      *----------------------------------------------------------------*
      *       INDICES DE GANADOR Y DE RESPONSABLE EXTRAIDOS            *
      *----------------------------------------------------------------*
       01  WKS-EXTRACCION-JUEGO.
           05  WKS-EX-INDICE-GANADOR       PIC 9(01) COMP VALUE ZEROS.
           05  WKS-EX-FAAN-GANADOR         PIC 9(02) COMP VALUE ZEROS.
           05  WKS-EX-CONTADOR-GANADORES   PIC 9(01) COMP VALUE ZEROS.
           05  WKS-EX-INDICE-RESPONSABLE   PIC 9(01) COMP VALUE ZEROS.
           05  WKS-EX-TIPO-RESPONSABLE     PIC X(01) VALUE SPACE.
           05  WKS-EX-CONTADOR-RESPONS     PIC 9(01) COMP VALUE ZEROS.
           05  FILLER                      PIC X(08) VALUE SPACES.
      *
      *----------------------------------------------------------------*
      *         FECHA DEL SISTEMA, SOLO USADA PARA EL ENCABEZADO       *
      *----------------------------------------------------------------*
       01  WKS-FECHA-PROCESO               PIC 9(08) VALUE ZEROS.
       01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
           05  WKS-FP-ANIO                 PIC 9(04).
           05  WKS-FP-MES                  PIC 9(02).
           05  WKS-FP-DIA                  PIC 9(02).
