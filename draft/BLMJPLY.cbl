      ******************************************************************
      *                                                                *
      *   C O P Y B O O K   B L M J P L Y                              *
      *                                                                *
      *   TABLA EN MEMORIA DE LOS JUGADORES DE LA LIGA (ROSTER) Y DE   *
      *   SUS TOTALES ACUMULADOS.  LA ENTRADA 1 ES SIEMPRE LA PRIMERA  *
      *   QUE SE REGISTRA (ORDEN DE PRIMERA APARICION EN LA BITACORA)  *
      *   Y LA ULTIMA ENTRADA USADA SE RESERVA PARA LA FILA AGREGADA   *
      *   "*" (TODOS), QUE SE CONSTRUYE AL FINAL DE LA RUTINA 400.     *
      *                                                                *
      ******************************************************************
      * FECHA       : 04/08/2026                                       *
      * PROGRAMADOR : CARLOS ALBERTO LEMUS PAIZ (CALP)                 *
      * APLICACION  : BIENESTAR LABORAL - LIGA DE MAHJONG              *
      * PROGRAMA    : BLMJPLY                                          *
      * TIPO        : COPY DE WORKING-STORAGE (TABLA EN MEMORIA)       *
      * DESCRIPCION : UNA ENTRADA POR JUGADOR DISTINTO MAS LA FILA     *
      *             : AGREGADA, CON SUS CONTADORES Y PROMEDIOS.        *
      * PROGRAMA(S) : BLMJ0100                                         *
      ******************************************************************
      *             H I S T O R I A L   D E   C A M B I O S
      ******************************************************************
      * DD/MM/AAAA  INIC  TICKET     DESCRIPCION                       *
      * ----------  ----  ---------  -------------------------------- *
      * 04/08/2026  CALP  BL-4471    VERSION INICIAL DE LA TABLA DE    *
      *                              JUGADORES.                        *
      ******************************************************************
      *
       01  WKS-TABLA-JUGADORES.
           05  WKS-JUGADOR-ENTRADA OCCURS 500 TIMES
                                    DEPENDING ON WKS-TOTAL-JUGADORES
                                    INDEXED BY IDX-JUGADOR-TBL.
      *
      *----------------------------------------------------------------*
      *        NOMBRE DEL JUGADOR TAL COMO SE DECLARO ("*" PARA LA     *
      *        FILA AGREGADA DE TODOS LOS JUGADORES)                  *
      *----------------------------------------------------------------*
               10  PLY-NOMBRE              PIC X(30).
                   88  PLY-ES-FILA-AGREGADA
                           VALUE '*                             '.
      *
      *----------------------------------------------------------------*
      *        CONTADORES ACUMULADOS (BINARIOS)                        *
      *----------------------------------------------------------------*
               10  PLY-JUEGOS-JUGADOS       PIC 9(06) COMP.
               10  PLY-JUEGOS-GANADOS       PIC 9(06) COMP.
               10  PLY-JUEGOS-RESPONSABLE   PIC 9(06) COMP.
      *
      *----------------------------------------------------------------*
      *        ANOTACION NETA ACUMULADA (SUMA DE TODOS LOS JUEGOS)     *
      *----------------------------------------------------------------*
               10  PLY-ANOTACION-NETA       PIC S9(09)V9(04).
      *
      *----------------------------------------------------------------*
      *        PROMEDIOS DERIVADOS, CALCULADOS AL FINAL DE LA          *
      *        RUTINA 400.  CADA UNO TRAE SU PROPIO INDICADOR DE       *
      *        "INDEFINIDO" PORQUE EN COBOL NO EXISTE UN VALOR NAN;    *
      *        EL INDICADOR ES LO QUE LA RUTINA 520 CONSULTA PARA      *
      *        IMPRIMIR LA PALABRA NAN EN EL REPORTE.                  *
      *----------------------------------------------------------------*
               10  PLY-FRACCION-GANADOS     PIC S9(01)V9(04).
               10  PLY-FRACCION-GANADOS-SW  PIC X(01).
                   88  PLY-GANADOS-INDEFINIDO      VALUE 'I'.
               10  PLY-FRACCION-RESPONS     PIC S9(01)V9(04).
               10  PLY-FRACCION-RESPONS-SW  PIC X(01).
                   88  PLY-RESPONS-INDEFINIDO      VALUE 'I'.
               10  PLY-NETA-POR-JUEGO       PIC S9(09)V9(04).
               10  PLY-NETA-POR-JUEGO-SW    PIC X(01).
                   88  PLY-NETA-INDEFINIDA         VALUE 'I'.
      *
               10  FILLER                    PIC X(12).
