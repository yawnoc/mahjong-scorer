000100******************************************************************
000110*                                                                *
000120*   C O P Y B O O K   B L M J G A M                              *
000130*                                                                *
000140*   TABLA EN MEMORIA DE LOS JUEGOS VALIDOS EXTRAIDOS DE LA       *
000150*   BITACORA.  SE CARGA UNA ENTRADA POR CADA LINEA DE JUEGO      *
000160*   ACEPTADA POR EL VALIDADOR (RUTINA 200), EN EL ORDEN EN QUE   *
000170*   APARECEN EN EL ARCHIVO, Y SE RECORRE UNA SOLA VEZ EN LA      *
000180*   RUTINA 400 PARA ACUMULAR LAS ESTADISTICAS DE JUGADOR.        *
000190*                                                                *
000200*   EL TAMANO OCCURS (1000) ES HOLGADO PARA UNA TEMPORADA        *
000210*   COMPLETA DE LA LIGA (4 MESAS, 3 VECES POR SEMANA, UN ANO);   *
000220*   SI ALGUN DIA SE EXCEDE, AUMENTAR EL OCCURS Y RECOMPILAR.     *
000230*                                                                *
000240******************************************************************
000250* FECHA       : 04/08/2026                                       *
000260* PROGRAMADOR : CARLOS ALBERTO LEMUS PAIZ (CALP)                 *
000270* APLICACION  : BIENESTAR LABORAL - LIGA DE MAHJONG              *
000280* PROGRAMA    : BLMJGAM                                          *
000290* TIPO        : COPY DE WORKING-STORAGE (TABLA EN MEMORIA)       *
000300* DESCRIPCION : UNA ENTRADA POR JUEGO VALIDO, CON LOS            *
000310*             : PARAMETROS VIGENTES AL MOMENTO DE ANOTARLO Y     *
000320*             : EL RESULTADO (GANADOR, RESPONSABLE, ANOTACION    *
000330*             : NETA POR ASIENTO) YA CALCULADO.                  *
000340* PROGRAMA(S) : BLMJ0100                                         *
000350******************************************************************
000360*             H I S T O R I A L   D E   C A M B I O S
000370******************************************************************
000380* DD/MM/AAAA  INIC  TICKET     DESCRIPCION                       *
000390* ----------  ----  ---------  -------------------------------- *
000400* 04/08/2026  CALP  BL-4471    VERSION INICIAL DE LA TABLA DE    *
000410*                              JUEGOS.                           *
000420******************************************************************
000430*
000440 01  WKS-TABLA-JUEGOS.
000450     05  WKS-JUEGO-ENTRADA OCCURS 1000 TIMES
000460                            DEPENDING ON WKS-TOTAL-JUEGOS
000470                            INDEXED BY IDX-JUEGO-TBL.
000480*
000490*----------------------------------------------------------------*
000500*            FECHA VIGENTE AL MOMENTO DE ANOTAR EL JUEGO         *
000510*            (PUEDE ESTAR EN BLANCO SI AUN NO SE HA VISTO        *
000520*            NINGUNA LINEA DE FECHA EN LA BITACORA)              *
000530*----------------------------------------------------------------*
000540         10  JG-FECHA                PIC X(10).
000550         10  JG-FECHA-R REDEFINES JG-FECHA.
000560             15  JG-FECHA-ANIO       PIC 9(04).
000570             15  FILLER              PIC X(01).
000580             15  JG-FECHA-MES        PIC 9(02).
000590             15  FILLER              PIC X(01).
000600             15  JG-FECHA-DIA        PIC 9(02).
000610*
000620*----------------------------------------------------------------*
000630*            PARAMETROS DE ANOTACION VIGENTES                   *
000640*----------------------------------------------------------------*
000650         10  JG-BASE                 PIC S9(05)V9(04).
000660         10  JG-MAXIMO-FAAN           PIC 9(02).
000670         10  JG-RESPONSABILIDAD      PIC X(04).
000680             88  JG-RESP-HALF                VALUE 'HALF'.
000690             88  JG-RESP-FULL                VALUE 'FULL'.
000700         10  JG-PICANTEZ              PIC X(05).
000710             88  JG-PICANTEZ-HALF             VALUE 'HALF '.
000720             88  JG-PICANTEZ-SPICY            VALUE 'SPICY'.
000730*
000740*----------------------------------------------------------------*
000750*            NOMBRES DE LOS CUATRO ASIENTOS EN EL JUEGO          *
000760*----------------------------------------------------------------*
000770         10  JG-NOMBRE-ASIENTO       PIC X(30) OCCURS 4 TIMES.
000780*
000790*----------------------------------------------------------------*
000800*            GANADOR Y RESPONSABLE EXTRAIDOS DE LA LINEA         *
000810*----------------------------------------------------------------*
000820         10  JG-INDICE-GANADOR       PIC 9(01).
000830             88  JG-NO-HAY-GANADOR           VALUE 0.
000840         10  JG-FAAN-GANADOR          PIC 9(02).
000850         10  JG-INDICE-RESPONSABLE    PIC 9(01).
000860             88  JG-NO-HAY-RESPONSABLE        VALUE 0.
000870         10  JG-TIPO-RESPONSABLE      PIC X(01).
000880             88  JG-SIN-RESPONSABLE           VALUE SPACE.
000890             88  JG-RESP-DESCARTE             VALUE 'd'.
000900             88  JG-RESP-DESCARTE-GARANTIA    VALUE 'D'.
000910             88  JG-RESP-AUTOROBO-GARANTIA    VALUE 'S'.
000920             88  JG-RESP-FALSO-HU             VALUE 'f'.
000930*
000940*----------------------------------------------------------------*
000950*            ANOTACION NETA YA CALCULADA, UNA POR ASIENTO        *
000960*----------------------------------------------------------------*
000970         10  JG-ANOTACION-NETA        PIC S9(07)V9(04)
000980                                       OCCURS 4 TIMES.
000990*
001000         10  FILLER                   PIC X(10).
