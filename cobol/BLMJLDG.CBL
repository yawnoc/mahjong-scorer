000100******************************************************************
000110*                                                                *
000120*   C O P Y B O O K   B L M J L D G                              *
000130*                                                                *
000140*   LAYOUT DEL REGISTRO DE ENTRADA "BITACORA DE ANOTACION" DE    *
000150*   LA LIGA DE MAHJONG.  ES UN ARCHIVO DE TEXTO, UNA LINEA POR   *
000160*   REGISTRO, DE LONGITUD VARIABLE, CON SIETE FORMAS POSIBLES:   *
000170*   FECHA, BASE, MAXIMO, RESPONSABILIDAD, PICANTEZ, JUGADORES,   *
000180*   JUEGO Y COMENTARIO/BLANCO.  SE DEFINE UN AREA CRUDA UNICA    *
000190*   Y UNA VISTA DE TEXTO LIBRE.  LAS VISTAS DE COLUMNA FIJA DE   *
000200*   LAS FORMAS FECHA Y PARAMETRO SE DEFINEN SOBRE LA COPIA        *
000210*   RECORTADA DE LA LINEA (WKS-LINEA-TRABAJO, COPY BLMJWRK),      *
000220*   NO AQUI, PORQUE LOS BLANCOS INICIALES SE QUITAN ANTES DE      *
000230*   UBICAR LAS COLUMNAS FIJAS.  LAS DEMAS FORMAS SE ANALIZAN      *
000240*   POR TOKENS EN LA RUTINA 220 DEL PROGRAMA PRINCIPAL.           *
000250*                                                                *
000260******************************************************************
000270* FECHA       : 04/08/2026                                       *
000280* PROGRAMADOR : CARLOS ALBERTO LEMUS PAIZ (CALP)                 *
000290* APLICACION  : BIENESTAR LABORAL - LIGA DE MAHJONG              *
000300* PROGRAMA    : BLMJLDG                                          *
000310* TIPO        : COPY DE FD (ARCHIVO DE ENTRADA)                  *
000320* DESCRIPCION : REGISTRO DE LA BITACORA DE ANOTACION, LEIDO EN   *
000330*             : FORMA SECUENCIAL POR LINEA (LINE SEQUENTIAL).    *
000340* ARCHIVOS    : BITACORA (LEDGERIN)                              *
000350* PROGRAMA(S) : BLMJ0100                                         *
000360******************************************************************
000370*             H I S T O R I A L   D E   C A M B I O S
000380******************************************************************
000390* DD/MM/AAAA  INIC  TICKET     DESCRIPCION                       *
000400* ----------  ----  ---------  -------------------------------- *
000410* 04/08/2026  CALP  BL-4471    VERSION INICIAL, REEMPLAZA LA     *
000420*                              HOJA DE CALCULO QUE SE USABA      *
000430*                              PARA CERRAR LA LIGA CADA MES.     *
000440******************************************************************
000450*
000460*----------------------------------------------------------------*
000470*     AREA CRUDA DE LA LINEA LEIDA (132 POSICIONES, LS)          *
000480*----------------------------------------------------------------*
000490 01  LL-LINEA-CRUDA                  PIC X(132).
000500*
000510*----------------------------------------------------------------*
000520*     VISTA UNICA - TEXTO LIBRE PARA EL UNSTRING DE TOKENS       *
000530*     (JUGADORES, JUEGO) Y PARA MOVER LA LINEA CRUDA A LA        *
000540*     COPIA RECORTADA DE TRABAJO ANTES DE CLASIFICARLA           *
000550*----------------------------------------------------------------*
000560 01  LL-VISTA-TEXTO-LIBRE REDEFINES LL-LINEA-CRUDA.
000570     05  LL-VT-TEXTO                 PIC X(132).
