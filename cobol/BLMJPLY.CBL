000100******************************************************************
000110*                                                                *
000120*   C O P Y B O O K   B L M J P L Y                              *
000130*                                                                *
000140*   TABLA EN MEMORIA DE LOS JUGADORES DE LA LIGA (ROSTER) Y DE   *
000150*   SUS TOTALES ACUMULADOS.  LA ENTRADA 1 ES SIEMPRE LA PRIMERA  *
000160*   QUE SE REGISTRA (ORDEN DE PRIMERA APARICION EN LA BITACORA)  *
000170*   Y LA ULTIMA ENTRADA USADA SE RESERVA PARA LA FILA AGREGADA   *
000180*   "*" (TODOS), QUE SE CONSTRUYE AL FINAL DE LA RUTINA 400.     *
000190*                                                                *
000200******************************************************************
000210* FECHA       : 04/08/2026                                       *
000220* PROGRAMADOR : CARLOS ALBERTO LEMUS PAIZ (CALP)                 *
000230* APLICACION  : BIENESTAR LABORAL - LIGA DE MAHJONG              *
000240* PROGRAMA    : BLMJPLY                                          *
000250* TIPO        : COPY DE WORKING-STORAGE (TABLA EN MEMORIA)       *
000260* DESCRIPCION : UNA ENTRADA POR JUGADOR DISTINTO MAS LA FILA     *
000270*             : AGREGADA, CON SUS CONTADORES Y PROMEDIOS.        *
000280* PROGRAMA(S) : BLMJ0100                                         *
000290******************************************************************
000300*             H I S T O R I A L   D E   C A M B I O S
000310******************************************************************
000320* DD/MM/AAAA  INIC  TICKET     DESCRIPCION                       *
000330* ----------  ----  ---------  -------------------------------- *
000340* 04/08/2026  CALP  BL-4471    VERSION INICIAL DE LA TABLA DE    *
000350*                              JUGADORES.                        *
000360******************************************************************
000370*
000380 01  WKS-TABLA-JUGADORES.
000390     05  WKS-JUGADOR-ENTRADA OCCURS 500 TIMES
000400                              DEPENDING ON WKS-TOTAL-JUGADORES
000410                              INDEXED BY IDX-JUGADOR-TBL.
000420*
000430*----------------------------------------------------------------*
000440*        NOMBRE DEL JUGADOR TAL COMO SE DECLARO ("*" PARA LA     *
000450*        FILA AGREGADA DE TODOS LOS JUGADORES)                  *
000460*----------------------------------------------------------------*
000470         10  PLY-NOMBRE              PIC X(30).
000480             88  PLY-ES-FILA-AGREGADA
000490                     VALUE '*                             '.
000500*
000510*----------------------------------------------------------------*
000520*        CONTADORES ACUMULADOS (BINARIOS)                        *
000530*----------------------------------------------------------------*
000540         10  PLY-JUEGOS-JUGADOS       PIC 9(06) COMP.
000550         10  PLY-JUEGOS-GANADOS       PIC 9(06) COMP.
000560         10  PLY-JUEGOS-RESPONSABLE   PIC 9(06) COMP.
000570*
000580*----------------------------------------------------------------*
000590*        ANOTACION NETA ACUMULADA (SUMA DE TODOS LOS JUEGOS)     *
000600*----------------------------------------------------------------*
000610         10  PLY-ANOTACION-NETA       PIC S9(09)V9(04).
000620*
000630*----------------------------------------------------------------*
000640*        PROMEDIOS DERIVADOS, CALCULADOS AL FINAL DE LA          *
000650*        RUTINA 400.  CADA UNO TRAE SU PROPIO INDICADOR DE       *
000660*        "INDEFINIDO" PORQUE EN COBOL NO EXISTE UN VALOR NAN;    *
000670*        EL INDICADOR ES LO QUE LA RUTINA 520 CONSULTA PARA      *
000680*        IMPRIMIR LA PALABRA NAN EN EL REPORTE.                  *
000690*----------------------------------------------------------------*
000700         10  PLY-FRACCION-GANADOS     PIC S9(01)V9(04).
000710         10  PLY-FRACCION-GANADOS-SW  PIC X(01).
000720             88  PLY-GANADOS-INDEFINIDO      VALUE 'I'.
000730         10  PLY-FRACCION-RESPONS     PIC S9(01)V9(04).
000740         10  PLY-FRACCION-RESPONS-SW  PIC X(01).
000750             88  PLY-RESPONS-INDEFINIDO      VALUE 'I'.
000760         10  PLY-NETA-POR-JUEGO       PIC S9(09)V9(04).
000770         10  PLY-NETA-POR-JUEGO-SW    PIC X(01).
000780             88  PLY-NETA-INDEFINIDA         VALUE 'I'.
000790*
000800         10  FILLER                    PIC X(12).
