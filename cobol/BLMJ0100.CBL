000100******************************************************************
000110* FECHA       : 14/09/1987                                       *
000120* PROGRAMADOR : HECTOR RAUL SOLIS MEJIA (HRSM)                   *
000130* APLICACION  : BIENESTAR LABORAL - LIGA DE MAHJONG              *
000140* PROGRAMA    : BLMJ0100                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : VALIDADOR Y LIQUIDADOR DE LA BITACORA DE         *
000170*             : ANOTACION DE LA LIGA DE MAHJONG (REGLAS DE HONG  *
000180*             : KONG).  LEE LA BITACORA LINEA POR LINEA, VALIDA  *
000190*             : SU SINTAXIS Y SUS REGLAS DE NEGOCIO, CALCULA LA  *
000200*             : ANOTACION NETA DE CADA JUEGO Y ESCRIBE UN        *
000210*             : REPORTE DE ESTADISTICAS POR JUGADOR EN FORMA DE  *
000220*             : TEXTO SEPARADO POR TABULADORES (TSV).            *
000230* ARCHIVOS    : LEDGERIN=S, REPORTOUT=S, SORTWK1=T               *
000240* ACCION (ES) : V=VALIDAR, L=LIQUIDAR, R=REPORTAR                *
000250* PROGRAMA(S) : BLMJLDG, BLMJRPT, BLMJWRK, BLMJGAM, BLMJPLY      *
000260******************************************************************
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID. BLMJ0100.
000290 AUTHOR. HECTOR RAUL SOLIS MEJIA.
000300 INSTALLATION. BIENESTAR LABORAL - COMITE DE RECREACION.
000310 DATE-WRITTEN. 14/09/1987.
000320 DATE-COMPILED.
000330 SECURITY.  USO INTERNO DEL COMITE DE RECREACION.  NO CONTIENE
000340     INFORMACION CONFIDENCIAL DE NOMINA; LOS MONTOS SON FICHAS
000350     DE JUEGO, NO PRESTACIONES.
000360******************************************************************
000370*             H I S T O R I A L   D E   C A M B I O S
000380******************************************************************
000390* DD/MM/AAAA  INIC  TICKET     DESCRIPCION                       *
000400* ----------  ----  ---------  -------------------------------- *
000410* 14/09/1987  HRSM  BL-0012    VERSION INICIAL.  LEIA TARJETAS   *
000420*                              PERFORADAS CON EL RESULTADO DE    *
000430*                              CADA MESA Y SOLO SUMABA FICHAS.   *
000440* 02/03/1989  HRSM  BL-0041    SE AGREGA EL CONCEPTO DE "BASE"   *
000450*                              POR MESA (ANTES ERA FIJA).        *
000460* 21/11/1991  JCLR  BL-0077    SOPORTE PARA RESPONSABILIDAD      *
000470*                              MEDIA (BANCA ROTA PARCIAL).       *
000480* 09/06/1994  JCLR  BL-0103    SE AGREGA LA FORMA "PICANTE" DEL  *
000490*                              CALCULO DE PORCION POR FAAN.      *
000500* 17/02/1996  MPAG  BL-0140    CORRIGE REDONDEO DE LA ANOTACION  *
000510*                              NETA PROMEDIO POR JUGADOR.        *
000520* 30/10/1998  MPAG  BL-0162    REVISION DE FECHAS PARA EL ANO    *
000530*                              2000 (Y2K); LA FECHA SE GUARDA    *
000540*                              COMPLETA DESDE ESTE CAMBIO.       *
000550* 14/01/1999  MPAG  BL-0165    Y2K - PRUEBAS DE CORTE DE ANO Y   *
000560*                              ORDEN CRONOLOGICO EN LA BITACORA. *
000570* 08/08/2001  RTQV  BL-0210    SE AGREGA LA GARANTIA DE AUTOROBO *
000580*                              Y LA GARANTIA DE DESCARTE.        *
000590* 19/05/2004  RTQV  BL-0249    FILTRO DE VENTANA DE FECHAS POR   *
000600*                              PARAMETRO (DESDE/HASTA).          *
000610* 11/09/2007  RTQV  BL-0287    SALIDA DEL REPORTE EN FORMATO TSV *
000620*                              PARA IMPORTAR A LA HOJA DE CALCULO*
000630* 04/08/2026  CALP  BL-4471    REESCRITURA TOTAL.  LA BITACORA Y *
000640*                              LA HOJA DE CALCULO QUE EL COMITE  *
000650*                              VENIA USANDO PARA CERRAR LA LIGA  *
000660*                              CADA MES SE SUSTITUYEN POR ESTE   *
000670*                              PROCESO BATCH UNICO; SE CONSERVA  *
000680*                              EL MOTOR DE ANOTACION (RUTINA     *
000690*                              400) TAL COMO SE VENIA CALCULANDO *
000700*                              A MANO, AHORA VALIDADO LINEA POR  *
000710*                              LINEA ANTES DE LIQUIDAR.          *
000720* 10/08/2026  CALP  BL-4488    EL COMENTARIO DE COLA "#" SOLO SE *
000730*                              QUITABA CUANDO ERA TODA LA LINEA; *
000740*                              AHORA LA RUTINA 215 LO RECORTA EN *
000750*                              CUALQUIER FORMA DE LINEA ANTES DE *
000760*                              CLASIFICARLA (SE DETECTARON       *
000770*                              TARJETAS "B=1.5  # COMENTARIO"    *
000780*                              QUE LA CORRIDA DE JULIO RECHAZABA *
000790*                              COMO LINEA INVALIDA).  TAMBIEN SE *
000800*                              RECHAZA EL "#" DENTRO DE UN       *
000810*                              NOMBRE DE JUGADOR (RUTINA 238).   *
000820******************************************************************
000830 ENVIRONMENT DIVISION.
000840 CONFIGURATION SECTION.
000850 SOURCE-COMPUTER. IBM-4341.
000860 OBJECT-COMPUTER. IBM-4341.
000870 SPECIAL-NAMES.
000880     CLASS CLASE-DIGITO IS '0' THRU '9'
000890     CLASS CLASE-NUM-PUNTO IS '0' THRU '9' '.'
000900     UPSI-0 ON STATUS IS WKS-MODO-DIAGNOSTICO
000910            OFF STATUS IS WKS-MODO-NORMAL.
000920 INPUT-OUTPUT SECTION.
000930 FILE-CONTROL.
000940     SELECT LEDGERIN ASSIGN TO LEDGERIN
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS IS FS-LEDGERIN.
000970     SELECT REPORTOUT ASSIGN TO REPORTOUT
000980         ORGANIZATION IS LINE SEQUENTIAL
000990         FILE STATUS IS FS-REPORTOUT.
001000     SELECT SORTWK1 ASSIGN TO SORTWK1.
001010*
001020 DATA DIVISION.
001030 FILE SECTION.
001040 FD  LEDGERIN
001050     LABEL RECORDS ARE STANDARD
001060     RECORDING MODE IS F.
001070     COPY BLMJLDG.
001080*
001090 FD  REPORTOUT
001100     LABEL RECORDS ARE STANDARD
001110     RECORDING MODE IS F.
001120 01  RPT-LINEA-SALIDA               PIC X(150).
001130*
001140 SD  SORTWK1.
001150     COPY BLMJRPT.
001160*
001170 WORKING-STORAGE SECTION.
001180*
001190     COPY BLMJWRK.
001200     COPY BLMJGAM.
001210     COPY BLMJPLY.
001220*
001230*----------------------------------------------------------------*
001240*      RENGLONES SUELTOS (77) DE USO EXCLUSIVO DE ESTE PROGRAMA  *
001250*      (NO SON DE LA TABLA EN MEMORIA NI DEL LECTOR DE LINEAS,   *
001260*      SE QUEDAN AQUI EN VEZ DE EN LA COPY)                      *
001270*----------------------------------------------------------------*
001280 77  WKS-VERSION-PROGRAMA        PIC X(08) VALUE 'BLMJ0100'.
001290 77  WKS-HORA-CORRIDA            PIC X(08) VALUE SPACES.
001300 77  WKS-LINEAS-REPORTOUT        PIC 9(05) COMP VALUE ZERO.
001310*
001320*----------------------------------------------------------------*
001330*       ESTADOS DE ARCHIVO Y TARJETA DE PARAMETROS (SYSIN)       *
001340*----------------------------------------------------------------*
001350 01  WKS-ESTADOS-ARCHIVO.
001360     05  FS-LEDGERIN                 PIC 9(02) VALUE ZEROS.
001370     05  FS-REPORTOUT                PIC 9(02) VALUE ZEROS.
001380     05  FILLER                      PIC X(06) VALUE SPACES.
001390*
001400 01  WKS-TARJETA-PARAMETROS.
001410     05  WKS-TP-DESDE                PIC X(10) VALUE SPACES.
001420     05  WKS-TP-HASTA                PIC X(10) VALUE SPACES.
001430     05  FILLER                      PIC X(60) VALUE SPACES.
001440*
001450 01  WKS-NUMERO-LINEA-EDITADO        PIC ZZZZZZ9.
001460 01  WKS-TABULADOR                   PIC X(01) VALUE X'09'.
001470*
001480*----------------------------------------------------------------*
001490*        AREA DE FORMATO DE NUMEROS PARA EL REPORTE TSV          *
001500*        (SIN FUNCIONES INTRINSECAS - SOLO EDICION DE PICTURE    *
001510*        Y ARITMETICA DE CADENAS)                                *
001520*----------------------------------------------------------------*
001530 01  WKS-AREA-DE-FORMATO.
001540     05  WKS-FMT-VALOR                PIC S9(09)V9(04).
001550     05  WKS-FMT-INDEFINIDO-SW         PIC X(01).
001560         88  WKS-FMT-INDEFINIDO               VALUE 'I'.
001570     05  WKS-FMT-EDITADO               PIC -(9)9.9999.
001580     05  WKS-FMT-DEC4                  PIC X(04).
001590     05  WKS-FMT-DEC-STRIPPED          PIC X(04).
001600     05  WKS-FMT-DEC-LEN               PIC 9(01) COMP.
001610     05  WKS-FMT-POS-INICIO            PIC 9(02) COMP.
001620     05  WKS-FMT-INT-LEN               PIC 9(02) COMP.
001630     05  WKS-FMT-INT-TEXTO             PIC X(10).
001640     05  WKS-FMT-TEXTO                 PIC X(16).
001650     05  WKS-FMT-COL-WIN-FRACCION      PIC X(16).
001660     05  WKS-FMT-COL-BLAME-FRACCION    PIC X(16).
001670     05  WKS-FMT-COL-NET-SCORE         PIC X(16).
001680     05  WKS-FMT-COL-NETA-POR-JUEGO    PIC X(16).
001690*        AREA DE FORMATO DE LOS CONTADORES (SIN CEROS DE
001700*        SUPRESION, PUES EL REPORTE LOS QUIERE COMO ENTEROS)
001710     05  WKS-FMT-CONTADOR-EDIT          PIC ZZZZZ9.
001720     05  WKS-FMT-CONTADOR-POS           PIC 9(02) COMP.
001730     05  WKS-FMT-CONTADOR-LEN           PIC 9(02) COMP.
001740     05  WKS-FMT-COL-GAME-COUNT         PIC X(06).
001750     05  WKS-FMT-COL-WIN-COUNT          PIC X(06).
001760     05  WKS-FMT-COL-BLAME-COUNT        PIC X(06).
001770     05  FILLER                        PIC X(08) VALUE SPACES.
001780*
001790*----------------------------------------------------------------*
001800*          VARIABLES AUXILIARES DEL SORT DE ESTADISTICAS         *
001810*----------------------------------------------------------------*
001820 01  WKS-FIN-SORT-SW                  PIC X(01) VALUE 'N'.
001830     88  WKS-FIN-DEL-SORT                    VALUE 'S'.
001840*
001850 PROCEDURE DIVISION.
001860*
001870******************************************************************
001880*    100 - RUTINA PRINCIPAL                                      *
001890******************************************************************
001900 100-RUTINA-PRINCIPAL SECTION.
001910     PERFORM 110-INICIALIZAR-PROCESO
001920     PERFORM 200-VALIDAR-Y-CARGAR-BITACORA
001930     IF NOT WKS-ABORTA-LA-CORRIDA
001940         PERFORM 400-CALCULAR-ESTADISTICAS
001950         PERFORM 500-ORDENAR-Y-ESCRIBIR-REPORTE
001960     END-IF
001970     PERFORM 900-CERRAR-ARCHIVOS THRU 905-MOSTRAR-RESUMEN-FINAL-EXIT
001980     IF WKS-ABORTA-LA-CORRIDA
001990         MOVE 16 TO RETURN-CODE
002000     END-IF
002010     STOP RUN.
002020 100-RUTINA-PRINCIPAL-EXIT. EXIT.
002030*
002040******************************************************************
002050*    110 - INICIALIZACION DE PARAMETROS Y ARCHIVOS                *
002060******************************************************************
002070 110-INICIALIZAR-PROCESO SECTION.
002080     ACCEPT WKS-HORA-CORRIDA FROM TIME
002090     ACCEPT WKS-TARJETA-PARAMETROS FROM SYSIN
002100     IF WKS-TP-DESDE NOT = SPACES
002110         MOVE WKS-TP-DESDE TO WKS-FECHA-DESDE
002120         SET WKS-HAY-FECHA-DESDE TO TRUE
002130     END-IF
002140     IF WKS-TP-HASTA NOT = SPACES
002150         MOVE WKS-TP-HASTA TO WKS-FECHA-HASTA
002160         SET WKS-HAY-FECHA-HASTA TO TRUE
002170     END-IF
002180     OPEN INPUT LEDGERIN
002190     IF FS-LEDGERIN = 97
002200         MOVE ZEROS TO FS-LEDGERIN
002210     END-IF
002220     IF FS-LEDGERIN NOT = 0
002230         DISPLAY 'ERROR (`LEDGERIN`): NO SE PUDO ABRIR LA '
002240                 'BITACORA, FILE STATUS ' FS-LEDGERIN
002250                 UPON CONSOLE
002260         SET WKS-ABORTA-LA-CORRIDA TO TRUE
002270     END-IF
002280     IF NOT WKS-ABORTA-LA-CORRIDA
002290         OPEN OUTPUT REPORTOUT
002300         IF FS-REPORTOUT NOT = 0
002310             DISPLAY 'ERROR (`REPORTOUT`): NO SE PUDO ABRIR EL '
002320                     'REPORTE, FILE STATUS ' FS-REPORTOUT
002330                     UPON CONSOLE
002340             SET WKS-ABORTA-LA-CORRIDA TO TRUE
002350         END-IF
002360     END-IF.
002370 110-INICIALIZAR-PROCESO-EXIT. EXIT.
002380*
002390******************************************************************
002400*    200 - LECTURA Y VALIDACION DE LA BITACORA, LINEA POR LINEA   *
002410******************************************************************
002420 200-VALIDAR-Y-CARGAR-BITACORA SECTION.
002430     IF WKS-ABORTA-LA-CORRIDA
002440         GO TO 200-VALIDAR-Y-CARGAR-BITACORA-EXIT
002450     END-IF
002460     PERFORM 205-LEER-UNA-LINEA
002470     PERFORM 210-PROCESAR-UNA-LINEA
002480         UNTIL WKS-FIN-BITACORA OR WKS-ABORTA-LA-CORRIDA.
002490 200-VALIDAR-Y-CARGAR-BITACORA-EXIT. EXIT.
002500*
002510 205-LEER-UNA-LINEA SECTION.
002520     READ LEDGERIN
002530         AT END
002540             SET WKS-FIN-BITACORA TO TRUE
002550         NOT AT END
002560             ADD 1 TO WKS-NUMERO-LINEA
002570     END-READ.
002580 205-LEER-UNA-LINEA-EXIT. EXIT.
002590*
002600 210-PROCESAR-UNA-LINEA SECTION.
002610     PERFORM 212-RECORTAR-LINEA
002620     SET WKS-LINEA-ES-INVALIDA TO TRUE
002630     PERFORM 214-PROBAR-FORMA-FECHA
002640     IF WKS-LINEA-ES-FECHA
002650         PERFORM 300-PROCESAR-LINEA-FECHA
002660     ELSE
002670         PERFORM 250-FILTRAR-POR-VENTANA
002680         IF NOT WKS-LINEA-FUERA-DE-VENTANA
002690             PERFORM 220-CLASIFICAR-RESTO-DE-LINEA
002700             PERFORM 290-DESPACHAR-LINEA-CLASIFICADA
002710         END-IF
002720     END-IF
002730     IF NOT WKS-ABORTA-LA-CORRIDA
002740         PERFORM 205-LEER-UNA-LINEA
002750     END-IF.
002760 210-PROCESAR-UNA-LINEA-EXIT. EXIT.
002770*
002780******************************************************************
002790*    212 - QUITA BLANCOS INICIALES Y COMENTARIO DE COLA "#"       *
002800******************************************************************
002810 212-RECORTAR-LINEA SECTION.
002820     MOVE LL-LINEA-CRUDA TO WKS-LINEA-INTERMEDIA
002830     PERFORM 213-QUITAR-BLANCOS-INICIALES
002840         VARYING WKS-POSICION-NUMERAL FROM 1 BY 1
002850         UNTIL WKS-POSICION-NUMERAL > 132
002860            OR WKS-LINEA-INTERMEDIA(WKS-POSICION-NUMERAL:1)
002870                                                    NOT = SPACE
002880     MOVE SPACES TO WKS-LINEA-RECORTADA
002890     IF WKS-POSICION-NUMERAL <= 132
002900         MOVE WKS-LINEA-INTERMEDIA(WKS-POSICION-NUMERAL:
002910                                    133 - WKS-POSICION-NUMERAL)
002920           TO WKS-LINEA-RECORTADA(1:133 - WKS-POSICION-NUMERAL)
002930     END-IF
002940     PERFORM 215-QUITAR-COMENTARIO-DE-COLA
002950     PERFORM 216-HALLAR-LONGITUD-REAL.
002960 212-RECORTAR-LINEA-EXIT. EXIT.
002970*
002980 213-QUITAR-BLANCOS-INICIALES SECTION.
002990     CONTINUE.
003000 213-QUITAR-BLANCOS-INICIALES-EXIT. EXIT.
003010*
003020******************************************************************
003030*    215 - RECORTA EL COMENTARIO DE COLA "#" DE CUALQUIER FORMA   *
003040*          DE LINEA (FECHA, PARAMETRO, JUGADORES O JUEGO), NO     *
003050*          SOLO DE LA LINEA QUE ES COMENTARIO COMPLETO.  SE       *
003060*          BORRA DESDE EL PRIMER "#" HASTA EL FINAL ANTES DE      *
003070*          PROBAR NINGUNA FORMA (TICKET BL-4488)                  *
003080******************************************************************
003090 215-QUITAR-COMENTARIO-DE-COLA SECTION.
003100     PERFORM 218-AVANZAR-BUSCA-NUMERAL
003110         VARYING WKS-POSICION-NUMERAL FROM 1 BY 1
003120         UNTIL WKS-POSICION-NUMERAL > 132
003130            OR WKS-LINEA-RECORTADA(WKS-POSICION-NUMERAL:1) = '#'
003140     IF WKS-POSICION-NUMERAL <= 132
003150         MOVE SPACES
003160           TO WKS-LINEA-RECORTADA(WKS-POSICION-NUMERAL:
003170                                   133 - WKS-POSICION-NUMERAL)
003180     END-IF.
003190 215-QUITAR-COMENTARIO-DE-COLA-EXIT. EXIT.
003200*
003210 218-AVANZAR-BUSCA-NUMERAL SECTION.
003220     CONTINUE.
003230 218-AVANZAR-BUSCA-NUMERAL-EXIT. EXIT.
003240*
003250******************************************************************
003260*    216 - CALCULA LA LONGITUD REAL (SIN BLANCOS DE COLA)         *
003270******************************************************************
003280 216-HALLAR-LONGITUD-REAL SECTION.
003290     MOVE 132 TO WKS-LINEA-LONGITUD
003300     PERFORM 217-RETROCEDER-UNA-POSICION
003310         UNTIL WKS-LINEA-LONGITUD = 0
003320            OR WKS-LINEA-RECORTADA(WKS-LINEA-LONGITUD:1) NOT = SPACE.
003330 216-HALLAR-LONGITUD-REAL-EXIT. EXIT.
003340*
003350 217-RETROCEDER-UNA-POSICION SECTION.
003360     SUBTRACT 1 FROM WKS-LINEA-LONGITUD.
003370 217-RETROCEDER-UNA-POSICION-EXIT. EXIT.
003380*
003390******************************************************************
003400*    214 - PRUEBA LA FORMA FECHA (AAAA-MM-DD, LINEA COMPLETA)     *
003410******************************************************************
003420 214-PROBAR-FORMA-FECHA SECTION.
003430     IF WKS-LINEA-LONGITUD = 10
003440        AND WKS-LR-VF-ANIO IS CLASE-DIGITO
003450        AND WKS-LR-VF-GUION-1 = '-'
003460        AND WKS-LR-VF-MES IS CLASE-DIGITO
003470        AND WKS-LR-VF-GUION-2 = '-'
003480        AND WKS-LR-VF-DIA IS CLASE-DIGITO
003490         SET WKS-LINEA-ES-FECHA TO TRUE
003500     END-IF.
003510 214-PROBAR-FORMA-FECHA-EXIT. EXIT.
003520*
003530******************************************************************
003540*    220 - CLASIFICACION DEL RESTO DE LAS FORMAS DE LINEA         *
003550******************************************************************
003560 220-CLASIFICAR-RESTO-DE-LINEA SECTION.
003570*        NOTA: LA RUTINA 215 YA QUITO EL COMENTARIO DE COLA "#" DE
003580*        LA LINEA RECORTADA, ASI QUE UNA LINEA QUE ERA PURO
003590*        COMENTARIO LLEGA AQUI CON LONGITUD CERO
003600     IF WKS-LINEA-LONGITUD = 0
003610         SET WKS-LINEA-ES-COMENTARIO TO TRUE
003620     ELSE
003630         PERFORM 222-PROBAR-FORMA-BASE
003640         IF WKS-LINEA-ES-INVALIDA
003650             PERFORM 224-PROBAR-FORMA-MAXIMO
003660         END-IF
003670         IF WKS-LINEA-ES-INVALIDA
003680             PERFORM 226-PROBAR-FORMA-RESPONS
003690         END-IF
003700         IF WKS-LINEA-ES-INVALIDA
003710             PERFORM 228-PROBAR-FORMA-PICANTEZ
003720         END-IF
003730         IF WKS-LINEA-ES-INVALIDA
003740             PERFORM 234-TOKENIZAR-LINEA
003750             IF WKS-CONTADOR-TOKENS = 4
003760                AND WKS-TOKEN-SOBRANTE = SPACES
003770                 PERFORM 230-PROBAR-FORMA-JUGADORES
003780                 IF WKS-LINEA-ES-INVALIDA
003790                     PERFORM 232-PROBAR-FORMA-JUEGO
003800                 END-IF
003810             END-IF
003820         END-IF
003830     END-IF.
003840 220-CLASIFICAR-RESTO-DE-LINEA-EXIT. EXIT.
003850*
003860******************************************************************
003870*    222/224/226/228 - PRUEBAN LAS FORMAS B=/M=/R=/S=             *
003880******************************************************************
003890 222-PROBAR-FORMA-BASE SECTION.
003900     IF WKS-LR-VP-CODIGO = 'B' AND WKS-LR-VP-IGUAL = '='
003910        AND WKS-LINEA-LONGITUD > 2
003920        AND WKS-LR-VP-VALOR(1:WKS-LINEA-LONGITUD - 2)
003930                                     IS CLASE-NUM-PUNTO
003940         SET WKS-LINEA-ES-BASE TO TRUE
003950         MOVE WKS-LR-VP-VALOR(1:WKS-LINEA-LONGITUD - 2)
003960                                     TO WKS-VALOR-PARAMETRO
003970     END-IF.
003980 222-PROBAR-FORMA-BASE-EXIT. EXIT.
003990*
004000 224-PROBAR-FORMA-MAXIMO SECTION.
004010     IF WKS-LR-VP-CODIGO = 'M' AND WKS-LR-VP-IGUAL = '='
004020        AND WKS-LINEA-LONGITUD > 2
004030        AND WKS-LINEA-LONGITUD < 5
004040        AND WKS-LR-VP-VALOR(1:WKS-LINEA-LONGITUD - 2)
004050                                     IS CLASE-DIGITO
004060         SET WKS-LINEA-ES-MAXIMO TO TRUE
004070         MOVE WKS-LR-VP-VALOR(1:WKS-LINEA-LONGITUD - 2)
004080                                     TO WKS-VALOR-PARAMETRO
004090     END-IF.
004100 224-PROBAR-FORMA-MAXIMO-EXIT. EXIT.
004110*
004120 226-PROBAR-FORMA-RESPONS SECTION.
004130     IF WKS-LR-VP-CODIGO = 'R' AND WKS-LR-VP-IGUAL = '='
004140        AND WKS-LINEA-LONGITUD = 6
004150        AND WKS-LR-VP-VALOR(1:4) = 'half'
004160         SET WKS-LINEA-ES-RESPONS TO TRUE
004170         MOVE WKS-LR-VP-VALOR(1:4) TO WKS-VALOR-PARAMETRO
004180     END-IF
004190     IF WKS-LR-VP-CODIGO = 'R' AND WKS-LR-VP-IGUAL = '='
004200        AND WKS-LINEA-LONGITUD = 6
004210        AND WKS-LR-VP-VALOR(1:4) = 'full'
004220         SET WKS-LINEA-ES-RESPONS TO TRUE
004230         MOVE WKS-LR-VP-VALOR(1:4) TO WKS-VALOR-PARAMETRO
004240     END-IF.
004250 226-PROBAR-FORMA-RESPONS-EXIT. EXIT.
004260*
004270 228-PROBAR-FORMA-PICANTEZ SECTION.
004280     IF WKS-LR-VP-CODIGO = 'S' AND WKS-LR-VP-IGUAL = '='
004290        AND WKS-LINEA-LONGITUD = 6
004300        AND WKS-LR-VP-VALOR(1:4) = 'half'
004310         SET WKS-LINEA-ES-PICANTEZ TO TRUE
004320         MOVE WKS-LR-VP-VALOR(1:4) TO WKS-VALOR-PARAMETRO
004330     END-IF
004340     IF WKS-LR-VP-CODIGO = 'S' AND WKS-LR-VP-IGUAL = '='
004350        AND WKS-LINEA-LONGITUD = 7
004360        AND WKS-LR-VP-VALOR(1:5) = 'spicy'
004370         SET WKS-LINEA-ES-PICANTEZ TO TRUE
004380         MOVE WKS-LR-VP-VALOR(1:5) TO WKS-VALOR-PARAMETRO
004390     END-IF.
004400 228-PROBAR-FORMA-PICANTEZ-EXIT. EXIT.
004410*
004420******************************************************************
004430*    234 - PARTE LA LINEA EN CUATRO TOKENS SEPARADOS POR BLANCOS  *
004440******************************************************************
004450 234-TOKENIZAR-LINEA SECTION.
004460     MOVE SPACES TO WKS-TOKEN(1) WKS-TOKEN(2)
004470                    WKS-TOKEN(3) WKS-TOKEN(4) WKS-TOKEN-SOBRANTE
004480     MOVE ZEROS TO WKS-CONTADOR-TOKENS
004490     UNSTRING WKS-LINEA-RECORTADA(1:WKS-LINEA-LONGITUD)
004500         DELIMITED BY ALL SPACE
004510         INTO WKS-TOKEN(1) COUNT IN WKS-TOKEN-LONGITUD(1)
004520              WKS-TOKEN(2) COUNT IN WKS-TOKEN-LONGITUD(2)
004530              WKS-TOKEN(3) COUNT IN WKS-TOKEN-LONGITUD(3)
004540              WKS-TOKEN(4) COUNT IN WKS-TOKEN-LONGITUD(4)
004550              WKS-TOKEN-SOBRANTE
004560         TALLYING IN WKS-CONTADOR-TOKENS.
004570 234-TOKENIZAR-LINEA-EXIT. EXIT.
004580*
004590******************************************************************
004600*    230 - PRUEBA LA FORMA JUGADORES (CUATRO NOMBRES)             *
004610******************************************************************
004620 230-PROBAR-FORMA-JUGADORES SECTION.
004630     PERFORM 236-VALIDAR-CUATRO-NOMBRES
004640     IF WKS-CUATRO-SON-NOMBRES
004650         SET WKS-LINEA-ES-JUGADORES TO TRUE
004660     END-IF.
004670 230-PROBAR-FORMA-JUGADORES-EXIT. EXIT.
004680*
004690 236-VALIDAR-CUATRO-NOMBRES SECTION.
004700     SET WKS-CUATRO-SON-NOMBRES TO TRUE
004710     PERFORM 238-VALIDAR-UN-NOMBRE
004720         VARYING IDX-ASIENTO FROM 1 BY 1
004730         UNTIL IDX-ASIENTO > 4 OR WKS-NOMBRES-INVALIDOS.
004740 236-VALIDAR-CUATRO-NOMBRES-EXIT. EXIT.
004750*
004760 238-VALIDAR-UN-NOMBRE SECTION.
004770     MOVE ZEROS TO WKS-CONTADOR-ASTERISCOS
004780     MOVE ZEROS TO WKS-CONTADOR-NUMERALES
004790     INSPECT WKS-TOKEN(IDX-ASIENTO)
004800         TALLYING WKS-CONTADOR-ASTERISCOS FOR ALL '*'
004810     INSPECT WKS-TOKEN(IDX-ASIENTO)
004820         TALLYING WKS-CONTADOR-NUMERALES FOR ALL '#'
004830     IF WKS-TOKEN(IDX-ASIENTO)(1:1) IS CLASE-DIGITO
004840        OR WKS-TOKEN(IDX-ASIENTO)(1:1) = '-'
004850        OR WKS-CONTADOR-ASTERISCOS > 0
004860        OR WKS-CONTADOR-NUMERALES > 0
004870         SET WKS-NOMBRES-INVALIDOS TO TRUE
004880     END-IF.
004890 238-VALIDAR-UN-NOMBRE-EXIT. EXIT.
004900*
004910******************************************************************
004920*    232 - PRUEBA LA FORMA JUEGO (CUATRO CAMPOS FAAN/CULPA)       *
004930******************************************************************
004940 232-PROBAR-FORMA-JUEGO SECTION.
004950     PERFORM 239-VALIDAR-CUATRO-CAMPOS-JUEGO
004960     IF WKS-CUATRO-SON-JUEGO
004970         SET WKS-LINEA-ES-JUEGO TO TRUE
004980     END-IF.
004990 232-PROBAR-FORMA-JUEGO-EXIT. EXIT.
005000*
005010 239-VALIDAR-CUATRO-CAMPOS-JUEGO SECTION.
005020     SET WKS-CUATRO-SON-JUEGO TO TRUE
005030     PERFORM 241-VALIDAR-UN-CAMPO-JUEGO
005040         VARYING IDX-ASIENTO FROM 1 BY 1
005050         UNTIL IDX-ASIENTO > 4 OR WKS-CAMPOS-JUEGO-INVALIDOS.
005060 239-VALIDAR-CUATRO-CAMPOS-JUEGO-EXIT. EXIT.
005070*
005080 241-VALIDAR-UN-CAMPO-JUEGO SECTION.
005090     IF WKS-TOKEN-LONGITUD(IDX-ASIENTO) = 1
005100        AND (WKS-TOKEN(IDX-ASIENTO)(1:1) = '-'
005110         OR WKS-TOKEN(IDX-ASIENTO)(1:1) = 'd'
005120         OR WKS-TOKEN(IDX-ASIENTO)(1:1) = 'D'
005130         OR WKS-TOKEN(IDX-ASIENTO)(1:1) = 'S'
005140         OR WKS-TOKEN(IDX-ASIENTO)(1:1) = 'f')
005150         CONTINUE
005160     ELSE
005170         IF WKS-TOKEN-LONGITUD(IDX-ASIENTO) > 0
005180            AND WKS-TOKEN(IDX-ASIENTO)
005190                  (1:WKS-TOKEN-LONGITUD(IDX-ASIENTO)) IS CLASE-DIGITO
005200             CONTINUE
005210         ELSE
005220             SET WKS-CAMPOS-JUEGO-INVALIDOS TO TRUE
005230         END-IF
005240     END-IF.
005250 241-VALIDAR-UN-CAMPO-JUEGO-EXIT. EXIT.
005260*
005270******************************************************************
005280*    250 - FILTRA LA LINEA POR LA VENTANA DE FECHAS DEL REPORTE   *
005290******************************************************************
005300 250-FILTRAR-POR-VENTANA SECTION.
005310     MOVE 'N' TO WKS-FUERA-VENTANA-SW
005320     IF WKS-HAY-FECHA-DESDE
005330         IF (NOT WKS-HAY-FECHA-VIGENTE)
005340            OR WKS-FECHA-VIGENTE < WKS-FECHA-DESDE
005350             MOVE 'S' TO WKS-FUERA-VENTANA-SW
005360         END-IF
005370     END-IF
005380     IF WKS-HAY-FECHA-HASTA AND NOT WKS-LINEA-FUERA-DE-VENTANA
005390         IF (NOT WKS-HAY-FECHA-VIGENTE)
005400            OR WKS-FECHA-VIGENTE >= WKS-FECHA-HASTA
005410             MOVE 'S' TO WKS-FUERA-VENTANA-SW
005420         END-IF
005430     END-IF.
005440 250-FILTRAR-POR-VENTANA-EXIT. EXIT.
005450*
005460******************************************************************
005470*    290 - DESPACHA LA LINEA YA CLASIFICADA A SU RUTINA           *
005480******************************************************************
005490 290-DESPACHAR-LINEA-CLASIFICADA SECTION.
005500     EVALUATE TRUE
005510         WHEN WKS-LINEA-ES-BASE
005520             PERFORM 310-PROCESAR-LINEA-BASE
005530         WHEN WKS-LINEA-ES-MAXIMO
005540             PERFORM 320-PROCESAR-LINEA-MAXIMO
005550         WHEN WKS-LINEA-ES-RESPONS
005560             PERFORM 330-PROCESAR-LINEA-RESPONS
005570         WHEN WKS-LINEA-ES-PICANTEZ
005580             PERFORM 340-PROCESAR-LINEA-PICANTEZ
005590         WHEN WKS-LINEA-ES-JUGADORES
005600             PERFORM 350-PROCESAR-LINEA-JUGADORES
005610         WHEN WKS-LINEA-ES-JUEGO
005620             PERFORM 360-PROCESAR-LINEA-JUEGO
005630         WHEN WKS-LINEA-ES-COMENTARIO
005640             CONTINUE
005650         WHEN OTHER
005660             MOVE 'LINEA INVALIDA' TO WKS-MENSAJE-ERROR
005670             PERFORM 690-ABORTAR-CON-MENSAJE
005680     END-EVALUATE.
005690 290-DESPACHAR-LINEA-CLASIFICADA-EXIT. EXIT.
005700*
005710******************************************************************
005720*    300 - PROCESA LA LINEA FECHA                                 *
005730******************************************************************
005740 300-PROCESAR-LINEA-FECHA SECTION.
005750     IF WKS-HAY-FECHA-VIGENTE
005760        AND WKS-LINEA-RECORTADA(1:10) < WKS-FECHA-VIGENTE
005770         MOVE 'ORDEN CRONOLOGICO INCORRECTO' TO WKS-MENSAJE-ERROR
005780         PERFORM 690-ABORTAR-CON-MENSAJE
005790     ELSE
005800         MOVE WKS-LINEA-RECORTADA(1:10) TO WKS-FECHA-VIGENTE
005810         SET WKS-HAY-FECHA-VIGENTE TO TRUE
005820     END-IF.
005830 300-PROCESAR-LINEA-FECHA-EXIT. EXIT.
005840*
005850******************************************************************
005860*    310 - PROCESA LA LINEA BASE (CONVIERTE TEXTO A DECIMAL)      *
005870******************************************************************
005880 310-PROCESAR-LINEA-BASE SECTION.
005890     PERFORM 710-CONVERTIR-TEXTO-A-DECIMAL
005900     IF WKS-CN-ES-VALIDO
005910         COMPUTE WKS-BASE-VIGENTE =
005920             WKS-CN-PARTE-ENTERA-NUM + (WKS-CN-PARTE-DECIMAL-NUM / 10000)
005930     ELSE
005940         STRING 'NO SE PUDO CONVERTIR "' DELIMITED BY SIZE
005950                WKS-VALOR-PARAMETRO DELIMITED BY SIZE
005960                '" A DECIMAL' DELIMITED BY SIZE
005970                INTO WKS-MENSAJE-ERROR
005980         PERFORM 690-ABORTAR-CON-MENSAJE
005990     END-IF.
006000 310-PROCESAR-LINEA-BASE-EXIT. EXIT.
006010*
006020******************************************************************
006030*    320 - PROCESA LA LINEA MAXIMO                                *
006040******************************************************************
006050 320-PROCESAR-LINEA-MAXIMO SECTION.
006060     PERFORM 710-CONVERTIR-TEXTO-A-DECIMAL
006070     MOVE WKS-CN-PARTE-ENTERA-NUM TO WKS-MAXFAAN-VIGENTE.
006080 320-PROCESAR-LINEA-MAXIMO-EXIT. EXIT.
006090*
006100******************************************************************
006110*    330 - PROCESA LA LINEA RESPONSABILIDAD                       *
006120******************************************************************
006130 330-PROCESAR-LINEA-RESPONS SECTION.
006140     IF WKS-VALOR-PARAMETRO(1:4) = 'half'
006150         SET WKS-RESPONS-ES-HALF TO TRUE
006160     ELSE
006170         SET WKS-RESPONS-ES-FULL TO TRUE
006180     END-IF.
006190 330-PROCESAR-LINEA-RESPONS-EXIT. EXIT.
006200*
006210******************************************************************
006220*    340 - PROCESA LA LINEA PICANTEZ                               *
006230******************************************************************
006240 340-PROCESAR-LINEA-PICANTEZ SECTION.
006250     IF WKS-VALOR-PARAMETRO(1:4) = 'half'
006260         SET WKS-PICANTEZ-ES-HALF TO TRUE
006270     ELSE
006280         SET WKS-PICANTEZ-ES-SPICY TO TRUE
006290     END-IF.
006300 340-PROCESAR-LINEA-PICANTEZ-EXIT. EXIT.
006310*
006320******************************************************************
006330*    350 - PROCESA LA LINEA JUGADORES                             *
006340******************************************************************
006350 350-PROCESAR-LINEA-JUGADORES SECTION.
006360     PERFORM 351-BUSCAR-NOMBRE-DUPLICADO
006370     IF WKS-ABORTA-LA-CORRIDA
006380         GO TO 350-PROCESAR-LINEA-JUGADORES-EXIT
006390     END-IF
006400     PERFORM 354-BUSCAR-O-REGISTRAR-JUGADOR
006410         VARYING IDX-ASIENTO FROM 1 BY 1 UNTIL IDX-ASIENTO > 4
006420     MOVE WKS-TOKEN(1) TO WKS-ASIENTO-VIGENTE(1)
006430     MOVE WKS-TOKEN(2) TO WKS-ASIENTO-VIGENTE(2)
006440     MOVE WKS-TOKEN(3) TO WKS-ASIENTO-VIGENTE(3)
006450     MOVE WKS-TOKEN(4) TO WKS-ASIENTO-VIGENTE(4)
006460     SET WKS-HAY-JUGADORES-VIGENTES TO TRUE.
006470 350-PROCESAR-LINEA-JUGADORES-EXIT. EXIT.
006480*
006490 351-BUSCAR-NOMBRE-DUPLICADO SECTION.
006500     IF WKS-TOKEN(1) = WKS-TOKEN(2) OR WKS-TOKEN(1) = WKS-TOKEN(3)
006510        OR WKS-TOKEN(1) = WKS-TOKEN(4) OR WKS-TOKEN(2) = WKS-TOKEN(3)
006520        OR WKS-TOKEN(2) = WKS-TOKEN(4) OR WKS-TOKEN(3) = WKS-TOKEN(4)
006530         MOVE 'NOMBRES DE JUGADOR DUPLICADOS EN LA MESA'
006540                                     TO WKS-MENSAJE-ERROR
006550         PERFORM 690-ABORTAR-CON-MENSAJE
006560     END-IF.
006570 351-BUSCAR-NOMBRE-DUPLICADO-EXIT. EXIT.
006580*
006590 354-BUSCAR-O-REGISTRAR-JUGADOR SECTION.
006600     SET IDX-JUGADOR-TBL TO 1
006610     SEARCH WKS-JUGADOR-ENTRADA
006620         AT END
006630             PERFORM 356-AGREGAR-NUEVO-JUGADOR
006640         WHEN PLY-NOMBRE(IDX-JUGADOR-TBL) = WKS-TOKEN(IDX-ASIENTO)
006650             CONTINUE
006660     END-SEARCH.
006670 354-BUSCAR-O-REGISTRAR-JUGADOR-EXIT. EXIT.
006680*
006690 356-AGREGAR-NUEVO-JUGADOR SECTION.
006700     ADD 1 TO WKS-TOTAL-JUGADORES
006710     SET IDX-JUGADOR-TBL TO WKS-TOTAL-JUGADORES
006720     MOVE WKS-TOKEN(IDX-ASIENTO) TO PLY-NOMBRE(IDX-JUGADOR-TBL)
006730     MOVE ZEROS TO PLY-JUEGOS-JUGADOS(IDX-JUGADOR-TBL)
006740                   PLY-JUEGOS-GANADOS(IDX-JUGADOR-TBL)
006750                   PLY-JUEGOS-RESPONSABLE(IDX-JUGADOR-TBL)
006760                   PLY-ANOTACION-NETA(IDX-JUGADOR-TBL).
006770 356-AGREGAR-NUEVO-JUGADOR-EXIT. EXIT.
006780*
006790******************************************************************
006800*    360 - PROCESA LA LINEA JUEGO                                 *
006810******************************************************************
006820 360-PROCESAR-LINEA-JUEGO SECTION.
006830     IF NOT WKS-HAY-JUGADORES-VIGENTES
006840         MOVE 'JUEGO DECLARADO SIN ANTES DECLARAR JUGADORES'
006850                                     TO WKS-MENSAJE-ERROR
006860         PERFORM 690-ABORTAR-CON-MENSAJE
006870         GO TO 360-PROCESAR-LINEA-JUEGO-EXIT
006880     END-IF
006890     PERFORM 362-EXTRAER-GANADOR
006900     IF WKS-ABORTA-LA-CORRIDA
006910         GO TO 360-PROCESAR-LINEA-JUEGO-EXIT
006920     END-IF
006930     PERFORM 364-EXTRAER-RESPONSABLE
006940     IF WKS-ABORTA-LA-CORRIDA
006950         GO TO 360-PROCESAR-LINEA-JUEGO-EXIT
006960     END-IF
006970     PERFORM 366-VALIDAR-CRUCE-GANADOR-RESPONSABLE
006980     IF WKS-ABORTA-LA-CORRIDA
006990         GO TO 360-PROCESAR-LINEA-JUEGO-EXIT
007000     END-IF
007010     PERFORM 368-AGREGAR-REGISTRO-JUEGO.
007020 360-PROCESAR-LINEA-JUEGO-EXIT. EXIT.
007030*
007040******************************************************************
007050*    362 - EXTRAE EL GANADOR (CAMPO NUMERICO UNICO)               *
007060******************************************************************
007070 362-EXTRAER-GANADOR SECTION.
007080     MOVE ZEROS TO WKS-EX-INDICE-GANADOR WKS-EX-FAAN-GANADOR
007090                   WKS-EX-CONTADOR-GANADORES
007100     PERFORM 363-PROBAR-UN-CAMPO-COMO-FAAN
007110         VARYING IDX-ASIENTO FROM 1 BY 1 UNTIL IDX-ASIENTO > 4
007120     IF WKS-EX-CONTADOR-GANADORES > 1
007130         MOVE 'JUEGO DECLARADO CON MULTIPLES GANADORES'
007140                                     TO WKS-MENSAJE-ERROR
007150         PERFORM 690-ABORTAR-CON-MENSAJE
007160     ELSE
007170         IF WKS-EX-INDICE-GANADOR NOT = 0
007180            AND WKS-EX-FAAN-GANADOR > WKS-MAXFAAN-VIGENTE
007190             STRING 'JUEGO DECLARADO CON FAAN DEL GANADOR '
007200                      DELIMITED BY SIZE
007210                    'MAYOR AL MAXIMO PERMITIDO' DELIMITED BY SIZE
007220                    INTO WKS-MENSAJE-ERROR
007230             PERFORM 690-ABORTAR-CON-MENSAJE
007240         END-IF
007250     END-IF.
007260 362-EXTRAER-GANADOR-EXIT. EXIT.
007270*
007280 363-PROBAR-UN-CAMPO-COMO-FAAN SECTION.
007290     IF WKS-TOKEN-LONGITUD(IDX-ASIENTO) > 0
007300        AND WKS-TOKEN(IDX-ASIENTO)
007310              (1:WKS-TOKEN-LONGITUD(IDX-ASIENTO)) IS CLASE-DIGITO
007320         ADD 1 TO WKS-EX-CONTADOR-GANADORES
007330         MOVE IDX-ASIENTO TO WKS-EX-INDICE-GANADOR
007340         EVALUATE WKS-TOKEN-LONGITUD(IDX-ASIENTO)
007350             WHEN 1
007360                 MOVE WKS-TOKEN(IDX-ASIENTO)(1:1)
007370                                     TO WKS-CN-DIGITO-NUM
007380                 MOVE WKS-CN-DIGITO-NUM TO WKS-EX-FAAN-GANADOR
007390             WHEN 2
007400                 MOVE WKS-TOKEN(IDX-ASIENTO)(1:2)
007410                                     TO WKS-EX-FAAN-GANADOR
007420             WHEN OTHER
007430                 MOVE 99 TO WKS-EX-FAAN-GANADOR
007440         END-EVALUATE
007450     END-IF.
007460 363-PROBAR-UN-CAMPO-COMO-FAAN-EXIT. EXIT.
007470*
007480******************************************************************
007490*    364 - EXTRAE EL RESPONSABLE (CAMPO DE UNA LETRA DE CULPA)    *
007500******************************************************************
007510 364-EXTRAER-RESPONSABLE SECTION.
007520     MOVE ZEROS TO WKS-EX-INDICE-RESPONSABLE WKS-EX-CONTADOR-RESPONS
007530     MOVE SPACE TO WKS-EX-TIPO-RESPONSABLE
007540     PERFORM 365-PROBAR-UN-CAMPO-COMO-CULPA
007550         VARYING IDX-ASIENTO FROM 1 BY 1 UNTIL IDX-ASIENTO > 4
007560     IF WKS-EX-CONTADOR-RESPONS > 1
007570         MOVE 'JUEGO DECLARADO CON MULTIPLES RESPONSABLES'
007580                                     TO WKS-MENSAJE-ERROR
007590         PERFORM 690-ABORTAR-CON-MENSAJE
007600     END-IF.
007610 364-EXTRAER-RESPONSABLE-EXIT. EXIT.
007620*
007630 365-PROBAR-UN-CAMPO-COMO-CULPA SECTION.
007640     IF WKS-TOKEN-LONGITUD(IDX-ASIENTO) = 1
007650        AND WKS-TOKEN(IDX-ASIENTO)(1:1) NOT = '-'
007660        AND (WKS-TOKEN(IDX-ASIENTO)(1:1) = 'd'
007670         OR WKS-TOKEN(IDX-ASIENTO)(1:1) = 'D'
007680         OR WKS-TOKEN(IDX-ASIENTO)(1:1) = 'S'
007690         OR WKS-TOKEN(IDX-ASIENTO)(1:1) = 'f')
007700         ADD 1 TO WKS-EX-CONTADOR-RESPONS
007710         MOVE IDX-ASIENTO TO WKS-EX-INDICE-RESPONSABLE
007720         MOVE WKS-TOKEN(IDX-ASIENTO)(1:1) TO WKS-EX-TIPO-RESPONSABLE
007730     END-IF.
007740 365-PROBAR-UN-CAMPO-COMO-CULPA-EXIT. EXIT.
007750*
007760******************************************************************
007770*    366 - CRUZA GANADOR/RESPONSABLE CONTRA LA RESPONSABILIDAD    *
007780******************************************************************
007790 366-VALIDAR-CRUCE-GANADOR-RESPONSABLE SECTION.
007800     IF WKS-EX-INDICE-GANADOR = 0
007810         IF WKS-EX-TIPO-RESPONSABLE NOT = SPACE
007820            AND WKS-EX-TIPO-RESPONSABLE NOT = 'f'
007830             STRING 'JUEGO SIN GANADOR CON RESPONSABLE QUE NO ES '
007840                      DELIMITED BY SIZE
007850                    'HU FALSO' DELIMITED BY SIZE
007860                    INTO WKS-MENSAJE-ERROR
007870             PERFORM 690-ABORTAR-CON-MENSAJE
007880         END-IF
007890     ELSE
007900         IF WKS-EX-TIPO-RESPONSABLE = 'f'
007910             MOVE 'JUEGO CON GANADOR Y RESPONSABLE DE HU FALSO'
007920                                     TO WKS-MENSAJE-ERROR
007930             PERFORM 690-ABORTAR-CON-MENSAJE
007940         END-IF
007950     END-IF
007960     IF NOT WKS-ABORTA-LA-CORRIDA
007970        AND WKS-RESPONS-ES-FULL
007980        AND WKS-EX-TIPO-RESPONSABLE = 'D'
007990         STRING 'LA GARANTIA DE DESCARTE ES REDUNDANTE BAJO '
008000                  DELIMITED BY SIZE
008010                'RESPONSABILIDAD TOTAL' DELIMITED BY SIZE
008020                INTO WKS-MENSAJE-ERROR
008030         PERFORM 690-ABORTAR-CON-MENSAJE
008040     END-IF.
008050 366-VALIDAR-CRUCE-GANADOR-RESPONSABLE-EXIT. EXIT.
008060*
008070******************************************************************
008080*    368 - AGREGA EL REGISTRO DE JUEGO A LA TABLA EN MEMORIA      *
008090******************************************************************
008100 368-AGREGAR-REGISTRO-JUEGO SECTION.
008110     ADD 1 TO WKS-TOTAL-JUEGOS
008120     SET IDX-JUEGO-TBL TO WKS-TOTAL-JUEGOS
008130     MOVE WKS-FECHA-VIGENTE      TO JG-FECHA(IDX-JUEGO-TBL)
008140     MOVE WKS-BASE-VIGENTE       TO JG-BASE(IDX-JUEGO-TBL)
008150     MOVE WKS-MAXFAAN-VIGENTE    TO JG-MAXIMO-FAAN(IDX-JUEGO-TBL)
008160     MOVE WKS-RESPONS-VIGENTE    TO JG-RESPONSABILIDAD(IDX-JUEGO-TBL)
008170     MOVE WKS-PICANTEZ-VIGENTE   TO JG-PICANTEZ(IDX-JUEGO-TBL)
008180     MOVE WKS-ASIENTO-VIGENTE(1) TO JG-NOMBRE-ASIENTO(IDX-JUEGO-TBL,1)
008190     MOVE WKS-ASIENTO-VIGENTE(2) TO JG-NOMBRE-ASIENTO(IDX-JUEGO-TBL,2)
008200     MOVE WKS-ASIENTO-VIGENTE(3) TO JG-NOMBRE-ASIENTO(IDX-JUEGO-TBL,3)
008210     MOVE WKS-ASIENTO-VIGENTE(4) TO JG-NOMBRE-ASIENTO(IDX-JUEGO-TBL,4)
008220     MOVE WKS-EX-INDICE-GANADOR  TO JG-INDICE-GANADOR(IDX-JUEGO-TBL)
008230     MOVE WKS-EX-FAAN-GANADOR    TO JG-FAAN-GANADOR(IDX-JUEGO-TBL)
008240     MOVE WKS-EX-INDICE-RESPONSABLE
008250                            TO JG-INDICE-RESPONSABLE(IDX-JUEGO-TBL)
008260     MOVE WKS-EX-TIPO-RESPONSABLE
008270                            TO JG-TIPO-RESPONSABLE(IDX-JUEGO-TBL).
008280 368-AGREGAR-REGISTRO-JUEGO-EXIT. EXIT.
008290*
008300******************************************************************
008310*    400 - MOTOR DE ANOTACION: LIQUIDA TODOS LOS JUEGOS           *
008320******************************************************************
008330 400-CALCULAR-ESTADISTICAS SECTION.
008340     PERFORM 410-LIQUIDAR-UN-JUEGO
008350         VARYING IDX-JUEGO FROM 1 BY 1 UNTIL IDX-JUEGO > WKS-TOTAL-JUEGOS
008360     PERFORM 450-CONSTRUIR-FILA-AGREGADA
008370     PERFORM 460-CALCULAR-PROMEDIOS-UN-JUGADOR
008380         VARYING IDX-JUGADOR FROM 1 BY 1
008390         UNTIL IDX-JUGADOR > WKS-TOTAL-JUGADORES.
008400 400-CALCULAR-ESTADISTICAS-EXIT. EXIT.
008410*
008420 410-LIQUIDAR-UN-JUEGO SECTION.
008430     SET IDX-JUEGO-TBL TO IDX-JUEGO
008440     PERFORM 420-CALCULAR-PORCION
008450     PERFORM 430-CALCULAR-NETOS-DEL-JUEGO
008460     PERFORM 444-ACUMULAR-ASIENTOS-DEL-JUEGO.
008470 410-LIQUIDAR-UN-JUEGO-EXIT. EXIT.
008480*
008490******************************************************************
008500*    420 - CALCULA LA PORCION (BASE * MULTIPLICADOR DE FAAN)      *
008510******************************************************************
008520 420-CALCULAR-PORCION SECTION.
008530     IF JG-NO-HAY-GANADOR(IDX-JUEGO-TBL)
008540        AND JG-SIN-RESPONSABLE(IDX-JUEGO-TBL)
008550         MOVE ZEROS TO WKS-MA-PORCION
008560     ELSE
008570         IF JG-NO-HAY-GANADOR(IDX-JUEGO-TBL)
008580             MOVE JG-MAXIMO-FAAN(IDX-JUEGO-TBL) TO WKS-MA-FAAN
008590         ELSE
008600             MOVE JG-FAAN-GANADOR(IDX-JUEGO-TBL) TO WKS-MA-FAAN
008610         END-IF
008620         PERFORM 424-CALCULAR-MULTIPLICADOR
008630         COMPUTE WKS-MA-PORCION =
008640             JG-BASE(IDX-JUEGO-TBL) * WKS-MA-MULTIPLICADOR
008650     END-IF.
008660 420-CALCULAR-PORCION-EXIT. EXIT.
008670*
008680 424-CALCULAR-MULTIPLICADOR SECTION.
008690     MOVE 1 TO WKS-MA-MULTIPLICADOR
008700     IF JG-PICANTEZ-SPICY(IDX-JUEGO-TBL)
008710         MOVE WKS-MA-FAAN TO WKS-MA-POTENCIA
008720     ELSE
008730         IF WKS-MA-FAAN <= 4
008740             MOVE WKS-MA-FAAN TO WKS-MA-POTENCIA
008750         ELSE
008760             COMPUTE WKS-MA-RESIDUO-FAAN = WKS-MA-FAAN - 4
008770             COMPUTE WKS-MA-POTENCIA =
008780                 4 + (WKS-MA-RESIDUO-FAAN / 2)
008790         END-IF
008800     END-IF
008810     PERFORM 426-DUPLICAR-MULTIPLICADOR
008820         VARYING WKS-MA-CONTADOR-DOBLE FROM 1 BY 1
008830         UNTIL WKS-MA-CONTADOR-DOBLE > WKS-MA-POTENCIA
008840     IF (NOT JG-PICANTEZ-SPICY(IDX-JUEGO-TBL))
008850        AND WKS-MA-FAAN > 4
008860         DIVIDE WKS-MA-FAAN BY 2 GIVING WKS-MA-COCIENTE-DESCARTE
008870             REMAINDER WKS-MA-RESIDUO-PARIDAD
008880         IF WKS-MA-RESIDUO-PARIDAD NOT = 0
008890             PERFORM 428-CORREGIR-FAAN-NON
008900         END-IF
008910     END-IF.
008920 424-CALCULAR-MULTIPLICADOR-EXIT. EXIT.
008930*
008940 426-DUPLICAR-MULTIPLICADOR SECTION.
008950     MULTIPLY 2 BY WKS-MA-MULTIPLICADOR.
008960 426-DUPLICAR-MULTIPLICADOR-EXIT. EXIT.
008970*
008980 428-CORREGIR-FAAN-NON SECTION.
008990     MULTIPLY WKS-MA-MULTIPLICADOR BY 3 GIVING WKS-MA-MULTIPLICADOR
009000     DIVIDE WKS-MA-MULTIPLICADOR BY 2 GIVING WKS-MA-MULTIPLICADOR.
009010 428-CORREGIR-FAAN-NON-EXIT. EXIT.
009020*
009030******************************************************************
009040*    430 - CALCULA LA ANOTACION NETA DE LOS CUATRO ASIENTOS       *
009050******************************************************************
009060 430-CALCULAR-NETOS-DEL-JUEGO SECTION.
009070     MOVE ZEROS TO JG-ANOTACION-NETA(IDX-JUEGO-TBL,1)
009080                   JG-ANOTACION-NETA(IDX-JUEGO-TBL,2)
009090                   JG-ANOTACION-NETA(IDX-JUEGO-TBL,3)
009100                   JG-ANOTACION-NETA(IDX-JUEGO-TBL,4)
009110     EVALUATE TRUE
009120         WHEN JG-NO-HAY-GANADOR(IDX-JUEGO-TBL)
009130              AND JG-SIN-RESPONSABLE(IDX-JUEGO-TBL)
009140             CONTINUE
009150         WHEN JG-NO-HAY-GANADOR(IDX-JUEGO-TBL)
009160              AND JG-RESP-FALSO-HU(IDX-JUEGO-TBL)
009170             PERFORM 432-NETOS-FALSO-HU
009180         WHEN (NOT JG-NO-HAY-GANADOR(IDX-JUEGO-TBL))
009190              AND JG-SIN-RESPONSABLE(IDX-JUEGO-TBL)
009200             PERFORM 434-NETOS-AUTOROBO
009210         WHEN (NOT JG-NO-HAY-GANADOR(IDX-JUEGO-TBL))
009220              AND JG-RESP-DESCARTE(IDX-JUEGO-TBL)
009230              AND JG-RESP-HALF(IDX-JUEGO-TBL)
009240             PERFORM 436-NETOS-DESCARTE-MEDIO
009250         WHEN (NOT JG-NO-HAY-GANADOR(IDX-JUEGO-TBL))
009260              AND JG-RESP-DESCARTE(IDX-JUEGO-TBL)
009270              AND JG-RESP-FULL(IDX-JUEGO-TBL)
009280             PERFORM 438-NETOS-DESCARTE-TOTAL
009290         WHEN (NOT JG-NO-HAY-GANADOR(IDX-JUEGO-TBL))
009300              AND JG-RESP-DESCARTE-GARANTIA(IDX-JUEGO-TBL)
009310             PERFORM 438-NETOS-DESCARTE-TOTAL
009320         WHEN (NOT JG-NO-HAY-GANADOR(IDX-JUEGO-TBL))
009330              AND JG-RESP-AUTOROBO-GARANTIA(IDX-JUEGO-TBL)
009340             PERFORM 439-NETOS-AUTOROBO-GARANTIA
009350     END-EVALUATE.
009360 430-CALCULAR-NETOS-DEL-JUEGO-EXIT. EXIT.
009370*
009380 432-NETOS-FALSO-HU SECTION.
009390     MOVE ZERO TO WKS-MA-FACTOR-GAN-NUM
009400     MOVE +1   TO WKS-MA-FACTOR-GAN-DEN
009410     MOVE -9   TO WKS-MA-FACTOR-BLM-NUM
009420     MOVE +1   TO WKS-MA-FACTOR-BLM-DEN
009430     MOVE +3   TO WKS-MA-FACTOR-OTR-NUM
009440     MOVE +1   TO WKS-MA-FACTOR-OTR-DEN
009450     PERFORM 440-APLICAR-FACTORES-A-ASIENTOS.
009460 432-NETOS-FALSO-HU-EXIT. EXIT.
009470*
009480 434-NETOS-AUTOROBO SECTION.
009490     MOVE +3 TO WKS-MA-FACTOR-GAN-NUM
009500     MOVE +1 TO WKS-MA-FACTOR-GAN-DEN
009510     MOVE ZERO TO WKS-MA-FACTOR-BLM-NUM
009520     MOVE +1 TO WKS-MA-FACTOR-BLM-DEN
009530     MOVE -1 TO WKS-MA-FACTOR-OTR-NUM
009540     MOVE +1 TO WKS-MA-FACTOR-OTR-DEN
009550     PERFORM 440-APLICAR-FACTORES-A-ASIENTOS.
009560 434-NETOS-AUTOROBO-EXIT. EXIT.
009570*
009580 436-NETOS-DESCARTE-MEDIO SECTION.
009590     MOVE +2 TO WKS-MA-FACTOR-GAN-NUM
009600     MOVE +1 TO WKS-MA-FACTOR-GAN-DEN
009610     MOVE -1 TO WKS-MA-FACTOR-BLM-NUM
009620     MOVE +1 TO WKS-MA-FACTOR-BLM-DEN
009630     MOVE -1 TO WKS-MA-FACTOR-OTR-NUM
009640     MOVE +2 TO WKS-MA-FACTOR-OTR-DEN
009650     PERFORM 440-APLICAR-FACTORES-A-ASIENTOS.
009660 436-NETOS-DESCARTE-MEDIO-EXIT. EXIT.
009670*
009680 438-NETOS-DESCARTE-TOTAL SECTION.
009690     MOVE +2 TO WKS-MA-FACTOR-GAN-NUM
009700     MOVE +1 TO WKS-MA-FACTOR-GAN-DEN
009710     MOVE -2 TO WKS-MA-FACTOR-BLM-NUM
009720     MOVE +1 TO WKS-MA-FACTOR-BLM-DEN
009730     MOVE ZERO TO WKS-MA-FACTOR-OTR-NUM
009740     MOVE +1 TO WKS-MA-FACTOR-OTR-DEN
009750     PERFORM 440-APLICAR-FACTORES-A-ASIENTOS.
009760 438-NETOS-DESCARTE-TOTAL-EXIT. EXIT.
009770*
009780 439-NETOS-AUTOROBO-GARANTIA SECTION.
009790     MOVE +3 TO WKS-MA-FACTOR-GAN-NUM
009800     MOVE +1 TO WKS-MA-FACTOR-GAN-DEN
009810     MOVE -3 TO WKS-MA-FACTOR-BLM-NUM
009820     MOVE +1 TO WKS-MA-FACTOR-BLM-DEN
009830     MOVE ZERO TO WKS-MA-FACTOR-OTR-NUM
009840     MOVE +1 TO WKS-MA-FACTOR-OTR-DEN
009850     PERFORM 440-APLICAR-FACTORES-A-ASIENTOS.
009860 439-NETOS-AUTOROBO-GARANTIA-EXIT. EXIT.
009870*
009880 440-APLICAR-FACTORES-A-ASIENTOS SECTION.
009890     PERFORM 442-ASIGNAR-UN-ASIENTO
009900         VARYING IDX-ASIENTO FROM 1 BY 1 UNTIL IDX-ASIENTO > 4.
009910 440-APLICAR-FACTORES-A-ASIENTOS-EXIT. EXIT.
009920*
009930 442-ASIGNAR-UN-ASIENTO SECTION.
009940     EVALUATE TRUE
009950         WHEN JG-INDICE-GANADOR(IDX-JUEGO-TBL) NOT = 0
009960              AND IDX-ASIENTO = JG-INDICE-GANADOR(IDX-JUEGO-TBL)
009970             COMPUTE JG-ANOTACION-NETA(IDX-JUEGO-TBL, IDX-ASIENTO) =
009980                 (WKS-MA-PORCION * WKS-MA-FACTOR-GAN-NUM)
009990                                     / WKS-MA-FACTOR-GAN-DEN
010000         WHEN JG-INDICE-RESPONSABLE(IDX-JUEGO-TBL) NOT = 0
010010              AND IDX-ASIENTO = JG-INDICE-RESPONSABLE(IDX-JUEGO-TBL)
010020             COMPUTE JG-ANOTACION-NETA(IDX-JUEGO-TBL, IDX-ASIENTO) =
010030                 (WKS-MA-PORCION * WKS-MA-FACTOR-BLM-NUM)
010040                                     / WKS-MA-FACTOR-BLM-DEN
010050         WHEN OTHER
010060             COMPUTE JG-ANOTACION-NETA(IDX-JUEGO-TBL, IDX-ASIENTO) =
010070                 (WKS-MA-PORCION * WKS-MA-FACTOR-OTR-NUM)
010080                                     / WKS-MA-FACTOR-OTR-DEN
010090     END-EVALUATE.
010100 442-ASIGNAR-UN-ASIENTO-EXIT. EXIT.
010110*
010120******************************************************************
010130*    444 - ACUMULA LOS CUATRO ASIENTOS DEL JUEGO EN LA TABLA DE   *
010140*          JUGADORES                                             *
010150******************************************************************
010160 444-ACUMULAR-ASIENTOS-DEL-JUEGO SECTION.
010170     PERFORM 446-ACUMULAR-UN-ASIENTO
010180         VARYING IDX-ASIENTO FROM 1 BY 1 UNTIL IDX-ASIENTO > 4.
010190 444-ACUMULAR-ASIENTOS-DEL-JUEGO-EXIT. EXIT.
010200*
010210 446-ACUMULAR-UN-ASIENTO SECTION.
010220     SET IDX-JUGADOR-TBL TO 1
010230     SEARCH WKS-JUGADOR-ENTRADA
010240         AT END
010250             MOVE 'JUGADOR DEL JUEGO NO ENCONTRADO EN EL ROSTER'
010260                                     TO WKS-MENSAJE-ERROR
010270             PERFORM 690-ABORTAR-CON-MENSAJE
010280         WHEN PLY-NOMBRE(IDX-JUGADOR-TBL) =
010290              JG-NOMBRE-ASIENTO(IDX-JUEGO-TBL, IDX-ASIENTO)
010300             ADD 1 TO PLY-JUEGOS-JUGADOS(IDX-JUGADOR-TBL)
010310             IF IDX-ASIENTO = JG-INDICE-GANADOR(IDX-JUEGO-TBL)
010320                AND JG-INDICE-GANADOR(IDX-JUEGO-TBL) NOT = 0
010330                 ADD 1 TO PLY-JUEGOS-GANADOS(IDX-JUGADOR-TBL)
010340             END-IF
010350             IF IDX-ASIENTO = JG-INDICE-RESPONSABLE(IDX-JUEGO-TBL)
010360                AND JG-INDICE-RESPONSABLE(IDX-JUEGO-TBL) NOT = 0
010370                 ADD 1 TO PLY-JUEGOS-RESPONSABLE(IDX-JUGADOR-TBL)
010380             END-IF
010390             ADD JG-ANOTACION-NETA(IDX-JUEGO-TBL, IDX-ASIENTO)
010400                 TO PLY-ANOTACION-NETA(IDX-JUGADOR-TBL)
010410     END-SEARCH.
010420 446-ACUMULAR-UN-ASIENTO-EXIT. EXIT.
010430*
010440******************************************************************
010450*    450 - CONSTRUYE LA FILA AGREGADA "*" (TODOS LOS JUGADORES)   *
010460******************************************************************
010470 450-CONSTRUIR-FILA-AGREGADA SECTION.
010480     ADD 1 TO WKS-TOTAL-JUGADORES
010490     SET IDX-JUGADOR-TBL TO WKS-TOTAL-JUGADORES
010500     MOVE '*' TO PLY-NOMBRE(IDX-JUGADOR-TBL)
010510     MOVE ZEROS TO PLY-JUEGOS-JUGADOS(IDX-JUGADOR-TBL)
010520                   PLY-JUEGOS-GANADOS(IDX-JUGADOR-TBL)
010530                   PLY-JUEGOS-RESPONSABLE(IDX-JUGADOR-TBL)
010540                   PLY-ANOTACION-NETA(IDX-JUGADOR-TBL)
010550     PERFORM 452-SUMAR-UN-JUGADOR-AL-AGREGADO
010560         VARYING IDX-JUGADOR FROM 1 BY 1
010570         UNTIL IDX-JUGADOR > WKS-TOTAL-JUGADORES - 1.
010580 450-CONSTRUIR-FILA-AGREGADA-EXIT. EXIT.
010590*
010600 452-SUMAR-UN-JUGADOR-AL-AGREGADO SECTION.
010610     ADD PLY-JUEGOS-JUGADOS(IDX-JUGADOR)
010620                           TO PLY-JUEGOS-JUGADOS(IDX-JUGADOR-TBL)
010630     ADD PLY-JUEGOS-GANADOS(IDX-JUGADOR)
010640                           TO PLY-JUEGOS-GANADOS(IDX-JUGADOR-TBL)
010650     ADD PLY-JUEGOS-RESPONSABLE(IDX-JUGADOR)
010660                           TO PLY-JUEGOS-RESPONSABLE(IDX-JUGADOR-TBL)
010670     ADD PLY-ANOTACION-NETA(IDX-JUGADOR)
010680                           TO PLY-ANOTACION-NETA(IDX-JUGADOR-TBL).
010690 452-SUMAR-UN-JUGADOR-AL-AGREGADO-EXIT. EXIT.
010700*
010710******************************************************************
010720*    460 - CALCULA LOS TRES PROMEDIOS DERIVADOS DE UN JUGADOR     *
010730******************************************************************
010740 460-CALCULAR-PROMEDIOS-UN-JUGADOR SECTION.
010750     SET IDX-JUGADOR-TBL TO IDX-JUGADOR
010760     IF PLY-JUEGOS-JUGADOS(IDX-JUGADOR-TBL) = 0
010770         SET PLY-GANADOS-INDEFINIDO(IDX-JUGADOR-TBL) TO TRUE
010780         SET PLY-RESPONS-INDEFINIDO(IDX-JUGADOR-TBL) TO TRUE
010790         SET PLY-NETA-INDEFINIDA(IDX-JUGADOR-TBL) TO TRUE
010800         MOVE ZEROS TO PLY-FRACCION-GANADOS(IDX-JUGADOR-TBL)
010810                       PLY-FRACCION-RESPONS(IDX-JUGADOR-TBL)
010820                       PLY-NETA-POR-JUEGO(IDX-JUGADOR-TBL)
010830     ELSE
010840         MOVE SPACE TO PLY-FRACCION-GANADOS-SW(IDX-JUGADOR-TBL)
010850                       PLY-FRACCION-RESPONS-SW(IDX-JUGADOR-TBL)
010860                       PLY-NETA-POR-JUEGO-SW(IDX-JUGADOR-TBL)
010870         COMPUTE PLY-FRACCION-GANADOS(IDX-JUGADOR-TBL) ROUNDED =
010880             PLY-JUEGOS-GANADOS(IDX-JUGADOR-TBL)
010890                               / PLY-JUEGOS-JUGADOS(IDX-JUGADOR-TBL)
010900         COMPUTE PLY-FRACCION-RESPONS(IDX-JUGADOR-TBL) ROUNDED =
010910             PLY-JUEGOS-RESPONSABLE(IDX-JUGADOR-TBL)
010920                               / PLY-JUEGOS-JUGADOS(IDX-JUGADOR-TBL)
010930         COMPUTE PLY-NETA-POR-JUEGO(IDX-JUGADOR-TBL) ROUNDED =
010940             PLY-ANOTACION-NETA(IDX-JUGADOR-TBL)
010950                               / PLY-JUEGOS-JUGADOS(IDX-JUGADOR-TBL)
010960     END-IF.
010970 460-CALCULAR-PROMEDIOS-UN-JUGADOR-EXIT. EXIT.
010980*
010990******************************************************************
011000*    500 - ORDENA LA TABLA DE JUGADORES Y ESCRIBE EL REPORTE TSV  *
011010******************************************************************
011020 500-ORDENAR-Y-ESCRIBIR-REPORTE SECTION.
011030     SORT SORTWK1
011040         ASCENDING KEY SK-ES-FILA-AGREGADA
011050         ASCENDING KEY SK-PROMEDIO-INDEFINIDO
011060         ASCENDING KEY SK-NETA-POR-JUEGO-INVERTIDA
011070         ASCENDING KEY SK-NOMBRE
011080         INPUT PROCEDURE IS 510-CARGAR-SORT-WORK
011090         OUTPUT PROCEDURE IS 520-ESCRIBIR-FILAS-REPORTE.
011100 500-ORDENAR-Y-ESCRIBIR-REPORTE-EXIT. EXIT.
011110*
011120 510-CARGAR-SORT-WORK SECTION.
011130     PERFORM 512-CARGAR-UN-JUGADOR
011140         VARYING IDX-JUGADOR FROM 1 BY 1
011150         UNTIL IDX-JUGADOR > WKS-TOTAL-JUGADORES.
011160 510-CARGAR-SORT-WORK-EXIT. EXIT.
011170*
011180 512-CARGAR-UN-JUGADOR SECTION.
011190     SET IDX-JUGADOR-TBL TO IDX-JUGADOR
011200     IF PLY-ES-FILA-AGREGADA(IDX-JUGADOR-TBL)
011210         MOVE 1 TO SK-ES-FILA-AGREGADA
011220     ELSE
011230         MOVE 0 TO SK-ES-FILA-AGREGADA
011240     END-IF
011250     IF PLY-NETA-INDEFINIDA(IDX-JUGADOR-TBL)
011260         MOVE 1 TO SK-PROMEDIO-INDEFINIDO
011270         MOVE ZEROS TO SK-NETA-POR-JUEGO-INVERTIDA
011280     ELSE
011290         MOVE 0 TO SK-PROMEDIO-INDEFINIDO
011300         COMPUTE SK-NETA-POR-JUEGO-INVERTIDA =
011310             PLY-NETA-POR-JUEGO(IDX-JUGADOR-TBL) * -1
011320     END-IF
011330     MOVE PLY-NOMBRE(IDX-JUGADOR-TBL)           TO SK-NOMBRE
011340     MOVE PLY-JUEGOS-JUGADOS(IDX-JUGADOR-TBL)    TO SK-GAME-COUNT
011350     MOVE PLY-JUEGOS-GANADOS(IDX-JUGADOR-TBL)    TO SK-WIN-COUNT
011360     MOVE PLY-FRACCION-GANADOS(IDX-JUGADOR-TBL)  TO SK-WIN-FRACCION
011370     MOVE PLY-FRACCION-GANADOS-SW(IDX-JUGADOR-TBL)
011380                                         TO SK-WIN-FRACCION-SW
011390     MOVE PLY-JUEGOS-RESPONSABLE(IDX-JUGADOR-TBL) TO SK-BLAME-COUNT
011400     MOVE PLY-FRACCION-RESPONS(IDX-JUGADOR-TBL)  TO SK-BLAME-FRACCION
011410     MOVE PLY-FRACCION-RESPONS-SW(IDX-JUGADOR-TBL)
011420                                         TO SK-BLAME-FRACCION-SW
011430     MOVE PLY-ANOTACION-NETA(IDX-JUGADOR-TBL)    TO SK-NET-SCORE
011440     MOVE PLY-NETA-POR-JUEGO(IDX-JUGADOR-TBL)    TO SK-NETA-POR-JUEGO
011450     MOVE PLY-NETA-POR-JUEGO-SW(IDX-JUGADOR-TBL) TO SK-NETA-POR-JUEGO-SW
011460     RELEASE WKS-REG-ORDEN.
011470 512-CARGAR-UN-JUGADOR-EXIT. EXIT.
011480*
011490******************************************************************
011500*    520 - ESCRIBE EL ENCABEZADO Y LAS FILAS DEL REPORTE TSV      *
011510******************************************************************
011520 520-ESCRIBIR-FILAS-REPORTE SECTION.
011530     PERFORM 521-ESCRIBIR-ENCABEZADO
011540     MOVE 'N' TO WKS-FIN-SORT-SW
011550     PERFORM 522-ESCRIBIR-UNA-FILA UNTIL WKS-FIN-DEL-SORT.
011560 520-ESCRIBIR-FILAS-REPORTE-EXIT. EXIT.
011570*
011580 521-ESCRIBIR-ENCABEZADO SECTION.
011590     MOVE SPACES TO RPT-LINEA-SALIDA
011600     STRING 'name'               DELIMITED BY SIZE
011610            WKS-TABULADOR        DELIMITED BY SIZE
011620            'game_count'         DELIMITED BY SIZE
011630            WKS-TABULADOR        DELIMITED BY SIZE
011640            'win_count'          DELIMITED BY SIZE
011650            WKS-TABULADOR        DELIMITED BY SIZE
011660            'win_fraction'       DELIMITED BY SIZE
011670            WKS-TABULADOR        DELIMITED BY SIZE
011680            'blame_count'        DELIMITED BY SIZE
011690            WKS-TABULADOR        DELIMITED BY SIZE
011700            'blame_fraction'     DELIMITED BY SIZE
011710            WKS-TABULADOR        DELIMITED BY SIZE
011720            'net_score'          DELIMITED BY SIZE
011730            WKS-TABULADOR        DELIMITED BY SIZE
011740            'net_score_per_game' DELIMITED BY SIZE
011750            INTO RPT-LINEA-SALIDA
011760     WRITE RPT-LINEA-SALIDA
011770     ADD 1 TO WKS-LINEAS-REPORTOUT.
011780 521-ESCRIBIR-ENCABEZADO-EXIT. EXIT.
011790*
011800 522-ESCRIBIR-UNA-FILA SECTION.
011810     RETURN SORTWK1
011820         AT END
011830             SET WKS-FIN-DEL-SORT TO TRUE
011840     END-RETURN
011850     IF NOT WKS-FIN-DEL-SORT
011860         PERFORM 528-FORMATEAR-LOS-CONTADORES
011870         PERFORM 530-FORMATEAR-LAS-CUATRO-COLUMNAS
011880         MOVE SPACES TO RPT-LINEA-SALIDA
011890         STRING SK-NOMBRE               DELIMITED BY SPACE
011900                WKS-TABULADOR            DELIMITED BY SIZE
011910                WKS-FMT-COL-GAME-COUNT   DELIMITED BY SPACE
011920                WKS-TABULADOR            DELIMITED BY SIZE
011930                WKS-FMT-COL-WIN-COUNT    DELIMITED BY SPACE
011940                WKS-TABULADOR            DELIMITED BY SIZE
011950                WKS-FMT-COL-WIN-FRACCION DELIMITED BY SPACE
011960                WKS-TABULADOR            DELIMITED BY SIZE
011970                WKS-FMT-COL-BLAME-COUNT  DELIMITED BY SPACE
011980                WKS-TABULADOR            DELIMITED BY SIZE
011990                WKS-FMT-COL-BLAME-FRACCION DELIMITED BY SPACE
012000                WKS-TABULADOR            DELIMITED BY SIZE
012010                WKS-FMT-COL-NET-SCORE    DELIMITED BY SPACE
012020                WKS-TABULADOR            DELIMITED BY SIZE
012030                WKS-FMT-COL-NETA-POR-JUEGO DELIMITED BY SPACE
012040                INTO RPT-LINEA-SALIDA
012050         WRITE RPT-LINEA-SALIDA
012060         ADD 1 TO WKS-LINEAS-REPORTOUT
012070     END-IF.
012080 522-ESCRIBIR-UNA-FILA-EXIT. EXIT.
012090*
012100******************************************************************
012110*    528 - FORMATEA LOS TRES CONTADORES DE LA FILA (SIN CEROS     *
012120*          DE SUPRESION - EL COMITE LOS QUIERE COMO ENTEROS)      *
012130******************************************************************
012140 528-FORMATEAR-LOS-CONTADORES SECTION.
012150     MOVE SK-GAME-COUNT TO WKS-FMT-CONTADOR-EDIT
012160     PERFORM 531-RECORTAR-UN-CONTADOR
012170     MOVE WKS-FMT-CONTADOR-EDIT(WKS-FMT-CONTADOR-POS:
012180                                 WKS-FMT-CONTADOR-LEN)
012190                                     TO WKS-FMT-COL-GAME-COUNT
012200     MOVE SK-WIN-COUNT TO WKS-FMT-CONTADOR-EDIT
012210     PERFORM 531-RECORTAR-UN-CONTADOR
012220     MOVE WKS-FMT-CONTADOR-EDIT(WKS-FMT-CONTADOR-POS:
012230                                 WKS-FMT-CONTADOR-LEN)
012240                                     TO WKS-FMT-COL-WIN-COUNT
012250     MOVE SK-BLAME-COUNT TO WKS-FMT-CONTADOR-EDIT
012260     PERFORM 531-RECORTAR-UN-CONTADOR
012270     MOVE WKS-FMT-CONTADOR-EDIT(WKS-FMT-CONTADOR-POS:
012280                                 WKS-FMT-CONTADOR-LEN)
012290                                     TO WKS-FMT-COL-BLAME-COUNT.
012300 528-FORMATEAR-LOS-CONTADORES-EXIT. EXIT.
012310*
012320 531-RECORTAR-UN-CONTADOR SECTION.
012330     PERFORM 533-AVANZAR-POS-CONTADOR
012340         VARYING WKS-FMT-CONTADOR-POS FROM 1 BY 1
012350         UNTIL WKS-FMT-CONTADOR-POS > 6
012360            OR WKS-FMT-CONTADOR-EDIT(WKS-FMT-CONTADOR-POS:1)
012370                 NOT = SPACE
012380     COMPUTE WKS-FMT-CONTADOR-LEN = 6 - WKS-FMT-CONTADOR-POS + 1.
012390 531-RECORTAR-UN-CONTADOR-EXIT. EXIT.
012400*
012410 533-AVANZAR-POS-CONTADOR SECTION.
012420     CONTINUE.
012430 533-AVANZAR-POS-CONTADOR-EXIT. EXIT.
012440*
012450******************************************************************
012460*    530 - FORMATEA LAS CUATRO COLUMNAS NUMERICAS DE LA FILA      *
012470******************************************************************
012480 530-FORMATEAR-LAS-CUATRO-COLUMNAS SECTION.
012490     MOVE SK-WIN-FRACCION TO WKS-FMT-VALOR
012500     MOVE SK-WIN-FRACCION-SW TO WKS-FMT-INDEFINIDO-SW
012510     PERFORM 560-FORMATEAR-NUMERO
012520     MOVE WKS-FMT-TEXTO TO WKS-FMT-COL-WIN-FRACCION
012530*
012540     MOVE SK-BLAME-FRACCION TO WKS-FMT-VALOR
012550     MOVE SK-BLAME-FRACCION-SW TO WKS-FMT-INDEFINIDO-SW
012560     PERFORM 560-FORMATEAR-NUMERO
012570     MOVE WKS-FMT-TEXTO TO WKS-FMT-COL-BLAME-FRACCION
012580*
012590     MOVE SK-NET-SCORE TO WKS-FMT-VALOR
012600     MOVE SPACE TO WKS-FMT-INDEFINIDO-SW
012610     PERFORM 560-FORMATEAR-NUMERO
012620     MOVE WKS-FMT-TEXTO TO WKS-FMT-COL-NET-SCORE
012630*
012640     MOVE SK-NETA-POR-JUEGO TO WKS-FMT-VALOR
012650     MOVE SK-NETA-POR-JUEGO-SW TO WKS-FMT-INDEFINIDO-SW
012660     PERFORM 560-FORMATEAR-NUMERO
012670     MOVE WKS-FMT-TEXTO TO WKS-FMT-COL-NETA-POR-JUEGO.
012680 530-FORMATEAR-LAS-CUATRO-COLUMNAS-EXIT. EXIT.
012690*
012700******************************************************************
012710*    560 - FORMATEA UN NUMERO SEGUN LA REGLA DEL REPORTE:         *
012720*          CERO IMPRIME "0", INDEFINIDO IMPRIME "nan", LOS DEMAS  *
012730*          SE IMPRIMEN SIN CEROS NI PUNTO DECIMAL SOBRANTES       *
012740******************************************************************
012750 560-FORMATEAR-NUMERO SECTION.
012760     MOVE SPACES TO WKS-FMT-TEXTO
012770     IF WKS-FMT-INDEFINIDO
012780         MOVE 'nan' TO WKS-FMT-TEXTO
012790     ELSE
012800         IF WKS-FMT-VALOR = 0
012810             MOVE '0' TO WKS-FMT-TEXTO
012820         ELSE
012830             PERFORM 562-FORMATEAR-NUMERO-NO-CERO
012840         END-IF
012850     END-IF.
012860 560-FORMATEAR-NUMERO-EXIT. EXIT.
012870*
012880 562-FORMATEAR-NUMERO-NO-CERO SECTION.
012890     MOVE WKS-FMT-VALOR TO WKS-FMT-EDITADO
012900     PERFORM 564-RECORTAR-PARTE-ENTERA
012910     PERFORM 566-RECORTAR-PARTE-DECIMAL
012920     IF WKS-FMT-DEC-LEN = 0
012930         MOVE WKS-FMT-INT-TEXTO(1:WKS-FMT-INT-LEN) TO WKS-FMT-TEXTO
012940     ELSE
012950         STRING WKS-FMT-INT-TEXTO(1:WKS-FMT-INT-LEN)
012960                                     DELIMITED BY SIZE
012970                '.'                  DELIMITED BY SIZE
012980                WKS-FMT-DEC-STRIPPED(1:WKS-FMT-DEC-LEN)
012990                                     DELIMITED BY SIZE
013000                INTO WKS-FMT-TEXTO
013010         END-STRING
013020     END-IF.
013030 562-FORMATEAR-NUMERO-NO-CERO-EXIT. EXIT.
013040*
013050******************************************************************
013060*    564 - RECORTA LOS BLANCOS DE SUPRESION DE LA PARTE ENTERA    *
013070******************************************************************
013080 564-RECORTAR-PARTE-ENTERA SECTION.
013090     PERFORM 565-AVANZAR-POSICION-INICIO
013100         VARYING WKS-FMT-POS-INICIO FROM 1 BY 1
013110         UNTIL WKS-FMT-POS-INICIO > 10
013120            OR WKS-FMT-EDITADO(WKS-FMT-POS-INICIO:1) NOT = SPACE
013130     COMPUTE WKS-FMT-INT-LEN = 10 - WKS-FMT-POS-INICIO + 1
013140     MOVE WKS-FMT-EDITADO(WKS-FMT-POS-INICIO:WKS-FMT-INT-LEN)
013150                                     TO WKS-FMT-INT-TEXTO.
013160 564-RECORTAR-PARTE-ENTERA-EXIT. EXIT.
013170*
013180 565-AVANZAR-POSICION-INICIO SECTION.
013190     CONTINUE.
013200 565-AVANZAR-POSICION-INICIO-EXIT. EXIT.
013210*
013220******************************************************************
013230*    566 - QUITA LOS CEROS DE COLA DE LA PARTE DECIMAL            *
013240******************************************************************
013250 566-RECORTAR-PARTE-DECIMAL SECTION.
013260     MOVE WKS-FMT-EDITADO(12:4) TO WKS-FMT-DEC4
013270     EVALUATE TRUE
013280         WHEN WKS-FMT-DEC4 = '0000'
013290             MOVE SPACES TO WKS-FMT-DEC-STRIPPED
013300             MOVE 0 TO WKS-FMT-DEC-LEN
013310         WHEN WKS-FMT-DEC4(4:1) NOT = '0'
013320             MOVE WKS-FMT-DEC4 TO WKS-FMT-DEC-STRIPPED
013330             MOVE 4 TO WKS-FMT-DEC-LEN
013340         WHEN WKS-FMT-DEC4(3:1) NOT = '0'
013350             MOVE WKS-FMT-DEC4(1:3) TO WKS-FMT-DEC-STRIPPED
013360             MOVE 3 TO WKS-FMT-DEC-LEN
013370         WHEN WKS-FMT-DEC4(2:1) NOT = '0'
013380             MOVE WKS-FMT-DEC4(1:2) TO WKS-FMT-DEC-STRIPPED
013390             MOVE 2 TO WKS-FMT-DEC-LEN
013400         WHEN OTHER
013410             MOVE WKS-FMT-DEC4(1:1) TO WKS-FMT-DEC-STRIPPED
013420             MOVE 1 TO WKS-FMT-DEC-LEN
013430     END-EVALUATE.
013440 566-RECORTAR-PARTE-DECIMAL-EXIT. EXIT.
013450*
013460******************************************************************
013470*    690 - RUTINA DE ABORTO CON MENSAJE DE ERROR Y NUMERO DE      *
013480*          LINEA, EN EL FORMATO QUE EL COMITE YA CONOCE           *
013490******************************************************************
013500 690-ABORTAR-CON-MENSAJE SECTION.
013510     MOVE WKS-NUMERO-LINEA TO WKS-NUMERO-LINEA-EDITADO
013520     DISPLAY 'ERROR (`LEDGERIN`, LINE '
013530             WKS-NUMERO-LINEA-EDITADO
013540             '): ' WKS-MENSAJE-ERROR
013550             UPON CONSOLE
013560     SET WKS-ABORTA-LA-CORRIDA TO TRUE.
013570 690-ABORTAR-CON-MENSAJE-EXIT. EXIT.
013580*
013590******************************************************************
013600*    710 - CONVIERTE UN TEXTO DECIMAL (SIN FUNCIONES INTRINSECAS) *
013610*          A LOS DOS CAMPOS NUMERICOS ENTERO/DECIMAL              *
013620******************************************************************
013630 710-CONVERTIR-TEXTO-A-DECIMAL SECTION.
013640     MOVE SPACES TO WKS-CN-PARTE-DECIMAL-TXT
013650     MOVE ZEROS TO WKS-CN-PARTE-ENTERA-NUM WKS-CN-PARTE-DECIMAL-NUM
013660                   WKS-CN-CONTADOR-DECIMALES
013670     MOVE 'N' TO WKS-CN-HAY-PUNTO-SW WKS-CN-HAY-DIGITO-SW
013680     SET WKS-CN-ES-VALIDO TO TRUE
013690     PERFORM 715-ESCANEAR-UN-CARACTER
013700         VARYING WKS-CN-POSICION FROM 1 BY 1
013710         UNTIL WKS-CN-POSICION > 20
013720            OR WKS-VALOR-PARAMETRO(WKS-CN-POSICION:1) = SPACE
013730     IF NOT WKS-CN-HAY-DIGITO
013740         SET WKS-CN-ES-VALIDO TO FALSE
013750     END-IF
013760     IF WKS-CN-ES-VALIDO
013770         PERFORM 718-CONVERTIR-PARTE-DECIMAL
013780     END-IF.
013790 710-CONVERTIR-TEXTO-A-DECIMAL-EXIT. EXIT.
013800*
013810******************************************************************
013820*    715 - CLASIFICA UN CARACTER DEL VALOR (DIGITO O PUNTO) Y VA  *
013830*          ACUMULANDO LA PARTE ENTERA DIGITO POR DIGITO (NUNCA    *
013840*          SE MUEVE UN CAMPO ALFANUMERICO ENTERO A UN CAMPO       *
013850*          NUMERICO - SOLO UN CARACTER A LA VEZ A WKS-CN-         *
013860*          DIGITO-NUM, QUE ES DEL MISMO TAMANO)                   *
013870******************************************************************
013880 715-ESCANEAR-UN-CARACTER SECTION.
013890     MOVE WKS-VALOR-PARAMETRO(WKS-CN-POSICION:1)
013900                                     TO WKS-CN-CARACTER-ACTUAL
013910     IF WKS-CN-CARACTER-ACTUAL = '.'
013920         IF WKS-CN-HAY-PUNTO
013930             SET WKS-CN-ES-VALIDO TO FALSE
013940         ELSE
013950             SET WKS-CN-HAY-PUNTO TO TRUE
013960         END-IF
013970     ELSE
013980         IF WKS-CN-CARACTER-ACTUAL IS NOT CLASE-DIGITO
013990             SET WKS-CN-ES-VALIDO TO FALSE
014000         ELSE
014010             SET WKS-CN-HAY-DIGITO TO TRUE
014020             IF WKS-CN-HAY-PUNTO
014030                 IF WKS-CN-CONTADOR-DECIMALES < 20
014040                     ADD 1 TO WKS-CN-CONTADOR-DECIMALES
014050                     MOVE WKS-CN-CARACTER-ACTUAL
014060                       TO WKS-CN-PARTE-DECIMAL-TXT
014070                            (WKS-CN-CONTADOR-DECIMALES:1)
014080                 END-IF
014090             ELSE
014100                 PERFORM 716-ACUMULAR-PARTE-ENTERA
014110             END-IF
014120         END-IF
014130     END-IF.
014140 715-ESCANEAR-UN-CARACTER-EXIT. EXIT.
014150*
014160 716-ACUMULAR-PARTE-ENTERA SECTION.
014170     MULTIPLY WKS-CN-PARTE-ENTERA-NUM BY 10
014180                                  GIVING WKS-CN-PARTE-ENTERA-NUM
014190     MOVE WKS-CN-CARACTER-ACTUAL TO WKS-CN-DIGITO-NUM
014200     ADD WKS-CN-DIGITO-NUM TO WKS-CN-PARTE-ENTERA-NUM.
014210 716-ACUMULAR-PARTE-ENTERA-EXIT. EXIT.
014220*
014230******************************************************************
014240*    718 - CONVIERTE LOS PRIMEROS CUATRO DIGITOS DECIMALES        *
014250*          RECOGIDOS A WKS-CN-PARTE-DECIMAL-NUM (MILESIMOS DE     *
014260*          FAAN, AQUI MILESIMOS DE FICHA)                         *
014270******************************************************************
014280 718-CONVERTIR-PARTE-DECIMAL SECTION.
014290     MOVE 0 TO WKS-CN-POSICION
014300     PERFORM 719-AGREGAR-UN-DIGITO-DECIMAL
014310         VARYING WKS-CN-POSICION FROM 1 BY 1 UNTIL WKS-CN-POSICION > 4.
014320 718-CONVERTIR-PARTE-DECIMAL-EXIT. EXIT.
014330*
014340 719-AGREGAR-UN-DIGITO-DECIMAL SECTION.
014350     MULTIPLY WKS-CN-PARTE-DECIMAL-NUM BY 10
014360                                  GIVING WKS-CN-PARTE-DECIMAL-NUM
014370     IF WKS-CN-PARTE-DECIMAL-TXT(WKS-CN-POSICION:1) NOT = SPACE
014380         MOVE WKS-CN-PARTE-DECIMAL-TXT(WKS-CN-POSICION:1)
014390                                     TO WKS-CN-DIGITO-NUM
014400         ADD WKS-CN-DIGITO-NUM TO WKS-CN-PARTE-DECIMAL-NUM
014410     END-IF.
014420 719-AGREGAR-UN-DIGITO-DECIMAL-EXIT. EXIT.
014430*
014440******************************************************************
014450*    900 - CIERRA LOS ARCHIVOS ABIERTOS                          *
014460******************************************************************
014470 900-CERRAR-ARCHIVOS SECTION.
014480*        EL SWITCH UPSI-0 ENCENDIDO EN EL JCL PIDE EL VOLCADO DE
014490*        DIAGNOSTICO QUE EL COMITE USA CUANDO SOSPECHA DE LA
014500*        BITACORA DE UN MES (VER TICKET BL-0287)
014510     IF WKS-MODO-DIAGNOSTICO
014520         DISPLAY 'DIAGNOSTICO: LINEAS LEIDAS     = '
014530                 WKS-NUMERO-LINEA UPON CONSOLE
014540         DISPLAY 'DIAGNOSTICO: JUEGOS ACEPTADOS   = '
014550                 WKS-TOTAL-JUEGOS UPON CONSOLE
014560         DISPLAY 'DIAGNOSTICO: JUGADORES DISTINTOS = '
014570                 WKS-TOTAL-JUGADORES UPON CONSOLE
014580         DISPLAY 'DIAGNOSTICO: RENGLONES ESCRITOS  = '
014590                 WKS-LINEAS-REPORTOUT UPON CONSOLE
014600     END-IF
014610     IF FS-LEDGERIN = 0
014620         CLOSE LEDGERIN
014630     END-IF
014640     IF FS-REPORTOUT = 0
014650         CLOSE REPORTOUT
014660     END-IF.
014670 900-CERRAR-ARCHIVOS-EXIT. EXIT.
014680*
014690******************************************************************
014700*    905 - ROTULO FINAL DE BITACORA DE OPERACION (SYSOUT).  SE    *
014710*          EJECUTA SIEMPRE A CONTINUACION DE LA 900 EN UN SOLO    *
014720*          PERFORM...THRU DESDE LA 100, YA CERRADOS LOS ARCHIVOS  *
014730******************************************************************
014740 905-MOSTRAR-RESUMEN-FINAL SECTION.
014750     DISPLAY WKS-VERSION-PROGRAMA ' - FIN DE CORRIDA '
014760             WKS-HORA-CORRIDA UPON CONSOLE
014770     DISPLAY '  JUGADORES=' WKS-TOTAL-JUGADORES
014780             ' JUEGOS=' WKS-TOTAL-JUEGOS
014790             ' RENGLONES-REPORTE=' WKS-LINEAS-REPORTOUT
014800             UPON CONSOLE.
014810 905-MOSTRAR-RESUMEN-FINAL-EXIT. EXIT.
