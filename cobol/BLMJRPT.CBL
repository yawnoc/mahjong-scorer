000100******************************************************************
000110*                                                                *
000120*   C O P Y B O O K   B L M J R P T                              *
000130*                                                                *
000140*   LAYOUT DEL REPORTE DE ESTADISTICAS DE LA LIGA (SALIDA,       *
000150*   TEXTO SEPARADO POR TABULADORES) Y DEL REGISTRO DE TRABAJO    *
000160*   DEL SORT QUE LO ORDENA.  EL SORT ORDENA POR:                 *
000170*     1) FILA AGREGADA "*" SIEMPRE DE ULTIMA                     *
000180*     2) PROMEDIO INDEFINIDO (SIN JUEGOS) DE ULTIMO ENTRE LOS    *
000190*        JUGADORES REALES                                       *
000200*     3) ANOTACION NETA POR JUEGO, DE MAYOR A MENOR              *
000210*     4) NOMBRE, ASCENDENTE, PARA ROMPER EMPATES                 *
000220*                                                                *
000230******************************************************************
000240* FECHA       : 04/08/2026                                       *
000250* PROGRAMADOR : CARLOS ALBERTO LEMUS PAIZ (CALP)                 *
000260* APLICACION  : BIENESTAR LABORAL - LIGA DE MAHJONG              *
000270* PROGRAMA    : BLMJRPT                                          *
000280* TIPO        : COPY DE FD/SD (ARCHIVO DE SALIDA Y SORT)         *
000290* DESCRIPCION : RENGLON DEL REPORTE TSV Y REGISTRO DE TRABAJO    *
000300*             : DEL SORT DE ESTADISTICAS.                        *
000310* ARCHIVOS    : ESTADISTICAS (REPORTOUT), SORTWK1                *
000320* PROGRAMA(S) : BLMJ0100                                         *
000330******************************************************************
000340*             H I S T O R I A L   D E   C A M B I O S
000350******************************************************************
000360* DD/MM/AAAA  INIC  TICKET     DESCRIPCION                       *
000370* ----------  ----  ---------  -------------------------------- *
000380* 04/08/2026  CALP  BL-4471    VERSION INICIAL DEL REPORTE.      *
000390******************************************************************
000400*
000410*----------------------------------------------------------------*
000420*      REGISTRO DE TRABAJO DEL SORT (SD), UNO POR JUGADOR        *
000430*      INCLUYENDO LA FILA AGREGADA "*"                          *
000440*----------------------------------------------------------------*
000450 01  WKS-REG-ORDEN.
000460*        LLAVES DE ORDENAMIENTO, EN EL ORDEN QUE EL SORT LAS USA
000470     05  SK-ES-FILA-AGREGADA          PIC 9(01).
000480         88  SK-FILA-AGREGADA                VALUE 1.
000490         88  SK-FILA-NORMAL                   VALUE 0.
000500     05  SK-PROMEDIO-INDEFINIDO       PIC 9(01).
000510         88  SK-PROMEDIO-ES-INDEFINIDO        VALUE 1.
000520         88  SK-PROMEDIO-ES-DEFINIDO           VALUE 0.
000530     05  SK-NETA-POR-JUEGO-INVERTIDA  PIC S9(09)V9(04).
000540     05  SK-NOMBRE                    PIC X(30).
000550*        CARGA UTIL QUE VIAJA CON EL REGISTRO HASTA LA ESCRITURA
000560     05  SK-GAME-COUNT                PIC 9(06).
000570     05  SK-WIN-COUNT                 PIC 9(06).
000580     05  SK-WIN-FRACCION              PIC S9(01)V9(04).
000590     05  SK-WIN-FRACCION-SW           PIC X(01).
000600         88  SK-WIN-FRACCION-INDEF            VALUE 'I'.
000610     05  SK-BLAME-COUNT               PIC 9(06).
000620     05  SK-BLAME-FRACCION            PIC S9(01)V9(04).
000630     05  SK-BLAME-FRACCION-SW         PIC X(01).
000640         88  SK-BLAME-FRACCION-INDEF          VALUE 'I'.
000650     05  SK-NET-SCORE                 PIC S9(09)V9(04).
000660     05  SK-NETA-POR-JUEGO            PIC S9(09)V9(04).
000670     05  SK-NETA-POR-JUEGO-SW         PIC X(01).
000680         88  SK-NETA-POR-JUEGO-INDEF          VALUE 'I'.
000690     05  FILLER                       PIC X(10) VALUE SPACES.
