000100******************************************************************
000110*                                                                *
000120*   C O P Y B O O K   B L M J W R K                              *
000130*                                                                *
000140*   CAMPOS DE TRABAJO COMPARTIDOS DEL PROCESO BATCH DE LA LIGA   *
000150*   DE MAHJONG DE BIENESTAR LABORAL (REGLAS DE HONG KONG).       *
000160*   CONTIENE LOS PARAMETROS DE ANOTACION VIGENTES, LOS           *
000170*   CONTADORES DE CONTROL, Y LAS AREAS DE TRABAJO PARA EL        *
000180*   ANALISIS LINEA POR LINEA DE LA BITACORA DE JUEGO.            *
000190*                                                                *
000200******************************************************************
000210* FECHA       : 04/08/2026                                       *
000220* PROGRAMADOR : CARLOS ALBERTO LEMUS PAIZ (CALP)                 *
000230* APLICACION  : BIENESTAR LABORAL - LIGA DE MAHJONG              *
000240* PROGRAMA    : BLMJWRK                                          *
000250* TIPO        : COPY DE WORKING-STORAGE                          *
000260* DESCRIPCION : AREAS DE TRABAJO DEL LECTOR/VALIDADOR DE LA      *
000270*             : BITACORA Y DEL MOTOR DE ANOTACION.               *
000280* PROGRAMA(S) : BLMJ0100                                         *
000290******************************************************************
000300*             H I S T O R I A L   D E   C A M B I O S
000310******************************************************************
000320* DD/MM/AAAA  INIC  TICKET     DESCRIPCION                       *
000330* ----------  ----  ---------  -------------------------------- *
000340* 04/08/2026  CALP  BL-4471    VERSION INICIAL DE LA COPY PARA   *
000350*                              EL PROCESO BATCH DE LA LIGA.      *
000360* 10/08/2026  CALP  BL-4488    SE AGREGA CONTADOR DE "#" PARA LA *
000370*                              VALIDACION DE NOMBRES (RUTINA     *
000380*                              238) Y PARA EL RECORTE DEL        *
000390*                              COMENTARIO DE COLA (RUTINA 215).  *
000400******************************************************************
000410*
000420*----------------------------------------------------------------*
000430*        PARAMETROS DE ANOTACION VIGENTES EN LA BITACORA         *
000440*----------------------------------------------------------------*
000450 01  WKS-PARAMETROS-VIGENTES.
000460*        FECHA VIGENTE (AAAA-MM-DD, COMPARADA COMO CADENA)
000470     05  WKS-FECHA-VIGENTE           PIC X(10) VALUE SPACES.
000480     05  WKS-FECHA-VIGENTE-SW        PIC X(01) VALUE 'N'.
000490         88  WKS-HAY-FECHA-VIGENTE          VALUE 'S'.
000500*        BASE (APUESTA POR FICHA), PIC S9(05)V9(04), DEFECTO 1
000510     05  WKS-BASE-VIGENTE            PIC S9(05)V9(04)
000520                                      VALUE +1.0000.
000530*        MAXIMO FAAN PERMITIDO, DEFECTO 13
000540     05  WKS-MAXFAAN-VIGENTE         PIC 9(02) VALUE 13.
000550*        RESPONSABILIDAD VIGENTE, DEFECTO FULL (TOTAL)
000560     05  WKS-RESPONS-VIGENTE         PIC X(04) VALUE 'FULL'.
000570         88  WKS-RESPONS-ES-HALF            VALUE 'HALF'.
000580         88  WKS-RESPONS-ES-FULL            VALUE 'FULL'.
000590*        PICANTEZ VIGENTE, DEFECTO HALF (MEDIO RAS)
000600     05  WKS-PICANTEZ-VIGENTE        PIC X(05) VALUE 'HALF '.
000610         88  WKS-PICANTEZ-ES-HALF            VALUE 'HALF '.
000620         88  WKS-PICANTEZ-ES-SPICY            VALUE 'SPICY'.
000630*        NOMBRES DE LOS CUATRO ASIENTOS VIGENTES
000640     05  WKS-ASIENTO-VIGENTE         PIC X(30) OCCURS 4 TIMES.
000650     05  WKS-HAY-JUGADORES-SW        PIC X(01) VALUE 'N'.
000660         88  WKS-HAY-JUGADORES-VIGENTES     VALUE 'S'.
000670     05  FILLER                      PIC X(08) VALUE SPACES.
000680*
000690*----------------------------------------------------------------*
000700*          VENTANA DE FECHAS DEL REPORTE (PARAMETROS)            *
000710*----------------------------------------------------------------*
000720 01  WKS-VENTANA-REPORTE.
000730     05  WKS-FECHA-DESDE             PIC X(10) VALUE SPACES.
000740     05  WKS-FECHA-DESDE-SW          PIC X(01) VALUE 'N'.
000750         88  WKS-HAY-FECHA-DESDE             VALUE 'S'.
000760     05  WKS-FECHA-HASTA             PIC X(10) VALUE SPACES.
000770     05  WKS-FECHA-HASTA-SW          PIC X(01) VALUE 'N'.
000780         88  WKS-HAY-FECHA-HASTA             VALUE 'S'.
000790     05  WKS-FUERA-VENTANA-SW        PIC X(01) VALUE 'N'.
000800         88  WKS-LINEA-FUERA-DE-VENTANA      VALUE 'S'.
000810     05  FILLER                      PIC X(08) VALUE SPACES.
000820*
000830*----------------------------------------------------------------*
000840*      CONTADORES DE CONTROL DEL PROCESO (TODOS EN BINARIO)      *
000850*----------------------------------------------------------------*
000860 01  WKS-CONTADORES.
000870     05  WKS-NUMERO-LINEA            PIC 9(07) COMP VALUE ZEROS.
000880     05  WKS-TOTAL-JUEGOS            PIC 9(07) COMP VALUE ZEROS.
000890     05  WKS-TOTAL-JUGADORES         PIC 9(05) COMP VALUE ZEROS.
000900     05  IDX-JUEGO                   PIC 9(07) COMP VALUE ZEROS.
000910     05  IDX-JUGADOR                 PIC 9(05) COMP VALUE ZEROS.
000920     05  IDX-ASIENTO                 PIC 9(01) COMP VALUE ZEROS.
000930     05  IDX-BUSQUEDA                PIC 9(05) COMP VALUE ZEROS.
000940     05  WKS-CONTADOR-TOKENS         PIC 9(02) COMP VALUE ZEROS.
000950     05  FILLER                      PIC X(08) VALUE SPACES.
000960*
000970*----------------------------------------------------------------*
000980*          SENTINELAS DE FIN DE ARCHIVO Y DE ABORTO              *
000990*----------------------------------------------------------------*
001000 01  WKS-SENTINELAS.
001010     05  WKS-FIN-BITACORA-SW         PIC X(01) VALUE 'N'.
001020         88  WKS-FIN-BITACORA                VALUE 'S'.
001030     05  WKS-ABORTA-CORRIDA-SW       PIC X(01) VALUE 'N'.
001040         88  WKS-ABORTA-LA-CORRIDA            VALUE 'S'.
001050     05  WKS-MENSAJE-ERROR           PIC X(90) VALUE SPACES.
001060     05  FILLER                      PIC X(08) VALUE SPACES.
001070*
001080*----------------------------------------------------------------*
001090*   AREA DE TRABAJO PARA LA CLASIFICACION DE LA LINEA LEIDA      *
001100*----------------------------------------------------------------*
001110 01  WKS-LINEA-TRABAJO.
001120*        COPIA INTERMEDIA DE LA LINEA CRUDA, USADA SOLO POR LA
001130*        RUTINA 212 PARA LOCALIZAR EL PRIMER CARACTER NO BLANCO
001140*        SIN DESPLAZAR LA LINEA SOBRE SI MISMA
001150     05  WKS-LINEA-INTERMEDIA        PIC X(132) VALUE SPACES.
001160     05  WKS-LINEA-RECORTADA         PIC X(132) VALUE SPACES.
001170*        VISTA DE LA LINEA RECORTADA PARA LA FORMA FECHA
001180     05  WKS-LR-VISTA-FECHA REDEFINES WKS-LINEA-RECORTADA.
001190         10  WKS-LR-VF-ANIO          PIC X(04).
001200         10  WKS-LR-VF-GUION-1        PIC X(01).
001210         10  WKS-LR-VF-MES           PIC X(02).
001220         10  WKS-LR-VF-GUION-2        PIC X(01).
001230         10  WKS-LR-VF-DIA           PIC X(02).
001240         10  FILLER                   PIC X(122).
001250*        VISTA DE LA LINEA RECORTADA PARA LAS FORMAS B=/M=/R=/S=
001260     05  WKS-LR-VISTA-PARAM REDEFINES WKS-LINEA-RECORTADA.
001270         10  WKS-LR-VP-CODIGO         PIC X(01).
001280         10  WKS-LR-VP-IGUAL          PIC X(01).
001290         10  WKS-LR-VP-VALOR          PIC X(130).
001300     05  WKS-LINEA-LONGITUD          PIC 9(03) COMP VALUE ZEROS.
001310     05  WKS-POSICION-NUMERAL        PIC 9(03) COMP VALUE ZEROS.
001320     05  WKS-TIPO-LINEA              PIC X(02) VALUE SPACES.
001330         88  WKS-LINEA-ES-FECHA             VALUE 'FC'.
001340         88  WKS-LINEA-ES-BASE              VALUE 'BA'.
001350         88  WKS-LINEA-ES-MAXIMO            VALUE 'MX'.
001360         88  WKS-LINEA-ES-RESPONS           VALUE 'RS'.
001370         88  WKS-LINEA-ES-PICANTEZ          VALUE 'PI'.
001380         88  WKS-LINEA-ES-JUGADORES         VALUE 'JU'.
001390         88  WKS-LINEA-ES-JUEGO             VALUE 'JG'.
001400         88  WKS-LINEA-ES-COMENTARIO        VALUE 'CO'.
001410         88  WKS-LINEA-ES-INVALIDA          VALUE 'XX'.
001420*        LOS CUATRO TOKENS (CAMPOS) SEPARADOS POR BLANCOS
001430     05  WKS-TOKEN PIC X(30) OCCURS 4 TIMES.
001440     05  WKS-TOKEN-LONGITUD PIC 9(02) COMP OCCURS 4 TIMES.
001450*        QUINTO TOKEN "SOBRANTE" - SI VIENE LLENO, HAY MAS DE
001460*        CUATRO CAMPOS EN LA LINEA Y NO ES FORMA JUGADORES/JUEGO
001470     05  WKS-TOKEN-SOBRANTE          PIC X(30) VALUE SPACES.
001480     05  WKS-CONTADOR-ASTERISCOS     PIC 9(02) COMP VALUE ZEROS.
001490     05  WKS-CONTADOR-NUMERALES      PIC 9(02) COMP VALUE ZEROS.
001500     05  WKS-NOMBRES-VALIDOS-SW      PIC X(01) VALUE 'N'.
001510         88  WKS-CUATRO-SON-NOMBRES          VALUE 'S'.
001520         88  WKS-NOMBRES-INVALIDOS           VALUE 'N'.
001530     05  WKS-CAMPOS-JUEGO-VALIDOS-SW PIC X(01) VALUE 'N'.
001540         88  WKS-CUATRO-SON-JUEGO             VALUE 'S'.
001550         88  WKS-CAMPOS-JUEGO-INVALIDOS       VALUE 'N'.
001560*        CODIGO DEL PARAMETRO (B, M, R O S) Y SU VALOR DE TEXTO
001570     05  WKS-COD-PARAMETRO           PIC X(01) VALUE SPACE.
001580     05  WKS-VALOR-PARAMETRO         PIC X(20) VALUE SPACES.
001590     05  FILLER                      PIC X(08) VALUE SPACES.
001600*
001610*----------------------------------------------------------------*
001620*      AREA DE TRABAJO DE LA CONVERSION DE TEXTO A NUMERO        *
001630*      (NO SE USAN FUNCIONES INTRINSECAS, SOLO ARITMETICA)       *
001640*----------------------------------------------------------------*
001650 01  WKS-CONVIERTE-NUMERO.
001660     05  WKS-CN-PARTE-DECIMAL-TXT    PIC X(20) VALUE SPACES.
001670     05  WKS-CN-HAY-PUNTO-SW         PIC X(01) VALUE 'N'.
001680         88  WKS-CN-HAY-PUNTO                VALUE 'S'.
001690     05  WKS-CN-HAY-DIGITO-SW        PIC X(01) VALUE 'N'.
001700         88  WKS-CN-HAY-DIGITO                VALUE 'S'.
001710     05  WKS-CN-ES-VALIDO-SW         PIC X(01) VALUE 'S'.
001720         88  WKS-CN-ES-VALIDO                 VALUE 'S'.
001730     05  WKS-CN-PARTE-ENTERA-NUM     PIC 9(05) COMP VALUE ZEROS.
001740     05  WKS-CN-PARTE-DECIMAL-NUM    PIC 9(04) COMP VALUE ZEROS.
001750     05  WKS-CN-CONTADOR-DECIMALES   PIC 9(02) COMP VALUE ZEROS.
001760     05  WKS-CN-CARACTER-ACTUAL      PIC X(01) VALUE SPACE.
001770     05  WKS-CN-POSICION             PIC 9(02) COMP VALUE ZEROS.
001780     05  WKS-CN-DIGITO-NUM           PIC 9(01) VALUE ZERO.
001790     05  FILLER                      PIC X(08) VALUE SPACES.
001800*
001810*----------------------------------------------------------------*
001820*          AREA DE TRABAJO DEL MOTOR DE ANOTACION (FAAN->PUNTO)  *
001830*----------------------------------------------------------------*
001840 01  WKS-MOTOR-ANOTACION.
001850     05  WKS-MA-FAAN                 PIC 9(02) COMP VALUE ZEROS.
001860     05  WKS-MA-POTENCIA             PIC 9(02) COMP VALUE ZEROS.
001870     05  WKS-MA-MULTIPLICADOR        PIC 9(09) COMP VALUE ZEROS.
001880     05  WKS-MA-PORCION              PIC S9(07)V9(04) VALUE ZEROS.
001890     05  WKS-MA-RESIDUO-FAAN         PIC 9(02) COMP VALUE ZEROS.
001900     05  WKS-MA-CONTADOR-DOBLE       PIC 9(02) COMP VALUE ZEROS.
001910     05  WKS-MA-COCIENTE-DESCARTE    PIC 9(02) COMP VALUE ZEROS.
001920     05  WKS-MA-RESIDUO-PARIDAD      PIC 9(01) COMP VALUE ZEROS.
001930*        FACTORES GANADOR/RESPONSABLE/OTROS (FRACCION N/D) QUE
001940*        APLICA LA RUTINA 442 A CADA UNO DE LOS CUATRO ASIENTOS
001950     05  WKS-MA-FACTOR-GAN-NUM       PIC S9(02) COMP VALUE ZEROS.
001960     05  WKS-MA-FACTOR-GAN-DEN       PIC S9(02) COMP VALUE +1.
001970     05  WKS-MA-FACTOR-BLM-NUM       PIC S9(02) COMP VALUE ZEROS.
001980     05  WKS-MA-FACTOR-BLM-DEN       PIC S9(02) COMP VALUE +1.
001990     05  WKS-MA-FACTOR-OTR-NUM       PIC S9(02) COMP VALUE ZEROS.
002000     05  WKS-MA-FACTOR-OTR-DEN       PIC S9(02) COMP VALUE +1.
002010     05  FILLER                      PIC X(08) VALUE SPACES.
002020*
002030*----------------------------------------------------------------*
002040*       INDICES DE GANADOR Y DE RESPONSABLE EXTRAIDOS            *
002050*----------------------------------------------------------------*
002060 01  WKS-EXTRACCION-JUEGO.
002070     05  WKS-EX-INDICE-GANADOR       PIC 9(01) COMP VALUE ZEROS.
002080     05  WKS-EX-FAAN-GANADOR         PIC 9(02) COMP VALUE ZEROS.
002090     05  WKS-EX-CONTADOR-GANADORES   PIC 9(01) COMP VALUE ZEROS.
002100     05  WKS-EX-INDICE-RESPONSABLE   PIC 9(01) COMP VALUE ZEROS.
002110     05  WKS-EX-TIPO-RESPONSABLE     PIC X(01) VALUE SPACE.
002120     05  WKS-EX-CONTADOR-RESPONS     PIC 9(01) COMP VALUE ZEROS.
002130     05  FILLER                      PIC X(08) VALUE SPACES.
002140*
002150*----------------------------------------------------------------*
002160*         FECHA DEL SISTEMA, SOLO USADA PARA EL ENCABEZADO       *
002170*----------------------------------------------------------------*
002180 01  WKS-FECHA-PROCESO               PIC 9(08) VALUE ZEROS.
002190 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
002200     05  WKS-FP-ANIO                 PIC 9(04).
002210     05  WKS-FP-MES                  PIC 9(02).
002220     05  WKS-FP-DIA                  PIC 9(02).
